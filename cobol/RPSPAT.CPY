000100******************************************************************
000200*                    C O P Y   R P S P A T                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSPAT                                           *
000600* DESCRIPCION : LAYOUT DE PARAMETROS DE PATRON DE DEMANDA         *
000700*             : (PATTERNS), USADO POR EL GENERADOR RPS1020 PARA  *
000800*             : CONSTRUIR LA SERIE DE DEMANDA DE UN NODO.        *
000900* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
001000*-----------------------------------------------------------------
001100* HISTORIAL DE CAMBIOS                                           *
001200*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001300*  02/06/1995 EDRD          RPS-0045    CREACION DEL LAYOUT.      *
001400*  14/01/1998 MQAX          RPS-0196    SE AGREGA PAT-TREND-      *
001500*                                       FACTOR PARA PATRONES      *
001600*                                       TIPO TENDENCIA.          *
001700******************************************************************
001800 01  REG-RPSPAT.
001900*            TIPO DE PATRON DE DEMANDA
002000     02  PAT-TIPO                  PIC X(01).
002100         88  PAT-ES-ESTACIONAL                VALUE "S".
002200         88  PAT-ES-TENDENCIA                  VALUE "T".
002300*            S: NIVEL BASE     T: NIVEL INICIAL
002400     02  PAT-DEMANDA-BASE          PIC 9(05)V99.
002500*            FACTOR DE TENDENCIA MULTIPLICATIVO POR PERIODO
002600*            (1.0000 = SIN TENDENCIA). SOLO APLICA A TIPO T.
002700     02  PAT-FACTOR-TENDENCIA      PIC 9(01)V9(04).
002800*            NUMERO DE FACTORES ESTACIONALES (LARGO DE TEMPORADA)
002900     02  PAT-NUM-FACTORES          PIC 9(02).
003000*            FACTORES ESTACIONALES MULTIPLICATIVOS, UNO POR
003100*            POSICION DE LA TEMPORADA (DIA MOD PAT-NUM-FACTORES)
003200     02  PAT-FACTORES OCCURS 12 TIMES
003300                      PIC 9(01)V9(03).
003400     02  FILLER                    PIC X(17).
003500******************************************************************
