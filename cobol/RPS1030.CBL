000100******************************************************************
000200* FECHA       : 20/08/1996                                       *
000300* PROGRAMADOR : EDUARDO DIAZ                                     *
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* PROGRAMA    : RPS1030                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PLANIFICADOR DE CARGAS DE TRANSPORTE. PARA CADA  *
000800*             : VOLUMEN SOLICITADO (TARJETA DE CONTROL SYSIN)    *
000900*             : BUSCA, EN ORDEN ASCENDENTE DE PRIORIDAD DE MODO, *
001000*             : LA PRIMERA OPCION DE TRANSOPT QUE RINDA AL MENOS *
001100*             : UN VEHICULO UTIL (REGLA DEL 25% DE UTILIZACION   *
001200*             : MINIMA); EMITE VEHICULOS LLENOS AL COSTO DE      *
001300*             : CARGA COMPLETA Y, SI QUEDA REMANENTE, UN VEHICULO*
001400*             : MEDIO O CUARTO SEGUN SU UTILIZACION. EL PLAN SE  *
001500*             : IMPRIME EN CONSOLA; NO EXISTE ARCHIVO DE SALIDA  *
001600*             : DEDICADO PARA EL EMBARQUE PLANEADO.              *
001700* ARCHIVOS    : TRANSOPT (ENTRADA)                               *
001800* PROGRAMA(S) : NINGUNO                                          *
001900*-----------------------------------------------------------------
002000* HISTORIAL DE CAMBIOS                                           *
002100*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
002200*  20/08/1996 EDRD          RPS-0134    VERSION INICIAL.          *
002300*  09/12/1999 JCHV          RPS-Y2K23   REVISION Y2K, SIN CAMBIOS *
002400*                                       DE LONGITUD EN FECHAS.    *
002500*  23/03/2000 MQAX          RPS-0260    SE AGREGA EL ORDENAMIENTO *
002600*                                       DE OPCIONES POR MODO EN   *
002700*                                       MEMORIA (ANTES SE ASUMIA  *
002800*                                       EL ARCHIVO YA ORDENADO,   *
002900*                                       LO QUE CAUSO EL INCIDENTE *
003000*                                       RPS-0259 DE SOBRE-COSTEO).*
003100*  09/10/2003 JMPR          RPS-0404    SE AGREGA 900-            *
003200*                                       AUTOVERIFICACIONES COMO   *
003300*                                       REEMPLAZO DE LA SUITE     *
003400*                                       PYTEST DE TRANSPORTE.     *
003500*  18/09/2008 SCHR          RPS-0474    AUDITORIA DE CONTRALORIA:  *
003600*                                       110-APERTURA-ARCHIVOS NO   *
003700*                                       BITACORABA EL ERROR DE     *
003800*                                       OPEN EN DEBD1R00, IGUAL    *
003900*                                       QUE EN EL RESTO DEL RPS.   *
004000*                                       SE AGREGA FSE-TRANSOPT Y   *
004100*                                       LA LLAMADA A DEBD1R00.     *
004200*  19/09/2008 SCHR          RPS-0478    TODOS LOS MONTOS Y         *
004300*                                       VOLUMENES DE WKS-OPCION,   *
004400*                                       WKS-OPCION-TEMP Y LAS      *
004500*                                       VARIABLES DE TRABAJO ERAN  *
004600*                                       COMP-3. EL ARCHIVO         *
004700*                                       TRANSOPT LOS TRAE EN       *
004800*                                       DISPLAY; SE QUITA COMP-3   *
004900*                                       PARA QUEDAR IGUAL.         *
005000******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID. RPS1030.
005300 AUTHOR. EDUARDO DIAZ.
005400 INSTALLATION. RED DE PLANIFICACION DE SUMINISTROS.
005500 DATE-WRITTEN. 20/08/1996.
005600 DATE-COMPILED.
005700 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     CURRENCY SIGN IS "Q"
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT TRANSOPT ASSIGN TO TRANSOPT
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-TRANSOPT FSE-TRANSOPT.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TRANSOPT.
007100     COPY RPSTOP.
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500 01  WKS-STATUS-ARCHIVOS.
007600     02  FS-TRANSOPT            PIC 9(02) VALUE ZEROES.
007700     02  FSE-TRANSOPT.
007800         03  FSE-RETURN         PIC S9(4) COMP-5 VALUE 0.
007900         03  FSE-FUNCTION       PIC S9(4) COMP-5 VALUE 0.
008000         03  FSE-FEEDBACK       PIC S9(4) COMP-5 VALUE 0.
008100     02  PROGRAMA               PIC X(08) VALUE SPACES.
008200     02  ARCHIVO                PIC X(08) VALUE SPACES.
008300     02  ACCION                 PIC X(10) VALUE SPACES.
008400     02  LLAVE                  PIC X(32) VALUE SPACES.
008500     02  FILLER                 PIC X(02).
008600******************************************************************
008700*            FECHA DE CORRIDA (SOLO PARA LOS ENCABEZADOS)         *
008800******************************************************************
008900 01  WKS-PARAMETROS-CORRIDA.
009000     02  WKS-FECHA-CORRIDA      PIC 9(08) VALUE ZERO.
009100     02  FILLER                 PIC X(02).
009200 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-PARAMETROS-CORRIDA.
009300     02  WKS-FC-ANIO            PIC 9(04).
009400     02  WKS-FC-MES             PIC 9(02).
009500     02  WKS-FC-DIA             PIC 9(02).
009600******************************************************************
009700*     TABLA DE OPCIONES DE TRANSPORTE, ORDENADA EN MEMORIA POR    *
009800*     MODO ASCENDENTE ANTES DE PLANIFICAR NINGUNA SOLICITUD.      *
009900******************************************************************
010000 01  WKS-TABLA-TRANSPORTE.
010100     02  WKS-NUM-OPCIONES       PIC 9(03)    COMP VALUE ZERO.
010200     02  FILLER                 PIC X(03).
010300     02  WKS-OPCION OCCURS 1 TO 30 TIMES
010400                    DEPENDING ON WKS-NUM-OPCIONES
010500                    INDEXED BY WKS-IX-OPC.
010600         03  WKO-RUTA              PIC X(08).
010700         03  WKO-MODO              PIC 9(02)    COMP.
010800         03  WKO-CAPACIDAD         PIC 9(07)V99.
010900         03  WKO-COSTO-LLENO       PIC 9(07)V99.
011000         03  WKO-COSTO-MEDIO       PIC 9(07)V99.
011100         03  WKO-COSTO-CUARTO      PIC 9(07)V99.
011200         03  WKO-TIEMPO-TRANSITO   PIC 9(03)    COMP.
011300*        AREA TEMPORAL DE INTERCAMBIO DEL ORDENAMIENTO POR MODO.
011400 01  WKS-OPCION-TEMP.
011500     02  WKT-RUTA                  PIC X(08).
011600     02  WKT-MODO                  PIC 9(02)    COMP.
011700     02  WKT-CAPACIDAD             PIC 9(07)V99.
011800     02  WKT-COSTO-LLENO           PIC 9(07)V99.
011900     02  WKT-COSTO-MEDIO           PIC 9(07)V99.
012000     02  WKT-COSTO-CUARTO          PIC 9(07)V99.
012100     02  WKT-TIEMPO-TRANSITO       PIC 9(03)    COMP.
012200     02  FILLER                    PIC X(03).
012300*        VISTA ALTERNA DEL AREA DE INTERCAMBIO PARA VOLCADO DE
012400*        DEPURACION COMO UNA SOLA CADENA DE DIGITOS.
012500 01  WKS-OPCION-TEMP-PAR REDEFINES WKS-OPCION-TEMP.
012600     02  FILLER                    PIC X(08).
012700     02  WKS-TEMP-MODO-DIGITOS     PIC 9(02).
012800     02  FILLER                    PIC X(23).
012900******************************************************************
013000*            INDICES Y CONTADORES DEL ORDENAMIENTO                *
013100******************************************************************
013200 01  WKS-CONTADORES-CARGA.
013300     02  WKS-OPCIONES-LEIDAS    PIC 9(03)    COMP VALUE ZERO.
013400     02  WKS-IND-FIN-TRANSOPT   PIC X(01) VALUE "N".
013500         88  FIN-TRANSOPT VALUE "S".
013600     02  WKS-IX-PASE            PIC 9(03)    COMP VALUE ZERO.
013700     02  FILLER                 PIC X(03).
013800******************************************************************
013900*            AREA DE TRABAJO DE LA PLANIFICACION DE UNA CARGA     *
014000******************************************************************
014100 01  WKS-PLANIFICACION.
014200     02  WKS-NUM-SOLICITUDES    PIC 9(05)    COMP VALUE ZERO.
014300     02  WKS-IX-SOLICITUD       PIC 9(05)    COMP VALUE ZERO.
014400     02  WKS-VOLUMEN-SOLICITADO PIC 9(07)V99 VALUE ZERO.
014500     02  WKS-VOLUMEN-RESTANTE   PIC 9(07)V99 VALUE ZERO.
014600     02  WKS-VOLUMEN-TRABAJO    PIC 9(07)V99 VALUE ZERO.
014700     02  WKS-CAPACIDAD-OPCION   PIC 9(07)V99 VALUE ZERO.
014800     02  WKS-UMBRAL-MINIMO      PIC 9(07)V9(4) VALUE ZERO.
014900     02  WKS-UTILIZACION        PIC 9(01)V9(4) VALUE ZERO.
015000     02  WKS-VEHICULOS-LLENOS   PIC 9(05)    COMP VALUE ZERO.
015100     02  WKS-IND-OPCION-GANO    PIC X(01) VALUE "N".
015200         88  OPCION-GANO VALUE "S".
015300     02  WKS-COSTO-TOTAL-PLAN   PIC 9(09)V99 VALUE ZERO.
015400     02  WKS-EMBARQUES-PLANEADOS PIC 9(05)   COMP VALUE ZERO.
015500     02  WKS-SOLICITUDES-DIFERIDAS PIC 9(05) COMP VALUE ZERO.
015600     02  FILLER                    PIC X(03).
015700******************************************************************
015800*     REGISTRO DE EMBARQUE PLANEADO (SOLO WORKING-STORAGE; EL    *
015900*     PLAN DE TRANSPORTE NO TIENE ARCHIVO DE SALIDA DEDICADO).   *
016000******************************************************************
016100 01  WKS-EMBARQUE-PLANEADO.
016200     02  SHP-CANTIDAD           PIC 9(07)V99 VALUE ZERO.
016300     02  SHP-MODO               PIC 9(02)    COMP VALUE ZERO.
016400     02  SHP-COSTO              PIC 9(07)V99 VALUE ZERO.
016500     02  SHP-TIEMPO-TRANSITO    PIC 9(03)    COMP VALUE ZERO.
016600     02  SHP-BANDERA-UTIL       PIC 9(01)V99 VALUE ZERO.
016700     02  FILLER                 PIC X(03).
016800*        VISTA ALTERNA DEL EMBARQUE PLANEADO PARA EL DISPLAY DE
016900*        DEPURACION DEL MODO EN FORMATO IMPRESION.
017000 01  WKS-EMBARQUE-PAR REDEFINES WKS-EMBARQUE-PLANEADO.
017100     02  FILLER                 PIC X(09).
017200     02  WKS-EMB-MODO-DISPLAY   PIC 99.
017300     02  FILLER                 PIC X(08).
017400******************************************************************
017500*            CAMPOS DE LA SUITE DE AUTOVERIFICACIONES             *
017600******************************************************************
017700 01  WKS-AUTOVERIFICACION.
017800     02  WKS-AV-CASOS           PIC 9(03)    COMP VALUE ZERO.
017900     02  WKS-AV-FALLOS          PIC 9(03)    COMP VALUE ZERO.
018000     02  WKS-AV-CAPACIDAD       PIC 9(07)V99 VALUE ZERO.
018100     02  WKS-AV-VOLUMEN         PIC 9(07)V99 VALUE ZERO.
018200     02  WKS-AV-UMBRAL          PIC 9(07)V9(4) VALUE ZERO.
018300     02  FILLER                 PIC X(02).
018400******************************************************************
018500 PROCEDURE DIVISION.
018600******************************************************************
018700*                S E C C I O N   P R I N C I P A L               *
018800******************************************************************
018900 100-SECCION-PRINCIPAL SECTION.
019000     PERFORM 110-APERTURA-ARCHIVOS
019100     PERFORM 200-CARGA-OPCIONES
019200     PERFORM 210-ORDENA-OPCIONES
019300     PERFORM 900-AUTOVERIFICACIONES
019400     PERFORM 220-PLANIFICA-SOLICITUDES
019500     PERFORM 800-ESTADISTICAS
019600     PERFORM 999-CIERRA-ARCHIVOS
019700     STOP RUN.
019800 100-SECCION-PRINCIPAL-E. EXIT.
019900
020000 110-APERTURA-ARCHIVOS SECTION.
020100     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
020200     MOVE 'RPS1030' TO PROGRAMA
020300     OPEN INPUT TRANSOPT
020400     IF FS-TRANSOPT NOT = 0
020500        MOVE 'OPEN'     TO ACCION
020600        MOVE SPACES     TO LLAVE
020700        MOVE 'TRANSOPT' TO ARCHIVO
020800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020900                              FS-TRANSOPT, FSE-TRANSOPT
021000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO TRANSOPT<<<'
021100                UPON CONSOLE
021200        MOVE 91 TO RETURN-CODE
021300        STOP RUN
021400     END-IF.
021500 110-APERTURA-ARCHIVOS-E. EXIT.
021600
021700******************************************************************
021800*     U6 - CARGA DE LAS OPCIONES DE TRANSPORTE A LA TABLA         *
021900******************************************************************
022000 200-CARGA-OPCIONES SECTION.
022100     PERFORM 201-LEE-OPCION
022200     PERFORM 202-ACUMULA-UNA-OPCION UNTIL FIN-TRANSOPT.
022300 200-CARGA-OPCIONES-E. EXIT.
022400
022500 201-LEE-OPCION SECTION.
022600     READ TRANSOPT
022700          AT END SET FIN-TRANSOPT TO TRUE
022800     END-READ.
022900 201-LEE-OPCION-E. EXIT.
023000
023100 202-ACUMULA-UNA-OPCION SECTION.
023200     ADD 1 TO WKS-OPCIONES-LEIDAS
023300     ADD 1 TO WKS-NUM-OPCIONES
023400     SET WKS-IX-OPC TO WKS-NUM-OPCIONES
023500     MOVE TRO-RUTA             TO WKO-RUTA (WKS-IX-OPC)
023600     MOVE TRO-MODO             TO WKO-MODO (WKS-IX-OPC)
023700     MOVE TRO-CAPACIDAD        TO WKO-CAPACIDAD (WKS-IX-OPC)
023800     MOVE TRO-COSTO-LLENO      TO WKO-COSTO-LLENO (WKS-IX-OPC)
023900     MOVE TRO-COSTO-MEDIO      TO WKO-COSTO-MEDIO (WKS-IX-OPC)
024000     MOVE TRO-COSTO-CUARTO     TO WKO-COSTO-CUARTO (WKS-IX-OPC)
024100     MOVE TRO-TIEMPO-TRANSITO  TO WKO-TIEMPO-TRANSITO (WKS-IX-OPC)
024200     PERFORM 201-LEE-OPCION.
024300 202-ACUMULA-UNA-OPCION-E. EXIT.
024400
024500******************************************************************
024600*     U6 - ORDENA LAS OPCIONES POR MODO ASCENDENTE (BURBUJA,     *
024700*     LA TABLA ES PEQUENA). NUNCA SE MEZCLAN OPCIONES DE DOS     *
024800*     MODOS DISTINTOS EN UN MISMO PLAN.                          *
024900******************************************************************
025000 210-ORDENA-OPCIONES SECTION.
025100     PERFORM 211-PASADA-DE-ORDENAMIENTO
025200             VARYING WKS-IX-PASE FROM 1 BY 1
025300             UNTIL WKS-IX-PASE >= WKS-NUM-OPCIONES.
025400 210-ORDENA-OPCIONES-E. EXIT.
025500
025600 211-PASADA-DE-ORDENAMIENTO SECTION.
025700     PERFORM 212-COMPARA-Y-INTERCAMBIA
025800             VARYING WKS-IX-OPC FROM 1 BY 1
025900             UNTIL WKS-IX-OPC >= WKS-NUM-OPCIONES.
026000 211-PASADA-DE-ORDENAMIENTO-E. EXIT.
026100
026200 212-COMPARA-Y-INTERCAMBIA SECTION.
026300     IF WKO-MODO (WKS-IX-OPC) > WKO-MODO (WKS-IX-OPC + 1)
026400        MOVE WKO-RUTA            (WKS-IX-OPC)     TO WKT-RUTA
026500        MOVE WKO-MODO            (WKS-IX-OPC)     TO WKT-MODO
026600        MOVE WKO-CAPACIDAD       (WKS-IX-OPC)     TO WKT-CAPACIDAD
026700        MOVE WKO-COSTO-LLENO     (WKS-IX-OPC)     TO
026800             WKT-COSTO-LLENO
026900        MOVE WKO-COSTO-MEDIO     (WKS-IX-OPC)     TO
027000             WKT-COSTO-MEDIO
027100        MOVE WKO-COSTO-CUARTO    (WKS-IX-OPC)     TO
027200             WKT-COSTO-CUARTO
027300        MOVE WKO-TIEMPO-TRANSITO (WKS-IX-OPC)     TO
027400             WKT-TIEMPO-TRANSITO
027500
027600        MOVE WKO-RUTA          (WKS-IX-OPC + 1) TO
027700             WKO-RUTA          (WKS-IX-OPC)
027800        MOVE WKO-MODO          (WKS-IX-OPC + 1) TO
027900             WKO-MODO          (WKS-IX-OPC)
028000        MOVE WKO-CAPACIDAD     (WKS-IX-OPC + 1) TO
028100             WKO-CAPACIDAD     (WKS-IX-OPC)
028200        MOVE WKO-COSTO-LLENO   (WKS-IX-OPC + 1) TO
028300             WKO-COSTO-LLENO   (WKS-IX-OPC)
028400        MOVE WKO-COSTO-MEDIO   (WKS-IX-OPC + 1) TO
028500             WKO-COSTO-MEDIO   (WKS-IX-OPC)
028600        MOVE WKO-COSTO-CUARTO  (WKS-IX-OPC + 1) TO
028700             WKO-COSTO-CUARTO  (WKS-IX-OPC)
028800        MOVE WKO-TIEMPO-TRANSITO (WKS-IX-OPC + 1) TO
028900             WKO-TIEMPO-TRANSITO (WKS-IX-OPC)
029000
029100        MOVE WKT-RUTA            TO WKO-RUTA (WKS-IX-OPC + 1)
029200        MOVE WKT-MODO            TO WKO-MODO (WKS-IX-OPC + 1)
029300        MOVE WKT-CAPACIDAD       TO
029400             WKO-CAPACIDAD (WKS-IX-OPC + 1)
029500        MOVE WKT-COSTO-LLENO     TO
029600             WKO-COSTO-LLENO (WKS-IX-OPC + 1)
029700        MOVE WKT-COSTO-MEDIO     TO
029800             WKO-COSTO-MEDIO (WKS-IX-OPC + 1)
029900        MOVE WKT-COSTO-CUARTO    TO
030000             WKO-COSTO-CUARTO (WKS-IX-OPC + 1)
030100        MOVE WKT-TIEMPO-TRANSITO TO
030200             WKO-TIEMPO-TRANSITO (WKS-IX-OPC + 1)
030300     END-IF.
030400 212-COMPARA-Y-INTERCAMBIA-E. EXIT.
030500
030600******************************************************************
030700*     U6 - UNA TARJETA DE CONTROL POR SOLICITUD DE VOLUMEN        *
030800******************************************************************
030900 220-PLANIFICA-SOLICITUDES SECTION.
031000     ACCEPT WKS-NUM-SOLICITUDES FROM SYSIN
031100     PERFORM 221-PLANIFICA-UNA-SOLICITUD
031200             VARYING WKS-IX-SOLICITUD FROM 1 BY 1
031300             UNTIL WKS-IX-SOLICITUD > WKS-NUM-SOLICITUDES.
031400 220-PLANIFICA-SOLICITUDES-E. EXIT.
031500
031600 221-PLANIFICA-UNA-SOLICITUD SECTION.
031700     ACCEPT WKS-VOLUMEN-SOLICITADO FROM SYSIN
031800     MOVE WKS-VOLUMEN-SOLICITADO TO WKS-VOLUMEN-RESTANTE
031900     MOVE "N" TO WKS-IND-OPCION-GANO
032000     IF WKS-VOLUMEN-SOLICITADO > 0
032100        PERFORM 222-INTENTA-UNA-OPCION
032200                VARYING WKS-IX-OPC FROM 1 BY 1
032300                UNTIL WKS-IX-OPC > WKS-NUM-OPCIONES
032400                OR OPCION-GANO
032500     END-IF
032600     IF NOT OPCION-GANO
032700        ADD 1 TO WKS-SOLICITUDES-DIFERIDAS
032800        DISPLAY '  SOLICITUD DE ' WKS-VOLUMEN-SOLICITADO
032900                ' UNIDADES DIFERIDA, NINGUNA OPCION FACTIBLE'
033000                UPON CONSOLE
033100     END-IF.
033200 221-PLANIFICA-UNA-SOLICITUD-E. EXIT.
033300
033400*    INTENTA PLANIFICAR LA SOLICITUD VIGENTE CON LA OPCION
033500*    WKS-IX-OPC (YA EN ORDEN ASCENDENTE DE MODO). CAPACIDAD CERO
033600*    O NEGATIVA ES UN ERROR DE DATOS FATAL; VOLUMEN MENOR AL 25%
033700*    DE LA CAPACIDAD SE CONSIDERA INFACTIBLE PARA ESTA OPCION.
033800 222-INTENTA-UNA-OPCION SECTION.
033900     MOVE WKO-CAPACIDAD (WKS-IX-OPC) TO WKS-CAPACIDAD-OPCION
034000     IF WKS-CAPACIDAD-OPCION <= 0
034100        DISPLAY '  RPS1030 - OPCION ' WKO-RUTA (WKS-IX-OPC)
034200                ' CON CAPACIDAD INVALIDA' UPON CONSOLE
034300        MOVE 92 TO RETURN-CODE
034400        PERFORM 999-CIERRA-ARCHIVOS
034500        STOP RUN
034600     END-IF
034700     COMPUTE WKS-UMBRAL-MINIMO = WKS-CAPACIDAD-OPCION * 0.25
034800     IF WKS-VOLUMEN-RESTANTE >= WKS-UMBRAL-MINIMO
034900        MOVE WKS-VOLUMEN-RESTANTE TO WKS-VOLUMEN-TRABAJO
035000        PERFORM 223-EMITE-VEHICULO-LLENO
035100                UNTIL WKS-VOLUMEN-TRABAJO < WKS-CAPACIDAD-OPCION
035200        IF WKS-VOLUMEN-TRABAJO > 0
035300           PERFORM 224-EMITE-VEHICULO-PARCIAL
035400        END-IF
035500        SET OPCION-GANO TO TRUE
035600     END-IF.
035700 222-INTENTA-UNA-OPCION-E. EXIT.
035800
035900 223-EMITE-VEHICULO-LLENO SECTION.
036000     SUBTRACT WKS-CAPACIDAD-OPCION FROM WKS-VOLUMEN-TRABAJO
036100     ADD 1 TO WKS-VEHICULOS-LLENOS
036200     MOVE WKS-CAPACIDAD-OPCION       TO SHP-CANTIDAD
036300     MOVE WKO-MODO (WKS-IX-OPC)      TO SHP-MODO
036400     MOVE WKO-COSTO-LLENO (WKS-IX-OPC) TO SHP-COSTO
036500     MOVE WKO-TIEMPO-TRANSITO (WKS-IX-OPC) TO SHP-TIEMPO-TRANSITO
036600     MOVE 1.00                       TO SHP-BANDERA-UTIL
036700     PERFORM 230-MUESTRA-EMBARQUE
036800     ADD SHP-COSTO TO WKS-COSTO-TOTAL-PLAN.
036900 223-EMITE-VEHICULO-LLENO-E. EXIT.
037000
037100*    REMANENTE TRAS LOS VEHICULOS LLENOS: MEDIO VEHICULO SI SU
037200*    UTILIZACION ES AL MENOS 50%, CUARTO SI ES AL MENOS 25%, O
037300*    SE DIFIERE AL SIGUIENTE CICLO DE CONSOLIDACION SI ES MENOR.
037400 224-EMITE-VEHICULO-PARCIAL SECTION.
037500     COMPUTE WKS-UTILIZACION ROUNDED =
037600             WKS-VOLUMEN-TRABAJO / WKS-CAPACIDAD-OPCION
037700     EVALUATE TRUE
037800        WHEN WKS-UTILIZACION >= 0.50
037900           MOVE WKO-COSTO-MEDIO (WKS-IX-OPC) TO SHP-COSTO
038000           MOVE 0.50 TO SHP-BANDERA-UTIL
038100           MOVE WKS-VOLUMEN-TRABAJO TO SHP-CANTIDAD
038200           MOVE WKO-MODO (WKS-IX-OPC) TO SHP-MODO
038300           MOVE WKO-TIEMPO-TRANSITO (WKS-IX-OPC)
038400                TO SHP-TIEMPO-TRANSITO
038500           PERFORM 230-MUESTRA-EMBARQUE
038600           ADD SHP-COSTO TO WKS-COSTO-TOTAL-PLAN
038700        WHEN WKS-UTILIZACION >= 0.25
038800           MOVE WKO-COSTO-CUARTO (WKS-IX-OPC) TO SHP-COSTO
038900           MOVE 0.25 TO SHP-BANDERA-UTIL
039000           MOVE WKS-VOLUMEN-TRABAJO TO SHP-CANTIDAD
039100           MOVE WKO-MODO (WKS-IX-OPC) TO SHP-MODO
039200           MOVE WKO-TIEMPO-TRANSITO (WKS-IX-OPC)
039300                TO SHP-TIEMPO-TRANSITO
039400           PERFORM 230-MUESTRA-EMBARQUE
039500           ADD SHP-COSTO TO WKS-COSTO-TOTAL-PLAN
039600        WHEN OTHER
039700           DISPLAY '  REMANENTE DIFERIDO A PROXIMO CICLO: '
039800                   WKS-VOLUMEN-TRABAJO UPON CONSOLE
039900     END-EVALUATE
040000     MOVE ZERO TO WKS-VOLUMEN-TRABAJO.
040100 224-EMITE-VEHICULO-PARCIAL-E. EXIT.
040200
040300 230-MUESTRA-EMBARQUE SECTION.
040400     ADD 1 TO WKS-EMBARQUES-PLANEADOS
040500     DISPLAY '  EMBARQUE: MODO ' SHP-MODO
040600             ' CANTIDAD ' SHP-CANTIDAD
040700             ' COSTO ' SHP-COSTO
040800             ' TRANSITO ' SHP-TIEMPO-TRANSITO
040900             ' UTIL ' SHP-BANDERA-UTIL UPON CONSOLE.
041000 230-MUESTRA-EMBARQUE-E. EXIT.
041100
041200******************************************************************
041300*     900 - AUTOVERIFICACIONES (REEMPLAZO DE LA SUITE PYTEST)    *
041400*     DE LA REGLA DE UTILIZACION MINIMA DEL 25% (SIN TOCAR LA    *
041500*     TABLA REAL DE OPCIONES NI EL ACUMULADOR DE COSTOS).        *
041600******************************************************************
041700 900-AUTOVERIFICACIONES SECTION.
041800     MOVE ZERO TO WKS-AV-CASOS WKS-AV-FALLOS
041900
042000*        CASO 1: VOLUMEN POR DEBAJO DEL 25% DE LA CAPACIDAD ES
042100*        INFACTIBLE PARA ESA OPCION.
042200     ADD 1 TO WKS-AV-CASOS
042300     MOVE 100.00 TO WKS-AV-CAPACIDAD
042400     MOVE 20.00  TO WKS-AV-VOLUMEN
042500     COMPUTE WKS-AV-UMBRAL = WKS-AV-CAPACIDAD * 0.25
042600     IF WKS-AV-VOLUMEN >= WKS-AV-UMBRAL
042700        ADD 1 TO WKS-AV-FALLOS
042800     END-IF
042900
043000*        CASO 2: VOLUMEN EN EL 25% EXACTO ES FACTIBLE.
043100     ADD 1 TO WKS-AV-CASOS
043200     MOVE 25.00 TO WKS-AV-VOLUMEN
043300     IF WKS-AV-VOLUMEN < WKS-AV-UMBRAL
043400        ADD 1 TO WKS-AV-FALLOS
043500     END-IF
043600
043700     IF WKS-AV-FALLOS = 0
043800        DISPLAY 'RPS1030 900-AUTOVERIFICACIONES: PASS ('
043900                WKS-AV-CASOS ' CASOS)' UPON CONSOLE
044000     ELSE
044100        DISPLAY 'RPS1030 900-AUTOVERIFICACIONES: FAIL ('
044200                WKS-AV-FALLOS ' DE ' WKS-AV-CASOS ')'
044300                UPON CONSOLE
044400     END-IF.
044500 900-AUTOVERIFICACIONES-E. EXIT.
044600
044700 800-ESTADISTICAS SECTION.
044800     DISPLAY '*****************************************' UPON
044900             CONSOLE
045000     DISPLAY '*     RPS1030 - ESTADISTICAS DE CORRIDA  *' UPON
045100             CONSOLE
045200     DISPLAY '*****************************************' UPON
045300             CONSOLE
045400     DISPLAY ' OPCIONES DE TRANSPORTE CARGADAS : '
045500             WKS-OPCIONES-LEIDAS UPON CONSOLE
045600     DISPLAY ' SOLICITUDES PLANIFICADAS        : '
045700             WKS-NUM-SOLICITUDES UPON CONSOLE
045800     DISPLAY ' EMBARQUES PLANEADOS             : '
045900             WKS-EMBARQUES-PLANEADOS UPON CONSOLE
046000     DISPLAY ' SOLICITUDES DIFERIDAS           : '
046100             WKS-SOLICITUDES-DIFERIDAS UPON CONSOLE
046200     DISPLAY ' COSTO TOTAL DEL PLAN            : '
046300             WKS-COSTO-TOTAL-PLAN UPON CONSOLE
046400     DISPLAY '*****************************************' UPON
046500             CONSOLE.
046600 800-ESTADISTICAS-E. EXIT.
046700
046800 999-CIERRA-ARCHIVOS SECTION.
046900     CLOSE TRANSOPT.
047000 999-CIERRA-ARCHIVOS-E. EXIT.
