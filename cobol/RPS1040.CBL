000100******************************************************************
000200* FECHA       : 05/02/1999                                       *
000300* PROGRAMADOR : JUAN CARLOS HIDALGO (JCHV)                       *
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* PROGRAMA    : RPS1040                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : OPTIMIZADOR DE PARAMETROS DE POLITICA PARA LA    *
000800*             : CADENA FIJA DE TRES NODOS PROVEEDOR-BODEGA-       *
000900*             : DETALLISTA. BARRE LAS 125 COMBINACIONES DEL       *
001000*             : PRODUCTO CARTESIANO DE NIVEL BASE-STOCK DEL       *
001100*             : PROVEEDOR, PAR (s,S) DEL DETALLISTA Y COLCHON     *
001200*             : ADAPTATIVO DE LA BODEGA; PARA CADA UNA VUELVE A   *
001300*             : CORRER LA SIMULACION DIARIA (LOS MISMOS PASOS DE  *
001400*             : RPS1010) DESDE EL INVENTARIO INICIAL, ACUMULA EL  *
001500*             : COSTO TOTAL DE LA RED Y EL OTIF DEL DETALLISTA, Y *
001600*             : SE QUEDA CON LA COMBINACION DE MENOR COSTO QUE    *
001700*             : CUMPLA OTIF >= 95.00%.                           *
001800* ARCHIVOS    : NODES=E, EDGES=E, DEMAND=E, METRICS=S, OPTRES=S,  *
001900*             : REPORT=S                                         *
002000* ACCION (ES) : UNICA, CORRIDA BAJO DEMANDA                       *
002100* INSTALADO   : 12/02/1999                                       *
002200* BPM/RATIONAL: RPS-0240                                         *
002300* NOMBRE      : OPTIMIZADOR DE POLITICAS DE LA CADENA DE 3 NODOS *
002400*-----------------------------------------------------------------
002500* HISTORIAL DE CAMBIOS                                           *
002600*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
002700*  05/02/1999 JCHV          RPS-0240    VERSION INICIAL, BARRIDO  *
002800*                                       DE 125 COMBINACIONES.     *
002900*  11/02/1999 JCHV          RPS-Y2K11   REVISION Y2K GENERAL DEL  *
003000*                                       PROGRAMA, SIN HALLAZGOS.  *
003100*  23/03/2000 MQAX          RPS-0261    SE CORRIGE EL REINICIO DE *
003200*                                       LA TABLA DE TRANSITO      *
003300*                                       ENTRE COMBINACIONES (EL   *
003400*                                       INCIDENTE RPS-0259 TAMBIEN*
003500*                                       AFECTABA ESTE PROGRAMA).  *
003600*  19/07/2001 MQAX          RPS-0320    SE AGREGA EL BLOQUE DE    *
003700*                                       MEJOR CONFIGURACION AL    *
003800*                                       REPORTE DEL OPTIMIZADOR.  *
003900*  09/10/2003 JMPR          RPS-0405    SE AGREGA 900-            *
004000*                                       AUTOVERIFICACIONES DEL    *
004100*                                       ORDEN DE BARRIDO.         *
004200*  14/06/2006 RPAL          RPS-0455    AUDITORIA DE CONTRALORIA: *
004300*                                       323-POLITICA-ADAPTATIVA Y *
004400*                                       324-POLITICA-PERIODICA    *
004500*                                       TENIAN EL MISMO DEFECTO   *
004600*                                       QUE RPS1010 (HORIZONTE    *
004700*                                       FIJO EN 3 Y PARM-UNO/     *
004800*                                       PARM-DOS INTERCAMBIADOS   *
004900*                                       EN LA POLITICA PERIODICA).*
005000*                                       SE CORRIGEN AMBAS PARA    *
005100*                                       QUEDAR IGUAL QUE RPS1010. *
005200*  21/06/2006 RPAL          RPS-0458    SEGUNDA AUDITORIA: MISMO  *
005300*                                       DEFECTO QUE RPS1010 EN    *
005400*                                       311-ATIENDE-DEMANDA (SOLO *
005500*                                       ACTUALIZABA TBN-SUMA-     *
005600*                                       DEMANDA/TBN-CONTA-DEMANDA *
005700*                                       PARA EL DETALLISTA HOJA,  *
005800*                                       POR LO QUE LA BODEGA DE   *
005900*                                       LA CADENA FIJA (POLITICA  *
006000*                                       A) NUNCA TENIA PROMEDIO   *
006100*                                       DE DEMANDA EN LAS 125     *
006200*                                       COMBINACIONES DEL         *
006300*                                       BARRIDO) Y EN LA FORMULA  *
006400*                                       DE IP DE 324-POLITICA-    *
006500*                                       PERIODICA (NO RESTABA EL  *
006600*                                       BACKLOG DE HIJOS). SE     *
006700*                                       CORRIGE IGUAL QUE RPS1010,*
006800*                                       CON TBN-BACKLOG-HIJOS.    *
006900*  18/09/2008 SCHR          RPS-0471    TERCERA AUDITORIA: MISMO  *
007000*                                       DEFECTO QUE RPS1010 EN    *
007100*                                       110-APERTURA-ARCHIVOS (NO *
007200*                                       BITACORABA ERRORES DE     *
007300*                                       OPEN EN DEBD1R00). TAMBIEN*
007400*                                       125-RESUELVE-PADRE-HIJO Y *
007500*                                       142-ACUMULA-UNA-DEMANDA   *
007600*                                       USABAN PERFORM VARYING    *
007700*                                       PARA BUSCAR EN TBN-NODO,  *
007800*                                       Y 132-EVALUA-UN-NODO DEL  *
007900*                                       ORDEN TOPOLOGICO BUSCABA  *
008000*                                       ASI EN WKS-ORDEN-NODO; SE *
008100*                                       CORRIGEN IGUAL QUE        *
008200*                                       RPS1010, CON SEARCH.      *
008300*  19/09/2008 SCHR          RPS-0479    WKS-INV-INICIAL-NODO,      *
008400*                                       WKS-PROMEDIO-DEMANDA,      *
008500*                                       WKS-OBJETIVO-ADAPT, WKS-IP-*
008600*                                       PERIODICO, WKS-COSTO-COM-  *
008700*                                       BINACION Y WKS-MEJOR-COSTO*
008800*                                       ERAN COMP-3, IGUAL QUE EN  *
008900*                                       RPS1010. SE QUITA COMP-3   *
009000*                                       PARA QUEDAR IGUAL.         *
009100******************************************************************
009200 IDENTIFICATION DIVISION.
009300 PROGRAM-ID. RPS1040.
009400 AUTHOR. JUAN CARLOS HIDALGO.
009500 INSTALLATION. RED DE PLANIFICACION DE SUMINISTROS.
009600 DATE-WRITTEN. 05/02/1999.
009700 DATE-COMPILED.
009800 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
009900 ENVIRONMENT DIVISION.
010000 CONFIGURATION SECTION.
010100 SPECIAL-NAMES.
010200     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
010300     C01 IS TOP-OF-FORM.
010400 INPUT-OUTPUT SECTION.
010500 FILE-CONTROL.
010600     SELECT NODES   ASSIGN TO NODES
010700                    ORGANIZATION IS LINE SEQUENTIAL
010800                    FILE STATUS  IS FS-NODES FSE-NODES.
010900     SELECT EDGES   ASSIGN TO EDGES
011000                    ORGANIZATION IS LINE SEQUENTIAL
011100                    FILE STATUS  IS FS-EDGES FSE-EDGES.
011200     SELECT DEMAND  ASSIGN TO DEMAND
011300                    ORGANIZATION IS LINE SEQUENTIAL
011400                    FILE STATUS  IS FS-DEMAND FSE-DEMAND.
011500     SELECT METRICS ASSIGN TO METRICS
011600                    ORGANIZATION IS LINE SEQUENTIAL
011700                    FILE STATUS  IS FS-METRICS FSE-METRICS.
011800     SELECT OPTRES  ASSIGN TO OPTRES
011900                    ORGANIZATION IS LINE SEQUENTIAL
012000                    FILE STATUS  IS FS-OPTRES FSE-OPTRES.
012100     SELECT REPORTE ASSIGN TO REPORT
012200                    ORGANIZATION IS LINE SEQUENTIAL
012300                    FILE STATUS  IS FS-REPORTE FSE-REPORTE.
012400 DATA DIVISION.
012500 FILE SECTION.
012600*    MAESTRO DE NODOS DE LA CADENA FIJA PROVEEDOR-BODEGA-DETALL.
012700 FD  NODES.
012800     COPY RPSNOD.
012900*    ARCOS PADRE->HIJO DE LA CADENA (PROVEEDOR->BODEGA->DETALL.)
013000 FD  EDGES.
013100     COPY RPSARC.
013200*    DEMANDA DIARIA HISTORICA DEL DETALLISTA
013300 FD  DEMAND.
013400     COPY RPSDEM.
013500*    BITACORA DE AUDITORIA DE CADA DIA DE CADA COMBINACION
013600 FD  METRICS.
013700     COPY RPSMET.
013800*    UNA LINEA POR COMBINACION EVALUADA DEL BARRIDO
013900 FD  OPTRES.
014000     COPY RPSOPT.
014100*    REPORTE IMPRESO DEL OPTIMIZADOR
014200 FD  REPORTE
014300     REPORT IS RPS1040-REPORTE-OPT.
014400 WORKING-STORAGE SECTION.
014500******************************************************************
014600*                 VARIABLES DE FILE STATUS                       *
014700******************************************************************
014800 01  WKS-STATUS-ARCHIVOS.
014900     02  FS-NODES              PIC 9(02) VALUE ZEROES.
015000     02  FSE-NODES.
015100         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015200         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
015300         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
015400     02  FS-EDGES              PIC 9(02) VALUE ZEROES.
015500     02  FSE-EDGES.
015600         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
015700         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
015800         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
015900     02  FS-DEMAND             PIC 9(02) VALUE ZEROES.
016000     02  FSE-DEMAND.
016100         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
016200         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016300         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016400     02  FS-METRICS            PIC 9(02) VALUE ZEROES.
016500     02  FSE-METRICS.
016600         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
016700         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
016800         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
016900     02  FS-OPTRES             PIC 9(02) VALUE ZEROES.
017000     02  FSE-OPTRES.
017100         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
017200         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
017300         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
017400     02  FS-REPORTE            PIC 9(02) VALUE ZEROES.
017500     02  FSE-REPORTE.
017600         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
017700         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
017800         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
017900     02  PROGRAMA              PIC X(08) VALUE SPACES.
018000     02  ARCHIVO               PIC X(08) VALUE SPACES.
018100     02  ACCION                PIC X(10) VALUE SPACES.
018200     02  LLAVE                 PIC X(32) VALUE SPACES.
018300     02  FILLER                PIC X(02).
018400******************************************************************
018500*          TABLA DE ESTADO DE LOS NODOS DE LA RED (3 NODOS)      *
018600******************************************************************
018700     COPY RPSTBN.
018800******************************************************************
018900*     INVENTARIO INICIAL DE CADA NODO (SE RECARGA AL EMPEZAR     *
019000*     CADA UNA DE LAS 125 COMBINACIONES DEL BARRIDO)             *
019100******************************************************************
019200 01  WKS-INVENTARIO-INICIAL.
019300     02  WKS-INV-INICIAL-NODO PIC S9(07)
019400                 OCCURS 3 TIMES INDEXED BY WKS-IX-INV.
019500     02  FILLER                PIC X(02).
019600******************************************************************
019700*            PARAMETROS DE CORRIDA Y CONTADORES DE CARGA          *
019800******************************************************************
019900 01  WKS-PARAMETROS-CORRIDA.
020000     02  WKS-HORIZONTE         PIC 9(05)    COMP VALUE ZEROES.
020100     02  WKS-FECHA-CORRIDA     PIC 9(08) VALUE ZEROES.
020200     02  FILLER                PIC X(02).
020300 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-PARAMETROS-CORRIDA.
020400     02  FILLER                PIC 9(05).
020500     04  WKS-ANIO-CORRIDA      PIC 9(04).
020600     04  WKS-MES-CORRIDA       PIC 9(02).
020700     04  WKS-DIA-CORRIDA       PIC 9(02).
020800 01  WKS-CONTADORES-CARGA.
020900     02  WKS-FIN-NODES         PIC 9(01)    COMP VALUE ZEROES.
021000         88  FIN-NODES VALUE 1.
021100     02  WKS-FIN-EDGES         PIC 9(01)    COMP VALUE ZEROES.
021200         88  FIN-EDGES VALUE 1.
021300     02  WKS-FIN-DEMAND        PIC 9(01)    COMP VALUE ZEROES.
021400         88  FIN-DEMAND VALUE 1.
021500     02  WKS-NODOS-LEIDOS      PIC 9(05)    COMP VALUE ZEROES.
021600     02  WKS-ARCOS-LEIDOS      PIC 9(05)    COMP VALUE ZEROES.
021700     02  WKS-DEMANDAS-LEIDAS   PIC 9(07)    COMP VALUE ZEROES.
021800     02  WKS-METRICAS-ESCRITAS PIC 9(07)    COMP VALUE ZEROES.
021900     02  WKS-COMBINACIONES-PROBADAS PIC 9(05) COMP VALUE ZEROES.
022000     02  FILLER                PIC X(02).
022100******************************************************************
022200*     TABLA DE ORDEN TOPOLOGICO (IGUAL ALGORITMO DE RPS1010,     *
022300*     AQUI SIEMPRE RESULTA PROVEEDOR, BODEGA, DETALLISTA)        *
022400******************************************************************
022500 01  WKS-TOPOLOGIA.
022600     02  WKS-TOTAL-ORDEN       PIC 9(03)    COMP VALUE ZEROES.
022700     02  WKS-ORDEN-NODO        PIC 9(03)    COMP
022800                     OCCURS 3 TIMES
022900                     INDEXED BY WKS-IXO.
023000     02  WKS-BUSCA-IX          PIC 9(03)    COMP VALUE ZEROES.
023100     02  WKS-IX-PASADA         PIC 9(03)    COMP VALUE ZEROES.
023200     02  FILLER                PIC X(03).
023300 01  WKS-ORDEN-PAR REDEFINES WKS-TOPOLOGIA.
023400     02  FILLER                PIC X(02).
023500     02  WKS-ORDEN-COMBINADO   PIC 9(09).
023600******************************************************************
023700*     INDICES DE LOS TRES NODOS DE LA CADENA, RESUELTOS UNA      *
023800*     SOLA VEZ POR TIPO DESPUES DE CARGAR LA TOPOLOGIA.          *
023900******************************************************************
024000 01  WKS-INDICES-CADENA.
024100     02  WKS-IX-PROVEEDOR      PIC 9(03)    COMP VALUE ZEROES.
024200     02  WKS-IX-BODEGA         PIC 9(03)    COMP VALUE ZEROES.
024300     02  WKS-IX-DETALLISTA     PIC 9(03)    COMP VALUE ZEROES.
024400     02  FILLER                PIC X(03).
024500******************************************************************
024600*        TABLAS DEL BARRIDO DE 125 COMBINACIONES (U7)            *
024700******************************************************************
024800 01  WKS-TABLAS-BARRIDO.
024900     02  WKS-TABLA-BASE-STOCK  PIC 9(05) COMP OCCURS 5 TIMES
025000 VALUES ARE 200 250 300 350 400.
025100     02  WKS-TABLA-S-CHICA     PIC 9(05) COMP OCCURS 5 TIMES
025200 VALUES ARE 020 030 035 040 045.
025300     02  WKS-TABLA-S-GRANDE    PIC 9(05) COMP OCCURS 5 TIMES
025400 VALUES ARE 060 070 075 080 085.
025500     02  WKS-TABLA-BUFFER      PIC 9(03) COMP OCCURS 5 TIMES
025600 VALUES ARE 010 020 030 040 050.
025700     02  FILLER                PIC X(02).
025800*        VISTA ALTERNA DE LAS CUATRO TABLAS COMO UN SOLO BLOQUE
025900*        DE DIGITOS PARA VOLCADO RAPIDO DE DEPURACION.
026000 01  WKS-TABLAS-PAR REDEFINES WKS-TABLAS-BARRIDO.
026100     02  WKS-TABLAS-COMBINADAS PIC 9(070).
026200 01  WKS-IX-BARRIDO.
026300     02  WKS-IX-BS             PIC 9(01)    COMP VALUE ZEROES.
026400     02  WKS-IX-SS             PIC 9(01)    COMP VALUE ZEROES.
026500     02  WKS-IX-BUF            PIC 9(01)    COMP VALUE ZEROES.
026600     02  FILLER                PIC X(03).
026700******************************************************************
026800*             AREAS DE TRABAJO DEL CICLO DIARIO (U2/U3/U4)       *
026900******************************************************************
027000 01  WKS-DIA-CICLO.
027100     02  WKS-DIA               PIC 9(05)    COMP VALUE ZEROES.
027200     02  WKS-IX-NODO            PIC 9(03)    COMP VALUE ZEROES.
027300     02  WKS-IX-HIJO            PIC 9(03)    COMP VALUE ZEROES.
027400     02  WKS-IX-TRANSITO        PIC 9(03)    COMP VALUE ZEROES.
027500     02  WKS-BACKLOG-EFECTIVO   PIC 9(09)    COMP VALUE ZEROES.
027600     02  WKS-PIPELINE-IN        PIC 9(09)    COMP VALUE ZEROES.
027700     02  WKS-DIA-LLEGADA        PIC 9(05)    COMP VALUE ZEROES.
027800     02  WKS-IX-COMPACTA        PIC 9(03)    COMP VALUE ZEROES.
027900     02  WKS-COSTO-DIA-NODO     PIC 9(09)V99 VALUE ZEROES.
028000     02  WKS-IX-HIJO-NODO        PIC 9(03)    COMP VALUE ZEROES.
028100     02  WKS-RESTO-MOD           PIC 9(05)    COMP VALUE ZEROES.
028200     02  WKS-COCIENTE-MOD        PIC 9(05)    COMP VALUE ZEROES.
028300     02  WKS-ALLOC-CHILD         PIC 9(09)    COMP VALUE ZEROES.
028400     02  WKS-PROMEDIO-DEMANDA    PIC 9(09)V99 VALUE ZEROES.
028500     02  WKS-OBJETIVO-ADAPT      PIC 9(09)V99 VALUE ZEROES.
028600     02  WKS-IP-PERIODICO        PIC S9(09) VALUE ZEROES.
028700     02  WKS-HORIZONTE-COBERTURA PIC 9(07)    COMP VALUE ZEROES.
028800     02  WKS-DISPONIBLE-INICIAL  PIC 9(09)    COMP VALUE ZEROES.
028900     02  FILLER                  PIC X(02).
029000******************************************************************
029100*         RESULTADO DE LA COMBINACION VIGENTE DEL BARRIDO         *
029200******************************************************************
029300 01  WKS-RESULTADO-COMBINACION.
029400     02  WKS-COSTO-COMBINACION  PIC S9(11)V99 VALUE ZEROES.
029500     02  WKS-OTIF-COMBINACION   PIC 9(03)V99 VALUE ZEROES.
029600     02  FILLER                 PIC X(02).
029700******************************************************************
029800*                MEJOR COMBINACION ENCONTRADA                    *
029900******************************************************************
030000 01  WKS-MEJOR-COMBINACION.
030100     02  WKS-IND-MEJOR-ENCONTRADA PIC X(01) VALUE "N".
030200         88  MEJOR-ENCONTRADA VALUE "S".
030300     02  WKS-MEJOR-BASE-STOCK   PIC 9(05)    COMP VALUE ZEROES.
030400     02  WKS-MEJOR-S-CHICA      PIC 9(05)    COMP VALUE ZEROES.
030500     02  WKS-MEJOR-S-GRANDE     PIC 9(05)    COMP VALUE ZEROES.
030600     02  WKS-MEJOR-BUFFER       PIC 9(03)    COMP VALUE ZEROES.
030700     02  WKS-MEJOR-COSTO        PIC S9(11)V99 VALUE ZEROES.
030800     02  WKS-MEJOR-OTIF         PIC 9(03)V99 VALUE ZEROES.
030900     02  FILLER                 PIC X(02).
031000******************************************************************
031100*              AREAS DE AUTOVERIFICACION (900-)                  *
031200******************************************************************
031300 01  WKS-AUTOVERIFICACION.
031400     02  WKS-AV-CASOS           PIC 9(03)   COMP VALUE ZEROES.
031500     02  WKS-AV-FALLOS          PIC 9(03)   COMP VALUE ZEROES.
031600     02  FILLER                 PIC X(02).
031700******************************************************************
031800*                MAQUETACION REPORTE DEL OPTIMIZADOR             *
031900******************************************************************
032000 REPORT SECTION.
032100 RD  RPS1040-REPORTE-OPT
032200     CONTROLS ARE FINAL
032300     LINE LIMIT IS 66
032400     PAGE LIMIT IS 60
032500     HEADING 1
032600     FIRST DETAIL 4
032700     LAST DETAIL 52
032800     FOOTING 56.
032900 01  TYPE IS PH.
033000     02  LINE 1.
033100         03  COLUMN   1          PIC X(30) VALUE
033200             'RED DE PLANIFICACION DE SUMIN.'.
033300         03  COLUMN  40          PIC X(32) VALUE
033400             'REPORTE DEL OPTIMIZADOR DE POLIT.'.
033500         03  COLUMN  90          PIC X(06) VALUE 'PAGINA'.
033600         03  COLUMN  97          PIC Z(05) SOURCE PAGE-COUNTER IN
033700                                            RPS1040-REPORTE-OPT.
033800     02  LINE 2.
033900         03  COLUMN   1          PIC X(16) VALUE
034000             'PROGRAMA RPS1040'.
034100         03  COLUMN  40          PIC X(18) VALUE
034200             'FECHA DE CORRIDA :'.
034300         03  COLUMN  59          PIC 9(08) SOURCE
034400                                            WKS-FECHA-CORRIDA.
034500     02  LINE 3.
034600         03  COLUMN   1          PIC X(110) VALUE ALL '='.
034700 01  DETALLE-COMBINACION TYPE IS DETAIL.
034800     02  LINE IS PLUS 1.
034900         03  COLUMN   3 PIC X(03) VALUE 'BS='.
035000         03  COLUMN   6 PIC ZZZZ9 SOURCE OPT-BASE-STOCK-PROV.
035100         03  COLUMN  14 PIC X(02) VALUE 'S='.
035200         03  COLUMN  16 PIC ZZZZ9 SOURCE OPT-S-CHICA-DET.
035300         03  COLUMN  24 PIC X(05) VALUE 'BIGS='.
035400         03  COLUMN  29 PIC ZZZZ9 SOURCE OPT-S-GRANDE-DET.
035500         03  COLUMN  37 PIC X(04) VALUE 'BUF='.
035600         03  COLUMN  41 PIC 9.99  SOURCE OPT-COLCHON-BODEGA.
035700         03  COLUMN  48 PIC X(05) VALUE 'COST='.
035800         03  COLUMN  53 PIC Z,ZZZ,ZZ9.99 SOURCE OPT-COSTO-RED.
035900         03  COLUMN  67 PIC X(05) VALUE 'OTIF='.
036000         03  COLUMN  72 PIC ZZ9.99 SOURCE OPT-OTIF-DETALLISTA.
036100 01  TYPE IS CF FINAL.
036200     02  LINE IS PLUS 2.
036300         03  COLUMN   1          PIC X(110) VALUE ALL '-'.
036400 01  MEJOR-CONFIGURACION TYPE IS CF FINAL
036500         PRESENT WHEN MEJOR-ENCONTRADA.
036600     02  LINE IS PLUS 1.
036700         03  COLUMN   3 PIC X(26) VALUE
036800             'MEJOR CONFIGURACION      :'.
036900     02  LINE IS PLUS 1.
037000         03  COLUMN   3 PIC X(03) VALUE 'BS='.
037100         03  COLUMN   6 PIC ZZZZ9 SOURCE WKS-MEJOR-BASE-STOCK.
037200         03  COLUMN  14 PIC X(02) VALUE 'S='.
037300         03  COLUMN  16 PIC ZZZZ9 SOURCE WKS-MEJOR-S-CHICA.
037400         03  COLUMN  24 PIC X(05) VALUE 'BIGS='.
037500         03  COLUMN  29 PIC ZZZZ9 SOURCE WKS-MEJOR-S-GRANDE.
037600         03  COLUMN  37 PIC X(04) VALUE 'BUF='.
037700         03  COLUMN  41 PIC 9.99  SOURCE WKS-BUFFER-PCT-MEJOR.
037800         03  COLUMN  48 PIC X(05) VALUE 'COST='.
037900         03  COLUMN  53 PIC Z,ZZZ,ZZ9.99 SOURCE WKS-MEJOR-COSTO.
038000         03  COLUMN  67 PIC X(05) VALUE 'OTIF='.
038100         03  COLUMN  72 PIC ZZ9.99 SOURCE WKS-MEJOR-OTIF.
038200 01  SIN-CONFIGURACION TYPE IS CF FINAL
038300         PRESENT WHEN NOT MEJOR-ENCONTRADA.
038400     02  LINE IS PLUS 1.
038500         03  COLUMN   3          PIC X(42) VALUE
038600             'NO CONFIGURATION MET 95% OTIF TARGET'.
038700 01  TYPE IS PF.
038800     02  LINE PLUS 1.
038900         03  COLUMN   1          PIC X(20) VALUE
039000             'FIN DE PAGINA RPS1040'.
039100         03  COLUMN  80          PIC 9(08) SOURCE
039200                                            WKS-FECHA-CORRIDA.
039300******************************************************************
039400*     VISTA DECIMAL DEL COLCHON GANADOR PARA EL BLOQUE FINAL     *
039500******************************************************************
039600 01  WKS-BUFFER-PCT-MEJOR       PIC 9.99 VALUE ZERO.
039700******************************************************************
039800 PROCEDURE DIVISION.
039900******************************************************************
040000*                S E C C I O N   P R I N C I P A L               *
040100******************************************************************
040200 100-SECCION-PRINCIPAL SECTION.
040300     PERFORM 110-APERTURA-ARCHIVOS
040400     PERFORM 120-CARGA-TOPOLOGIA
040500     PERFORM 130-ORDEN-TOPOLOGICO
040600     PERFORM 140-CARGA-DEMANDA
040700     PERFORM 150-IDENTIFICA-CADENA
040800     PERFORM 900-AUTOVERIFICACIONES
040900     PERFORM 200-BARRIDO-PARAMETROS
041000     PERFORM 240-GENERA-BLOQUE-FINAL
041100     PERFORM 800-ESTADISTICAS
041200     PERFORM 999-CIERRA-ARCHIVOS
041300     STOP RUN.
041400 100-SECCION-PRINCIPAL-E. EXIT.
041500
041600 110-APERTURA-ARCHIVOS SECTION.
041700     ACCEPT WKS-HORIZONTE     FROM SYSIN
041800     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
041900     MOVE 'RPS1040' TO PROGRAMA
042000     INITIATE RPS1040-REPORTE-OPT
042100     OPEN INPUT  NODES EDGES DEMAND
042200          OUTPUT METRICS OPTRES REPORTE
042300     IF FS-NODES NOT = 0
042400        MOVE 'OPEN'   TO ACCION
042500        MOVE SPACES   TO LLAVE
042600        MOVE 'NODES'  TO ARCHIVO
042700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042800                              FS-NODES, FSE-NODES
042900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO NODES <<<'
043000                UPON CONSOLE
043100        MOVE 91 TO RETURN-CODE
043200        STOP RUN
043300     END-IF
043400     IF FS-EDGES NOT = 0
043500        MOVE 'OPEN'   TO ACCION
043600        MOVE SPACES   TO LLAVE
043700        MOVE 'EDGES'  TO ARCHIVO
043800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043900                              FS-EDGES, FSE-EDGES
044000        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO EDGES <<<'
044100                UPON CONSOLE
044200        MOVE 91 TO RETURN-CODE
044300        STOP RUN
044400     END-IF
044500     IF FS-DEMAND NOT = 0
044600        MOVE 'OPEN'   TO ACCION
044700        MOVE SPACES   TO LLAVE
044800        MOVE 'DEMAND' TO ARCHIVO
044900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
045000                              FS-DEMAND, FSE-DEMAND
045100        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DEMAND <<<'
045200                UPON CONSOLE
045300        MOVE 91 TO RETURN-CODE
045400        STOP RUN
045500     END-IF
045600     IF FS-METRICS NOT = 0
045700        MOVE 'OPEN'    TO ACCION
045800        MOVE SPACES    TO LLAVE
045900        MOVE 'METRICS' TO ARCHIVO
046000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
046100                              FS-METRICS, FSE-METRICS
046200        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO METRICS <<<'
046300                UPON CONSOLE
046400        MOVE 91 TO RETURN-CODE
046500        STOP RUN
046600     END-IF
046700     IF FS-OPTRES NOT = 0
046800        MOVE 'OPEN'   TO ACCION
046900        MOVE SPACES   TO LLAVE
047000        MOVE 'OPTRES' TO ARCHIVO
047100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
047200                              FS-OPTRES, FSE-OPTRES
047300        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO OPTRES <<<'
047400                UPON CONSOLE
047500        MOVE 91 TO RETURN-CODE
047600        STOP RUN
047700     END-IF
047800     IF FS-REPORTE NOT = 0
047900        MOVE 'OPEN'    TO ACCION
048000        MOVE SPACES    TO LLAVE
048100        MOVE 'REPORTE' TO ARCHIVO
048200        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
048300                              FS-REPORTE, FSE-REPORTE
048400        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REPORTE <<<'
048500                UPON CONSOLE
048600        MOVE 91 TO RETURN-CODE
048700        STOP RUN
048800     END-IF.
048900 110-APERTURA-ARCHIVOS-E. EXIT.
049000
049100******************************************************************
049200*     CARGA DE LA CADENA FIJA DE 3 NODOS (MISMO ALGORITMO QUE    *
049300*     RPS1010, AQUI SOBRE UN ARCHIVO NODES DE SOLO 3 REGISTROS). *
049400******************************************************************
049500 120-CARGA-TOPOLOGIA SECTION.
049600     PERFORM 121-LEE-NODOS
049700     PERFORM 122-ACUMULA-UN-NODO UNTIL FIN-NODES
049800     PERFORM 123-LEE-ARCOS
049900     PERFORM 124-ACUMULA-UN-ARCO UNTIL FIN-EDGES.
050000 120-CARGA-TOPOLOGIA-E. EXIT.
050100
050200 121-LEE-NODOS SECTION.
050300     READ NODES
050400          AT END SET FIN-NODES TO TRUE
050500     END-READ.
050600 121-LEE-NODOS-E. EXIT.
050700
050800 122-ACUMULA-UN-NODO SECTION.
050900     ADD 1 TO WKS-NODOS-LEIDOS
051000     ADD 1 TO TBN-TOTAL-NODOS
051100     SET TBN-IX TO TBN-TOTAL-NODOS
051200     SET WKS-IX-INV TO TBN-TOTAL-NODOS
051300     MOVE NOD-NOMBRE           TO TBN-NOMBRE (TBN-IX)
051400     MOVE NOD-TIPO             TO TBN-TIPO (TBN-IX)
051500     MOVE NOD-POLITICA         TO TBN-POLITICA (TBN-IX)
051600     MOVE NOD-PARM-UNO         TO TBN-PARM-UNO (TBN-IX)
051700     MOVE NOD-PARM-DOS         TO TBN-PARM-DOS (TBN-IX)
051800     MOVE NOD-INVENTARIO-INICIAL
051900                               TO TBN-EXISTENCIA (TBN-IX)
052000                                  WKS-INV-INICIAL-NODO (WKS-IX-INV)
052100     MOVE ZERO                 TO TBN-PENDIENTES (TBN-IX)
052200     MOVE ZERO                 TO TBN-BACKLOG-HIJOS (TBN-IX)
052300     MOVE NOD-TIEMPO-ENTREGA   TO TBN-TIEMPO-ENTREGA (TBN-IX)
052400     MOVE NOD-COSTO-ALMACENAJE TO TBN-COSTO-ALMACENAJE (TBN-IX)
052500     MOVE NOD-COSTO-FALTANTE   TO TBN-COSTO-FALTANTE (TBN-IX)
052600     MOVE ZERO                 TO TBN-GRADO-ENTRADA (TBN-IX)
052700     MOVE ZERO                 TO TBN-NUM-PADRES (TBN-IX)
052800     MOVE ZERO                 TO TBN-NUM-HIJOS (TBN-IX)
052900     MOVE ZERO                 TO TBN-NUM-TRANSITO (TBN-IX)
053000     PERFORM 121-LEE-NODOS.
053100 122-ACUMULA-UN-NODO-E. EXIT.
053200
053300 123-LEE-ARCOS SECTION.
053400     READ EDGES
053500          AT END SET FIN-EDGES TO TRUE
053600     END-READ.
053700 123-LEE-ARCOS-E. EXIT.
053800
053900 124-ACUMULA-UN-ARCO SECTION.
054000     ADD 1 TO WKS-ARCOS-LEIDOS
054100     PERFORM 125-RESUELVE-PADRE-HIJO
054200     PERFORM 123-LEE-ARCOS.
054300 124-ACUMULA-UN-ARCO-E. EXIT.
054400
054500 125-RESUELVE-PADRE-HIJO SECTION.
054600     SET TBN-IX TO 1
054700     SEARCH TBN-NODO
054800        AT END SET WKS-IX-NODO TO TBN-TOTAL-NODOS
054900               ADD 1 TO WKS-IX-NODO
055000        WHEN ARC-NODO-PADRE = TBN-NOMBRE (TBN-IX)
055100             SET WKS-IX-NODO TO TBN-IX
055200     END-SEARCH
055300     MOVE WKS-IX-NODO TO WKS-IX-HIJO-NODO
055400     SET TBN-IX TO 1
055500     SEARCH TBN-NODO
055600        AT END SET WKS-IX-HIJO TO TBN-TOTAL-NODOS
055700               ADD 1 TO WKS-IX-HIJO
055800        WHEN ARC-NODO-HIJO = TBN-NOMBRE (TBN-IX)
055900             SET WKS-IX-HIJO TO TBN-IX
056000     END-SEARCH
056100
056200     IF WKS-IX-HIJO-NODO <= TBN-TOTAL-NODOS AND
056300        WKS-IX-HIJO     <= TBN-TOTAL-NODOS
056400        ADD 1 TO TBN-NUM-HIJOS (WKS-IX-HIJO-NODO)
056500        MOVE WKS-IX-HIJO
056600             TO TBN-HIJO (WKS-IX-HIJO-NODO
056700                          TBN-NUM-HIJOS (WKS-IX-HIJO-NODO))
056800        ADD 1 TO TBN-NUM-PADRES (WKS-IX-HIJO)
056900        MOVE WKS-IX-HIJO-NODO
057000             TO TBN-PADRE (WKS-IX-HIJO
057100                           TBN-NUM-PADRES (WKS-IX-HIJO))
057200        ADD 1 TO TBN-GRADO-ENTRADA (WKS-IX-HIJO)
057300     END-IF.
057400 125-RESUELVE-PADRE-HIJO-E. EXIT.
057500
057600******************************************************************
057700*     ORDEN TOPOLOGICO (ALGORITMO DE KAHN, IGUAL QUE RPS1010)    *
057800******************************************************************
057900 130-ORDEN-TOPOLOGICO SECTION.
058000     MOVE ZERO TO WKS-TOTAL-ORDEN
058100     PERFORM 131-EMITE-UN-NODO
058200             VARYING WKS-IX-PASADA FROM 1 BY 1
058300             UNTIL WKS-IX-PASADA > TBN-TOTAL-NODOS.
058400 130-ORDEN-TOPOLOGICO-E. EXIT.
058500
058600 131-EMITE-UN-NODO SECTION.
058700     PERFORM 132-EVALUA-UN-NODO
058800             VARYING WKS-IX-NODO FROM 1 BY 1
058900             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS.
059000 131-EMITE-UN-NODO-E. EXIT.
059100
059200 132-EVALUA-UN-NODO SECTION.
059300     IF TBN-GRADO-ENTRADA (WKS-IX-NODO) = 0
059400        MOVE ZERO TO WKS-BUSCA-IX
059500        IF WKS-TOTAL-ORDEN > 0
059600           SET WKS-IXO TO 1
059700           SEARCH WKS-ORDEN-NODO
059800              WHEN WKS-IXO > WKS-TOTAL-ORDEN
059900                   CONTINUE
060000              WHEN WKS-ORDEN-NODO (WKS-IXO) = WKS-IX-NODO
060100                   MOVE 1 TO WKS-BUSCA-IX
060200           END-SEARCH
060300        END-IF
060400        IF WKS-BUSCA-IX = 0
060500           ADD 1 TO WKS-TOTAL-ORDEN
060600           SET WKS-IXO TO WKS-TOTAL-ORDEN
060700           MOVE WKS-IX-NODO TO WKS-ORDEN-NODO (WKS-IXO)
060800           MOVE 999 TO TBN-GRADO-ENTRADA (WKS-IX-NODO)
060900           PERFORM 134-DECREMENTA-HIJOS
061000        END-IF
061100     END-IF.
061200 132-EVALUA-UN-NODO-E. EXIT.
061300
061400 134-DECREMENTA-HIJOS SECTION.
061500     PERFORM 136-DECREMENTA-UN-HIJO
061600             VARYING WKS-IX-HIJO FROM 1 BY 1
061700             UNTIL WKS-IX-HIJO > TBN-NUM-HIJOS (WKS-IX-NODO).
061800 134-DECREMENTA-HIJOS-E. EXIT.
061900
062000 136-DECREMENTA-UN-HIJO SECTION.
062100     SUBTRACT 1 FROM TBN-GRADO-ENTRADA
062200          (TBN-HIJO (WKS-IX-NODO WKS-IX-HIJO)).
062300 136-DECREMENTA-UN-HIJO-E. EXIT.
062400
062500******************************************************************
062600*     CARGA DE LA DEMANDA HISTORICA DEL DETALLISTA               *
062700******************************************************************
062800 140-CARGA-DEMANDA SECTION.
062900     PERFORM 141-LEE-DEMANDA
063000     PERFORM 142-ACUMULA-UNA-DEMANDA UNTIL FIN-DEMAND.
063100 140-CARGA-DEMANDA-E. EXIT.
063200
063300 141-LEE-DEMANDA SECTION.
063400     READ DEMAND
063500          AT END SET FIN-DEMAND TO TRUE
063600     END-READ.
063700 141-LEE-DEMANDA-E. EXIT.
063800
063900 142-ACUMULA-UNA-DEMANDA SECTION.
064000     ADD 1 TO WKS-DEMANDAS-LEIDAS
064100     SET TBN-IX TO 1
064200     SEARCH TBN-NODO
064300        AT END SET WKS-IX-NODO TO TBN-TOTAL-NODOS
064400               ADD 1 TO WKS-IX-NODO
064500        WHEN DDA-NODO = TBN-NOMBRE (TBN-IX)
064600             SET WKS-IX-NODO TO TBN-IX
064700     END-SEARCH
064800     IF WKS-IX-NODO <= TBN-TOTAL-NODOS AND
064900        DDA-DIA <= 1000
065000        MOVE DDA-CANTIDAD
065100             TO TBN-DEMANDA-DIA (WKS-IX-NODO, DDA-DIA + 1)
065200     END-IF
065300     PERFORM 141-LEE-DEMANDA.
065400 142-ACUMULA-UNA-DEMANDA-E. EXIT.
065500
065600******************************************************************
065700*     IDENTIFICA LOS INDICES DEL PROVEEDOR, LA BODEGA Y EL        *
065800*     DETALLISTA UNA SOLA VEZ (EL ORDEN DE NODES NO IMPORTA).     *
065900******************************************************************
066000 150-IDENTIFICA-CADENA SECTION.
066100     PERFORM 151-IDENTIFICA-UN-NODO
066200             VARYING WKS-IX-NODO FROM 1 BY 1
066300             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS.
066400 150-IDENTIFICA-CADENA-E. EXIT.
066500
066600 151-IDENTIFICA-UN-NODO SECTION.
066700     IF TBN-ES-PROVEEDOR (WKS-IX-NODO)
066800        MOVE WKS-IX-NODO TO WKS-IX-PROVEEDOR
066900     END-IF
067000     IF TBN-ES-BODEGA (WKS-IX-NODO)
067100        MOVE WKS-IX-NODO TO WKS-IX-BODEGA
067200     END-IF
067300     IF TBN-ES-DETALLISTA (WKS-IX-NODO)
067400        MOVE WKS-IX-NODO TO WKS-IX-DETALLISTA
067500     END-IF.
067600 151-IDENTIFICA-UN-NODO-E. EXIT.
067700
067800******************************************************************
067900*     U7 - BARRIDO DE LAS 125 COMBINACIONES (BASE-STOCK AL       *
068000*     EXTERIOR, (s,S) AL CENTRO, COLCHON ADAPTATIVO AL INTERIOR, *
068100*     TAL COMO LO PIDE LA REGLA DE EMPATES DEL OPTIMIZADOR).     *
068200******************************************************************
068300 200-BARRIDO-PARAMETROS SECTION.
068400     PERFORM 201-BARRE-S-S
068500             VARYING WKS-IX-BS FROM 1 BY 1 UNTIL WKS-IX-BS > 5.
068600 200-BARRIDO-PARAMETROS-E. EXIT.
068700
068800 201-BARRE-S-S SECTION.
068900     PERFORM 202-BARRE-BUFFER
069000             VARYING WKS-IX-SS FROM 1 BY 1 UNTIL WKS-IX-SS > 5.
069100 201-BARRE-S-S-E. EXIT.
069200
069300 202-BARRE-BUFFER SECTION.
069400     PERFORM 210-EVALUA-UNA-COMBINACION
069500             VARYING WKS-IX-BUF FROM 1 BY 1 UNTIL WKS-IX-BUF > 5.
069600 202-BARRE-BUFFER-E. EXIT.
069700
069800*    UNA COMBINACION COMPLETA: REINICIA LA RED AL INVENTARIO
069900*    INICIAL, FIJA LOS TRES PARAMETROS, CORRE EL HORIZONTE
070000*    COMPLETO DE SIMULACION Y EVALUA EL RESULTADO.
070100 210-EVALUA-UNA-COMBINACION SECTION.
070200     ADD 1 TO WKS-COMBINACIONES-PROBADAS
070300     PERFORM 220-REINICIA-RED
070400     PERFORM 230-SIMULA-UN-DIA
070500             VARYING WKS-DIA FROM 0 BY 1
070600             UNTIL WKS-DIA >= WKS-HORIZONTE
070700     PERFORM 250-REGISTRA-RESULTADO.
070800 210-EVALUA-UNA-COMBINACION-E. EXIT.
070900
071000*    REINICIA EL ESTADO MUTABLE DE LOS TRES NODOS (INVENTARIO,
071100*    PENDIENTES, TRANSITO, ACUMULADORES DE COSTO Y OTIF, HISTORIA
071200*    DE DEMANDA ADAPTATIVA) Y FIJA LOS PARAMETROS DE LA
071300*    COMBINACION VIGENTE DEL BARRIDO.
071400 220-REINICIA-RED SECTION.
071500     PERFORM 221-REINICIA-UN-NODO
071600             VARYING WKS-IX-NODO FROM 1 BY 1
071700             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
071800     MOVE WKS-TABLA-BASE-STOCK (WKS-IX-BS)
071900          TO TBN-PARM-UNO (WKS-IX-PROVEEDOR)
072000     MOVE WKS-TABLA-S-CHICA (WKS-IX-SS)
072100          TO TBN-PARM-UNO (WKS-IX-DETALLISTA)
072200     MOVE WKS-TABLA-S-GRANDE (WKS-IX-SS)
072300          TO TBN-PARM-DOS (WKS-IX-DETALLISTA)
072400     MOVE WKS-TABLA-BUFFER (WKS-IX-BUF)
072500          TO TBN-PARM-DOS (WKS-IX-BODEGA).
072600 220-REINICIA-RED-E. EXIT.
072700
072800 221-REINICIA-UN-NODO SECTION.
072900     SET WKS-IX-INV TO WKS-IX-NODO
073000     MOVE WKS-INV-INICIAL-NODO (WKS-IX-INV)
073100          TO TBN-EXISTENCIA (WKS-IX-NODO)
073200     MOVE ZERO TO TBN-PENDIENTES (WKS-IX-NODO)
073300                  TBN-BACKLOG-HIJOS (WKS-IX-NODO)
073400                  TBN-NUM-TRANSITO (WKS-IX-NODO)
073500                  TBN-COSTO-ACUM (WKS-IX-NODO)
073600                  TBN-DIAS-OTIF (WKS-IX-NODO)
073700                  TBN-DIAS-TOTAL (WKS-IX-NODO)
073800                  TBN-SUMA-DEMANDA (WKS-IX-NODO)
073900                  TBN-CONTA-DEMANDA (WKS-IX-NODO).
074000 221-REINICIA-UN-NODO-E. EXIT.
074100
074200******************************************************************
074300*    U2/U3/U4 - UN DIA DE LA CADENA FIJA, LAS MISMAS TRES        *
074400*    PASADAS QUE RPS1010 (RECIBIR, DEMANDA+PEDIDO, ASIGNAR EN    *
074500*    ORDEN TOPOLOGICO). AQUI EL ORDEN SIEMPRE ES PROVEEDOR,      *
074600*    BODEGA, DETALLISTA.                                         *
074700******************************************************************
074800 230-SIMULA-UN-DIA SECTION.
074900     PERFORM 300-RECIBE-EMBARQUES
075000             VARYING WKS-IX-NODO FROM 1 BY 1
075100             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
075200     PERFORM 305-DEMANDA-Y-PEDIDO
075300             VARYING WKS-IX-NODO FROM 1 BY 1
075400             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
075500     PERFORM 310-PROCESA-NODO-DEL-DIA
075600             VARYING WKS-IXO FROM 1 BY 1
075700             UNTIL WKS-IXO > WKS-TOTAL-ORDEN.
075800 230-SIMULA-UN-DIA-E. EXIT.
075900
076000 300-RECIBE-EMBARQUES SECTION.
076100     MOVE ZERO TO WKS-IX-TRANSITO
076200     MOVE ZERO TO TBN-RECIBIDO-HOY (WKS-IX-NODO)
076300     PERFORM 302-RECIBE-UN-TRANSITO
076400             UNTIL WKS-IX-TRANSITO >=
076500                   TBN-NUM-TRANSITO (WKS-IX-NODO).
076600 300-RECIBE-EMBARQUES-E. EXIT.
076700
076800 302-RECIBE-UN-TRANSITO SECTION.
076900     ADD 1 TO WKS-IX-TRANSITO
077000     IF TBN-TR-LLEGADA (WKS-IX-NODO WKS-IX-TRANSITO) = WKS-DIA
077100        ADD TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-TRANSITO)
077200            TO TBN-EXISTENCIA (WKS-IX-NODO)
077300        ADD TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-TRANSITO)
077400            TO TBN-RECIBIDO-HOY (WKS-IX-NODO)
077500        PERFORM 301-ELIMINA-TRANSITO
077600        SUBTRACT 1 FROM WKS-IX-TRANSITO
077700     END-IF.
077800 302-RECIBE-UN-TRANSITO-E. EXIT.
077900
078000 301-ELIMINA-TRANSITO SECTION.
078100     PERFORM 303-COMPACTA-UNA-POSICION
078200             VARYING WKS-IX-COMPACTA FROM WKS-IX-TRANSITO BY 1
078300             UNTIL WKS-IX-COMPACTA >=
078400                   TBN-NUM-TRANSITO (WKS-IX-NODO)
078500     SUBTRACT 1 FROM TBN-NUM-TRANSITO (WKS-IX-NODO).
078600 301-ELIMINA-TRANSITO-E. EXIT.
078700
078800 303-COMPACTA-UNA-POSICION SECTION.
078900     MOVE TBN-TR-LLEGADA (WKS-IX-NODO, WKS-IX-COMPACTA + 1)
079000          TO TBN-TR-LLEGADA (WKS-IX-NODO WKS-IX-COMPACTA)
079100     MOVE TBN-TR-CANTIDAD (WKS-IX-NODO, WKS-IX-COMPACTA + 1)
079200          TO TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-COMPACTA).
079300 303-COMPACTA-UNA-POSICION-E. EXIT.
079400
079500 305-DEMANDA-Y-PEDIDO SECTION.
079600     PERFORM 311-ATIENDE-DEMANDA
079700     PERFORM 320-DECIDE-PEDIDO.
079800 305-DEMANDA-Y-PEDIDO-E. EXIT.
079900
080000 311-ATIENDE-DEMANDA SECTION.
080100     MOVE ZERO TO TBN-DEMANDA-HOY (WKS-IX-NODO)
080200                  TBN-FULFILLED-HOY (WKS-IX-NODO)
080300
080400     IF TBN-NUM-HIJOS (WKS-IX-NODO) = 0 AND
080500        TBN-ES-DETALLISTA (WKS-IX-NODO)
080600        IF WKS-DIA < 1000
080700           MOVE TBN-DEMANDA-DIA (WKS-IX-NODO, WKS-DIA + 1)
080800                TO TBN-DEMANDA-HOY (WKS-IX-NODO)
080900        END-IF
081000        ADD TBN-DEMANDA-HOY (WKS-IX-NODO)
081100            TO TBN-SUMA-DEMANDA (WKS-IX-NODO)
081200        ADD 1 TO TBN-CONTA-DEMANDA (WKS-IX-NODO)
081300
081400        COMPUTE WKS-BACKLOG-EFECTIVO =
081500                TBN-DEMANDA-HOY (WKS-IX-NODO)
081600                + TBN-PENDIENTES (WKS-IX-NODO)
081700        IF TBN-EXISTENCIA (WKS-IX-NODO) < WKS-BACKLOG-EFECTIVO
081800           MOVE TBN-EXISTENCIA (WKS-IX-NODO)
081900                TO TBN-FULFILLED-HOY (WKS-IX-NODO)
082000        ELSE
082100           MOVE WKS-BACKLOG-EFECTIVO
082200                TO TBN-FULFILLED-HOY (WKS-IX-NODO)
082300        END-IF
082400        SUBTRACT TBN-FULFILLED-HOY (WKS-IX-NODO)
082500             FROM TBN-EXISTENCIA (WKS-IX-NODO)
082600        COMPUTE TBN-PENDIENTES (WKS-IX-NODO) =
082700                WKS-BACKLOG-EFECTIVO
082800                - TBN-FULFILLED-HOY (WKS-IX-NODO)
082900     END-IF
083000
083100     ADD 1 TO TBN-DIAS-TOTAL (WKS-IX-NODO)
083200     IF TBN-PENDIENTES (WKS-IX-NODO) = 0
083300        ADD 1 TO TBN-DIAS-OTIF (WKS-IX-NODO)
083400     END-IF.
083500 311-ATIENDE-DEMANDA-E. EXIT.
083600
083700 320-DECIDE-PEDIDO SECTION.
083800     MOVE ZERO TO TBN-ORDEN-HOY (WKS-IX-NODO)
083900     EVALUATE TRUE
084000        WHEN TBN-POL-BASE-STOCK (WKS-IX-NODO)
084100             PERFORM 321-POLITICA-BASE-STOCK
084200        WHEN TBN-POL-S-S (WKS-IX-NODO)
084300             PERFORM 322-POLITICA-S-S
084400        WHEN TBN-POL-ADAPTATIVA (WKS-IX-NODO)
084500             PERFORM 323-POLITICA-ADAPTATIVA
084600        WHEN TBN-POL-PERIODICA (WKS-IX-NODO)
084700             PERFORM 324-POLITICA-PERIODICA
084800     END-EVALUATE.
084900 320-DECIDE-PEDIDO-E. EXIT.
085000
085100 321-POLITICA-BASE-STOCK SECTION.
085200     IF TBN-PARM-UNO (WKS-IX-NODO) > TBN-EXISTENCIA (WKS-IX-NODO)
085300        COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) =
085400                TBN-PARM-UNO (WKS-IX-NODO)
085500                - TBN-EXISTENCIA (WKS-IX-NODO)
085600     END-IF.
085700 321-POLITICA-BASE-STOCK-E. EXIT.
085800
085900 322-POLITICA-S-S SECTION.
086000     IF TBN-EXISTENCIA (WKS-IX-NODO) <= TBN-PARM-UNO (WKS-IX-NODO)
086100        IF TBN-PARM-DOS (WKS-IX-NODO) >
086200           TBN-EXISTENCIA (WKS-IX-NODO)
086300           COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) =
086400                   TBN-PARM-DOS (WKS-IX-NODO)
086500                   - TBN-EXISTENCIA (WKS-IX-NODO)
086600        END-IF
086700     END-IF.
086800 322-POLITICA-S-S-E. EXIT.
086900
087000*    POLITICA A - ADAPTATIVA: OBJETIVO = HORIZONTE-COBERTURA
087100*    (PARM-UNO DEL NODO, 3 SI NO VIENE) * PRONOSTICO * COLCHON.
087200 323-POLITICA-ADAPTATIVA SECTION.
087300     MOVE ZERO TO WKS-PROMEDIO-DEMANDA
087400     IF TBN-CONTA-DEMANDA (WKS-IX-NODO) > 0
087500        COMPUTE WKS-PROMEDIO-DEMANDA ROUNDED =
087600                TBN-SUMA-DEMANDA (WKS-IX-NODO) /
087700                TBN-CONTA-DEMANDA (WKS-IX-NODO)
087800     END-IF
087900     MOVE TBN-PARM-UNO (WKS-IX-NODO) TO WKS-HORIZONTE-COBERTURA
088000     IF WKS-HORIZONTE-COBERTURA = 0
088100        MOVE 3 TO WKS-HORIZONTE-COBERTURA
088200     END-IF
088300     COMPUTE WKS-OBJETIVO-ADAPT ROUNDED =
088400             WKS-HORIZONTE-COBERTURA * WKS-PROMEDIO-DEMANDA *
088500             (1 + (TBN-PARM-DOS (WKS-IX-NODO) / 100))
088600     IF WKS-OBJETIVO-ADAPT > TBN-EXISTENCIA (WKS-IX-NODO)
088700        COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) ROUNDED =
088800                WKS-OBJETIVO-ADAPT - TBN-EXISTENCIA (WKS-IX-NODO)
088900     END-IF.
089000 323-POLITICA-ADAPTATIVA-E. EXIT.
089100
089200*    POLITICA P - PERIODICA ORDER-UP-TO: REVISA CADA PARM-UNO
089300*    (R) DIAS; IP = EXISTENCIA - BACKLOG + PIPELINE-IN; ORDENA
089400*    HASTA PARM-DOS (S).
089500 324-POLITICA-PERIODICA SECTION.
089600     DIVIDE WKS-DIA BY TBN-PARM-UNO (WKS-IX-NODO)
089700            GIVING WKS-COCIENTE-MOD REMAINDER WKS-RESTO-MOD
089800     IF WKS-RESTO-MOD = 0
089900        MOVE ZERO TO WKS-PIPELINE-IN
090000        PERFORM 325-ACUMULA-PIPELINE
090100                VARYING WKS-IX-TRANSITO FROM 1 BY 1
090200                UNTIL WKS-IX-TRANSITO >
090300                      TBN-NUM-TRANSITO (WKS-IX-NODO)
090400        COMPUTE WKS-IP-PERIODICO =
090500                TBN-EXISTENCIA (WKS-IX-NODO)
090600                - TBN-PENDIENTES (WKS-IX-NODO)
090700                - TBN-BACKLOG-HIJOS (WKS-IX-NODO)
090800                + WKS-PIPELINE-IN
090900        IF TBN-PARM-DOS (WKS-IX-NODO) > WKS-IP-PERIODICO
091000           COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) =
091100                   TBN-PARM-DOS (WKS-IX-NODO) - WKS-IP-PERIODICO
091200        END-IF
091300     END-IF.
091400 324-POLITICA-PERIODICA-E. EXIT.
091500
091600 325-ACUMULA-PIPELINE SECTION.
091700     ADD TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-TRANSITO)
091800         TO WKS-PIPELINE-IN.
091900 325-ACUMULA-PIPELINE-E. EXIT.
092000
092100 310-PROCESA-NODO-DEL-DIA SECTION.
092200     MOVE WKS-ORDEN-NODO (WKS-IXO) TO WKS-IX-NODO
092300     IF TBN-NUM-HIJOS (WKS-IX-NODO) > 0
092400        PERFORM 330-ASIGNA-EMBARQUES
092500     END-IF
092600     IF TBN-NUM-PADRES (WKS-IX-NODO) = 0
092700        PERFORM 340-ABASTECE-RAIZ
092800     END-IF
092900     PERFORM 360-REGISTRA-COSTO-DIA.
093000 310-PROCESA-NODO-DEL-DIA-E. EXIT.
093100
093200 330-ASIGNA-EMBARQUES SECTION.
093300*    TAMBIEN ACTUALIZA, PARA EL NODO PADRE, EL HISTORIAL DE
093400*    DEMANDA DE LA POLITICA A Y EL BACKLOG DE HIJOS SIN EMBARCAR.
093500     MOVE ZERO TO WKS-RESTO-MOD
093600     PERFORM 332-SUMA-PEDIDO-HIJO
093700             VARYING WKS-IX-HIJO FROM 1 BY 1
093800             UNTIL WKS-IX-HIJO > TBN-NUM-HIJOS (WKS-IX-NODO)
093900     IF TBN-POL-ADAPTATIVA (WKS-IX-NODO)
094000        ADD WKS-RESTO-MOD TO TBN-SUMA-DEMANDA (WKS-IX-NODO)
094100        ADD 1 TO TBN-CONTA-DEMANDA (WKS-IX-NODO)
094200     END-IF
094300     ADD WKS-RESTO-MOD TO TBN-BACKLOG-HIJOS (WKS-IX-NODO)
094400     MOVE TBN-EXISTENCIA (WKS-IX-NODO) TO WKS-DISPONIBLE-INICIAL
094500     IF WKS-RESTO-MOD > 0
094600        PERFORM 331-ASIGNA-UN-HIJO
094700                VARYING WKS-IX-HIJO FROM 1 BY 1
094800                UNTIL WKS-IX-HIJO > TBN-NUM-HIJOS (WKS-IX-NODO)
094900     END-IF
095000     COMPUTE TBN-BACKLOG-HIJOS (WKS-IX-NODO) =
095100             TBN-BACKLOG-HIJOS (WKS-IX-NODO) -
095200             (WKS-DISPONIBLE-INICIAL - TBN-EXISTENCIA (WKS-IX-NODO)).
095300 330-ASIGNA-EMBARQUES-E. EXIT.
095400
095500 332-SUMA-PEDIDO-HIJO SECTION.
095600     MOVE TBN-HIJO (WKS-IX-NODO WKS-IX-HIJO) TO WKS-IX-HIJO-NODO
095700     MOVE TBN-ORDEN-HOY (WKS-IX-HIJO-NODO) TO WKS-COCIENTE-MOD
095800     ADD WKS-COCIENTE-MOD TO WKS-RESTO-MOD.
095900 332-SUMA-PEDIDO-HIJO-E. EXIT.
096000
096100*    LA CADENA FIJA TIENE UN SOLO HIJO POR NODO, ASI QUE EL
096200*    HIJO RECIBE TODO LO QUE EL PADRE TENGA DISPONIBLE, HASTA
096300*    EL LIMITE DE SU PROPIO PEDIDO.
096400 331-ASIGNA-UN-HIJO SECTION.
096500     MOVE TBN-HIJO (WKS-IX-NODO WKS-IX-HIJO) TO WKS-IX-HIJO-NODO
096600     MOVE TBN-ORDEN-HOY (WKS-IX-HIJO-NODO) TO WKS-ALLOC-CHILD
096700     IF WKS-ALLOC-CHILD > TBN-EXISTENCIA (WKS-IX-NODO)
096800        MOVE TBN-EXISTENCIA (WKS-IX-NODO) TO WKS-ALLOC-CHILD
096900     END-IF
097000     SUBTRACT WKS-ALLOC-CHILD FROM TBN-EXISTENCIA (WKS-IX-NODO)
097100     IF WKS-ALLOC-CHILD > 0
097200        COMPUTE WKS-DIA-LLEGADA = WKS-DIA +
097300                TBN-TIEMPO-ENTREGA (WKS-IX-NODO)
097400        IF WKS-DIA-LLEGADA < WKS-HORIZONTE
097500           PERFORM 350-AGREGA-TRANSITO
097600        END-IF
097700     END-IF.
097800 331-ASIGNA-UN-HIJO-E. EXIT.
097900
098000 340-ABASTECE-RAIZ SECTION.
098100     IF TBN-ORDEN-HOY (WKS-IX-NODO) > 0
098200        COMPUTE WKS-DIA-LLEGADA = WKS-DIA +
098300                TBN-TIEMPO-ENTREGA (WKS-IX-NODO)
098400        IF WKS-DIA-LLEGADA < WKS-HORIZONTE
098500           MOVE WKS-IX-NODO TO WKS-IX-HIJO-NODO
098600           MOVE TBN-ORDEN-HOY (WKS-IX-NODO) TO WKS-ALLOC-CHILD
098700           PERFORM 350-AGREGA-TRANSITO
098800        END-IF
098900     END-IF.
099000 340-ABASTECE-RAIZ-E. EXIT.
099100
099200 350-AGREGA-TRANSITO SECTION.
099300     ADD 1 TO TBN-NUM-TRANSITO (WKS-IX-HIJO-NODO)
099400     MOVE WKS-DIA-LLEGADA
099500          TO TBN-TR-LLEGADA (WKS-IX-HIJO-NODO
099600                             TBN-NUM-TRANSITO (WKS-IX-HIJO-NODO))
099700     MOVE WKS-ALLOC-CHILD
099800          TO TBN-TR-CANTIDAD (WKS-IX-HIJO-NODO
099900                              TBN-NUM-TRANSITO (WKS-IX-HIJO-NODO)).
100000 350-AGREGA-TRANSITO-E. EXIT.
100100
100200 360-REGISTRA-COSTO-DIA SECTION.
100300     COMPUTE WKS-COSTO-DIA-NODO ROUNDED =
100400             TBN-EXISTENCIA (WKS-IX-NODO) *
100500             TBN-COSTO-ALMACENAJE (WKS-IX-NODO)
100600             + TBN-PENDIENTES (WKS-IX-NODO) *
100700             TBN-COSTO-FALTANTE (WKS-IX-NODO)
100800     ADD WKS-COSTO-DIA-NODO TO TBN-COSTO-ACUM (WKS-IX-NODO)
100900
101000     INITIALIZE REG-RPSMET
101100     MOVE TBN-NOMBRE (WKS-IX-NODO)           TO MT-NODO
101200     MOVE WKS-DIA                            TO MT-DIA
101300     MOVE TBN-EXISTENCIA (WKS-IX-NODO)       TO MT-EXISTENCIA
101400     MOVE TBN-RECIBIDO-HOY (WKS-IX-NODO)     TO MT-RECIBIDO
101500     MOVE TBN-DEMANDA-HOY (WKS-IX-NODO)      TO MT-DEMANDA
101600     MOVE TBN-FULFILLED-HOY (WKS-IX-NODO)    TO MT-DESPACHADO
101700     MOVE TBN-PENDIENTES (WKS-IX-NODO)       TO MT-PENDIENTES
101800     MOVE TBN-ORDEN-HOY (WKS-IX-NODO)        TO MT-CANTIDAD-ORDEN
101900     MOVE WKS-COSTO-DIA-NODO                 TO MT-COSTO-DIA
102000     IF TBN-PENDIENTES (WKS-IX-NODO) = 0
102100        MOVE 1 TO MT-BANDERA-OTIF
102200     ELSE
102300        MOVE 0 TO MT-BANDERA-OTIF
102400     END-IF
102500     WRITE REG-RPSMET
102600     IF FS-METRICS = 0
102700        ADD 1 TO WKS-METRICAS-ESCRITAS
102800     END-IF.
102900 360-REGISTRA-COSTO-DIA-E. EXIT.
103000
103100******************************************************************
103200*    U7 - EVALUA EL RESULTADO DE LA COMBINACION VIGENTE: COSTO   *
103300*    TOTAL DE LA RED, OTIF DEL DETALLISTA, ESCRITURA DE OPTRES   *
103400*    Y ACTUALIZACION DE LA MEJOR COMBINACION SI CORRESPONDE.     *
103500******************************************************************
103600 250-REGISTRA-RESULTADO SECTION.
103700     COMPUTE WKS-COSTO-COMBINACION =
103800             TBN-COSTO-ACUM (WKS-IX-PROVEEDOR)
103900             + TBN-COSTO-ACUM (WKS-IX-BODEGA)
104000             + TBN-COSTO-ACUM (WKS-IX-DETALLISTA)
104100     MOVE ZERO TO WKS-OTIF-COMBINACION
104200     IF TBN-DIAS-TOTAL (WKS-IX-DETALLISTA) > 0
104300        COMPUTE WKS-OTIF-COMBINACION ROUNDED =
104400                TBN-DIAS-OTIF (WKS-IX-DETALLISTA) /
104500                TBN-DIAS-TOTAL (WKS-IX-DETALLISTA) * 100
104600     END-IF
104700
104800     INITIALIZE REG-RPSOPT
104900     MOVE WKS-TABLA-BASE-STOCK (WKS-IX-BS) TO OPT-BASE-STOCK-PROV
105000     MOVE WKS-TABLA-S-CHICA (WKS-IX-SS)    TO OPT-S-CHICA-DET
105100     MOVE WKS-TABLA-S-GRANDE (WKS-IX-SS)   TO OPT-S-GRANDE-DET
105200     COMPUTE OPT-COLCHON-BODEGA =
105300             WKS-TABLA-BUFFER (WKS-IX-BUF) / 100
105400     MOVE WKS-COSTO-COMBINACION            TO OPT-COSTO-RED
105500     MOVE WKS-OTIF-COMBINACION             TO OPT-OTIF-DETALLISTA
105600     WRITE REG-RPSOPT
105700     GENERATE DETALLE-COMBINACION
105800
105900     IF WKS-OTIF-COMBINACION >= 95.00
106000        IF NOT MEJOR-ENCONTRADA OR
106100           WKS-COSTO-COMBINACION < WKS-MEJOR-COSTO
106200           SET MEJOR-ENCONTRADA TO TRUE
106300           MOVE WKS-TABLA-BASE-STOCK (WKS-IX-BS)
106400                TO WKS-MEJOR-BASE-STOCK
106500           MOVE WKS-TABLA-S-CHICA (WKS-IX-SS)
106600                TO WKS-MEJOR-S-CHICA
106700           MOVE WKS-TABLA-S-GRANDE (WKS-IX-SS)
106800                TO WKS-MEJOR-S-GRANDE
106900           MOVE WKS-TABLA-BUFFER (WKS-IX-BUF)
107000                TO WKS-MEJOR-BUFFER
107100           MOVE WKS-COSTO-COMBINACION TO WKS-MEJOR-COSTO
107200           MOVE WKS-OTIF-COMBINACION  TO WKS-MEJOR-OTIF
107300        END-IF
107400     END-IF.
107500 250-REGISTRA-RESULTADO-E. EXIT.
107600
107700 240-GENERA-BLOQUE-FINAL SECTION.
107800     COMPUTE WKS-BUFFER-PCT-MEJOR = WKS-MEJOR-BUFFER / 100
107900     GENERATE FINAL.
108000 240-GENERA-BLOQUE-FINAL-E. EXIT.
108100
108200******************************************************************
108300*     900 - AUTOVERIFICACIONES (REEMPLAZO DE LA SUITE PYTEST)    *
108400*     DEL ORDEN DE BARRIDO Y DE LA CADENA DE TRES NODOS.         *
108500******************************************************************
108600 900-AUTOVERIFICACIONES SECTION.
108700     MOVE ZERO TO WKS-AV-CASOS WKS-AV-FALLOS
108800
108900*        CASO 1: LA CADENA DEBE TENER EXACTAMENTE 3 NODOS.
109000     ADD 1 TO WKS-AV-CASOS
109100     IF TBN-TOTAL-NODOS NOT = 3
109200        ADD 1 TO WKS-AV-FALLOS
109300     END-IF
109400
109500*        CASO 2: SE DEBEN HABER IDENTIFICADO LOS TRES PAPELES
109600*        DE LA CADENA (PROVEEDOR, BODEGA, DETALLISTA).
109700     ADD 1 TO WKS-AV-CASOS
109800     IF WKS-IX-PROVEEDOR = 0 OR WKS-IX-BODEGA = 0 OR
109900        WKS-IX-DETALLISTA = 0
110000        ADD 1 TO WKS-AV-FALLOS
110100     END-IF
110200
110300     IF WKS-AV-FALLOS = 0
110400        DISPLAY 'RPS1040 900-AUTOVERIFICACIONES: PASS ('
110500                WKS-AV-CASOS ' CASOS)' UPON CONSOLE
110600     ELSE
110700        DISPLAY 'RPS1040 900-AUTOVERIFICACIONES: FAIL ('
110800                WKS-AV-FALLOS ' DE ' WKS-AV-CASOS ')'
110900                UPON CONSOLE
111000     END-IF.
111100 900-AUTOVERIFICACIONES-E. EXIT.
111200
111300 800-ESTADISTICAS SECTION.
111400     DISPLAY '*****************************************' UPON
111500             CONSOLE
111600     DISPLAY '*     RPS1040 - ESTADISTICAS DE CORRIDA  *' UPON
111700             CONSOLE
111800     DISPLAY '*****************************************' UPON
111900             CONSOLE
112000     DISPLAY ' NODOS CARGADOS           : ' WKS-NODOS-LEIDOS
112100             UPON CONSOLE
112200     DISPLAY ' COMBINACIONES PROBADAS    : '
112300             WKS-COMBINACIONES-PROBADAS UPON CONSOLE
112400     DISPLAY ' METRICAS ESCRITAS         : '
112500             WKS-METRICAS-ESCRITAS UPON CONSOLE
112600     IF MEJOR-ENCONTRADA
112700        DISPLAY ' MEJOR COSTO DE LA RED     : ' WKS-MEJOR-COSTO
112800                UPON CONSOLE
112900        DISPLAY ' MEJOR OTIF DEL DETALLISTA : ' WKS-MEJOR-OTIF
113000                UPON CONSOLE
113100     ELSE
113200        DISPLAY ' NINGUNA COMBINACION CUMPLIO EL 95% DE OTIF'
113300                UPON CONSOLE
113400     END-IF
113500     DISPLAY '*****************************************' UPON
113600             CONSOLE.
113700 800-ESTADISTICAS-E. EXIT.
113800
113900 999-CIERRA-ARCHIVOS SECTION.
114000     TERMINATE RPS1040-REPORTE-OPT
114100     CLOSE NODES EDGES DEMAND METRICS OPTRES REPORTE.
114200 999-CIERRA-ARCHIVOS-E. EXIT.
