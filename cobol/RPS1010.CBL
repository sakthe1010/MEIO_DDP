000100******************************************************************
000200* FECHA       : 14/03/1994                                       *
000300* PROGRAMADOR : EDUARDO DIAZ (EDRD)                              *
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS               *
000500* PROGRAMA    : RPS1010                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : SIMULA DIA A DIA EL COMPORTAMIENTO DE LA RED DE  *
000800*             : SUMINISTROS (PROVEEDOR-BODEGA-DETALLISTA O MAS   *
000900*             : ECHELONES), APLICANDO LA POLITICA DE REABASTECI- *
001000*             : MIENTO DE CADA NODO, ASIGNANDO EMBARQUES SEGUN   *
001100*             : EL TIEMPO DE ENTREGA Y CONTABILIZANDO COSTO DE   *
001200*             : ALMACENAJE Y FALTANTES. AL FINALIZAR PRODUCE EL  *
001300*             : REPORTE DE COSTOS Y CUMPLIMIENTO (OTIF) Y EL     *
001400*             : ARCHIVO DE METRICAS DIARIAS PARA AUDITORIA.      *
001500* ARCHIVOS    : NODES=E, EDGES=E, DEMAND=E, METRICS=S, REPORT=S  *
001600* ACCION (ES) : UNICA, CORRIDA NOCTURNA COMPLETA                 *
001700* INSTALADO   : 20/03/1994                                       *
001800* BPM/RATIONAL: RPS-0010                                         *
001900* NOMBRE      : SIMULADOR DE RED MULTI-ECHELON                  *
002000*-----------------------------------------------------------------
002100* HISTORIAL DE CAMBIOS                                           *
002200*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
002300*  14/03/1994 EDRD          RPS-0010    VERSION INICIAL, POLITICA *
002400*                                       BASE-STOCK Y (s,S).       *
002500*  30/08/1995 EDRD          RPS-0052    SE AGREGA LA POLITICA     *
002600*                                       PERIODICA ORDER-UP-TO.    *
002700*  22/11/1996 MQAX          RPS-0118    SE AGREGA LA POLITICA     *
002800*                                       ADAPTATIVA Y SU PROMEDIO  *
002900*                                       MOVIL DE DEMANDA.        *
003000*  18/07/1998 MQAX          RPS-0204    SOPORTE PARA VARIOS       *
003100*                                       PADRES POR NODO HIJO      *
003200*                                       (RED EN FORMA DE DAG).    *
003300*  04/02/1999 JCHV          RPS-Y2K07   REVISION Y2K GENERAL DEL  *
003400*                                       PROGRAMA. NO SE ENCONTRA- *
003500*                                       RON CAMPOS DE FECHA DE 2  *
003600*                                       DIGITOS DE ANIO.          *
003700*  05/02/1999 JCHV          RPS-0240    SE AGREGA LA ESCRITURA    *
003800*                                       DEL ARCHIVO OPTRES A      *
003900*                                       TRAVES DEL NUEVO RPS1040  *
004000*                                       (SIN CAMBIO EN ESTE       *
004100*                                       PROGRAMA, SOLO REFERENCIA)*
004200*  19/07/2001 MQAX          RPS-0318    SE AGREGA EL REPORTE DE   *
004300*                                       COSTOS Y OTIF (RD         *
004400*                                       RPS1010-REPORTE-SAT).     *
004500*  09/10/2003 JMPR          RPS-0402    SE AGREGAN LAS SECCIONES  *
004600*                                       900-AUTOVERIFICACIONES    *
004700*                                       COMO REEMPLAZO DE LAS     *
004800*                                       PRUEBAS UNITARIAS QUE     *
004900*                                       TRAIA EL SISTEMA ORIGINAL.*
005000*  14/06/2006 RPAL          RPS-0455    AUDITORIA DE CONTRALORIA: *
005100*                                       323-POLITICA-ADAPTATIVA   *
005200*                                       USABA SIEMPRE HORIZONTE=3 *
005300*                                       EN VEZ DEL PARM-UNO DEL   *
005400*                                       NODO; 324-POLITICA-PERIO- *
005500*                                       DICA TENIA PARM-UNO Y     *
005600*                                       PARM-DOS INTERCAMBIADOS.  *
005700*                                       SE CORRIGEN AMBAS. EL     *
005800*                                       REPORTE RPS1010-REPORTE-  *
005900*                                       SAT SE DIVIDE EN COST     *
006000*                                       SUMMARY (TODOS LOS NODOS) *
006100*                                       Y OTIF SUMMARY (SOLO      *
006200*                                       DETALLISTAS), QUE ANTES   *
006300*                                       VENIAN MEZCLADOS EN UNA   *
006400*                                       SOLA LINEA POR NODO.      *
006500*  21/06/2006 RPAL          RPS-0458    SEGUNDA AUDITORIA DE      *
006600*                                       CONTRALORIA: 311-ATIENDE- *
006700*                                       DEMANDA SOLO ACTUALIZABA  *
006800*                                       TBN-SUMA-DEMANDA/TBN-     *
006900*                                       CONTA-DEMANDA PARA EL     *
007000*                                       DETALLISTA HOJA, POR LO   *
007100*                                       QUE LA BODEGA (POLITICA   *
007200*                                       ADAPTATIVA) NUNCA TENIA   *
007300*                                       PROMEDIO DE DEMANDA Y SU  *
007400*                                       PEDIDO SE COLAPSABA A 0.  *
007500*                                       TAMBIEN: LA FORMULA DE IP *
007600*                                       DE 324-POLITICA-PERIODICA *
007700*                                       NO RESTABA EL BACKLOG DE  *
007800*                                       LOS HIJOS (SOLO EL DE LOS *
007900*                                       DETALLISTAS HOJA). SE     *
008000*                                       AGREGA TBN-BACKLOG-HIJOS  *
008100*                                       (COPY RPSTBN) Y 330-      *
008200*                                       ASIGNA-EMBARQUES AHORA    *
008300*                                       ALIMENTA EL HISTORIAL DE  *
008400*                                       DEMANDA DE CUALQUIER NODO *
008500*                                       CON POLITICA A Y ACUMULA/ *
008600*                                       DESCARGA EL BACKLOG DE    *
008700*                                       HIJOS QUE 324 YA RESTA.   *
008800*  18/09/2008 SCHR          RPS-0470    TERCERA AUDITORIA DE      *
008900*                                       CONTRALORIA: 110-APERTURA *
009000*                                       -ARCHIVOS NO BITACORABA   *
009100*                                       LOS ERRORES DE OPEN EN EL *
009200*                                       LOG COMUN DEBD1R00 (SE    *
009300*                                       AGREGA FSE- POR ARCHIVO Y *
009400*                                       SE LLAMA DEBD1R00 IGUAL   *
009500*                                       QUE EN CIERRES1); LAS     *
009600*                                       BUSQUEDAS DE PADRE/HIJO EN *
009700*                                       TBN-NODO Y EN EL HISTORIAL*
009800*                                       DE DEMANDA USABAN UN      *
009900*                                       PERFORM VARYING EN VEZ DEL*
010000*                                       SEARCH DE LA CASA (SE     *
010100*                                       CORRIGEN 203, 232 Y EL    *
010200*                                       CHEQUEO DE YA-EMITIDO EN  *
010300*                                       214, DEL ORDEN TOPOLOGICO *
010400*                                       DE KAHN).                 *
010500*  19/09/2008 SCHR          RPS-0476    WKS-PROMEDIO-DEMANDA,      *
010600*                                       WKS-OBJETIVO-ADAPT,        *
010700*                                       WKS-IP-PERIODICO Y         *
010800*                                       WKS-COSTO-TOTAL-RED ERAN   *
010900*                                       COMP-3; ESTE PROGRAMA      *
011000*                                       NUNCA LO HA USADO EN OTRO  *
011100*                                       CAMPO. SE QUITA COMP-3 Y   *
011200*                                       QUEDAN EN DISPLAY, IGUAL   *
011300*                                       QUE EL RESTO DEL RPS1010.  *
011400******************************************************************
011500 IDENTIFICATION DIVISION.
011600 PROGRAM-ID. RPS1010.
011700 AUTHOR. EDUARDO DIAZ.
011800 INSTALLATION. RED DE PLANIFICACION DE SUMINISTROS.
011900 DATE-WRITTEN. 14/03/1994.
012000 DATE-COMPILED.
012100 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
012200 ENVIRONMENT DIVISION.
012300 CONFIGURATION SECTION.
012400 SPECIAL-NAMES.
012500     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
012600     C01 IS TOP-OF-FORM
012700     CLASS CLASE-NUMERICA IS "0" THRU "9"
012800     UPSI-0 IS SWITCH-REPORTE-DETALLADO.
012900 INPUT-OUTPUT SECTION.
013000 FILE-CONTROL.
013100     SELECT NODES  ASSIGN TO NODES
013200                   ORGANIZATION IS LINE SEQUENTIAL
013300                   FILE STATUS  IS FS-NODES FSE-NODES.
013400     SELECT EDGES  ASSIGN TO EDGES
013500                   ORGANIZATION IS LINE SEQUENTIAL
013600                   FILE STATUS  IS FS-EDGES FSE-EDGES.
013700     SELECT DEMAND ASSIGN TO DEMAND
013800                   ORGANIZATION IS LINE SEQUENTIAL
013900                   FILE STATUS  IS FS-DEMAND FSE-DEMAND.
014000     SELECT METRICS ASSIGN TO METRICS
014100                   ORGANIZATION IS LINE SEQUENTIAL
014200                   FILE STATUS  IS FS-METRICS FSE-METRICS.
014300     SELECT REPORTE ASSIGN TO REPORT
014400                   ORGANIZATION IS LINE SEQUENTIAL
014500                   FILE STATUS  IS FS-REPORTE FSE-REPORTE.
014600 DATA DIVISION.
014700 FILE SECTION.
014800******************************************************************
014900*                DEFINICION DE ARCHIVOS A UTILIZAR               *
015000******************************************************************
015100*    MAESTRO DE NODOS DE LA RED (PROVEEDOR/BODEGA/DETALLISTA)
015200 FD  NODES.
015300     COPY RPSNOD.
015400*    ARCOS PADRE->HIJO DE LA RED DE ABASTECIMIENTO
015500 FD  EDGES.
015600     COPY RPSARC.
015700*    DEMANDA DIARIA POR NODO DETALLISTA
015800 FD  DEMAND.
015900     COPY RPSDEM.
016000*    METRICAS DIARIAS POR NODO (BITACORA DE AUDITORIA)
016100 FD  METRICS.
016200     COPY RPSMET.
016300*    REPORTE IMPRESO DE COSTOS Y OTIF
016400 FD  REPORTE
016500     REPORT IS RPS1010-REPORTE-SAT.
016600 WORKING-STORAGE SECTION.
016700******************************************************************
016800*                 VARIABLES DE FILE STATUS                       *
016900******************************************************************
017000 01  WKS-STATUS-ARCHIVOS.
017100*    RED DE DISTRIBUCION - TOPOLOGIA Y DEMANDA DIARIA
017200     02  FS-NODES              PIC 9(02) VALUE ZEROES.
017300     02  FSE-NODES.
017400         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
017500         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
017600         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
017700     02  FS-EDGES              PIC 9(02) VALUE ZEROES.
017800     02  FSE-EDGES.
017900         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
018000         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
018100         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
018200     02  FS-DEMAND             PIC 9(02) VALUE ZEROES.
018300     02  FSE-DEMAND.
018400         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
018500         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
018600         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
018700     02  FS-METRICS            PIC 9(02) VALUE ZEROES.
018800     02  FSE-METRICS.
018900         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
019000         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
019100         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
019200     02  FS-REPORTE            PIC 9(02) VALUE ZEROES.
019300     02  FSE-REPORTE.
019400         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
019500         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
019600         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
019700     02  PROGRAMA              PIC X(08) VALUE SPACES.
019800     02  ARCHIVO               PIC X(08) VALUE SPACES.
019900     02  ACCION                PIC X(10) VALUE SPACES.
020000     02  LLAVE                 PIC X(32) VALUE SPACES.
020100     02  FILLER                PIC X(02).
020200 01  WKS-ARCHIVO-ANALIZAR      PIC 9(01) VALUE ZEROES.
020300******************************************************************
020400*          TABLA DE ESTADO DE LOS NODOS DE LA RED                *
020500******************************************************************
020600     COPY RPSTBN.
020700******************************************************************
020800*              PARAMETROS DE CORRIDA Y CONTADORES                *
020900******************************************************************
021000 01  WKS-PARAMETROS-CORRIDA.
021100     02  WKS-HORIZONTE         PIC 9(05)    COMP VALUE ZEROES.
021200     02  FILLER                PIC X(03).
021300     02  WKS-FECHA-CORRIDA     PIC 9(08) VALUE ZEROES.
021400     02  WKS-FECHA-CORRIDA-R REDEFINES WKS-FECHA-CORRIDA.
021500         04  WKS-ANIO-CORRIDA  PIC 9(04).
021600         04  WKS-MES-CORRIDA   PIC 9(02).
021700         04  WKS-DIA-CORRIDA   PIC 9(02).
021800 01  WKS-CONTADORES-CARGA.
021900     02  WKS-FIN-NODES         PIC 9(01)    COMP VALUE ZEROES.
022000         88  FIN-NODES VALUE 1.
022100     02  WKS-FIN-EDGES         PIC 9(01)    COMP VALUE ZEROES.
022200         88  FIN-EDGES VALUE 1.
022300     02  WKS-FIN-DEMAND        PIC 9(01)    COMP VALUE ZEROES.
022400         88  FIN-DEMAND VALUE 1.
022500     02  WKS-NODOS-LEIDOS      PIC 9(05)    COMP VALUE ZEROES.
022600     02  WKS-ARCOS-LEIDOS      PIC 9(05)    COMP VALUE ZEROES.
022700     02  WKS-DEMANDAS-LEIDAS   PIC 9(07)    COMP VALUE ZEROES.
022800     02  WKS-METRICAS-ESCRITAS PIC 9(07)    COMP VALUE ZEROES.
022900     02  FILLER                PIC X(02).
023000******************************************************************
023100*        TABLA DE ORDEN TOPOLOGICO (ALGORITMO DE KAHN)           *
023200******************************************************************
023300 01  WKS-TOPOLOGIA.
023400     02  WKS-TOTAL-ORDEN       PIC 9(03)    COMP VALUE ZEROES.
023500     02  WKS-ORDEN-NODO        PIC 9(03)    COMP
023600                     OCCURS 1 TO 50 TIMES
023700                     DEPENDING ON WKS-TOTAL-ORDEN
023800                     INDEXED BY WKS-IXO.
023900     02  WKS-BUSCA-IX          PIC 9(03)    COMP VALUE ZEROES.
024000     02  FILLER                PIC X(03).
024100*        VISTA ALTERNA DEL ORDEN TOPOLOGICO PARA VOLCADO RAPIDO
024200*        DE DEPURACION COMO UNA SOLA CADENA DE DIGITOS.
024300 01  WKS-ORDEN-PAR REDEFINES WKS-TOPOLOGIA.
024400     02  FILLER                PIC X(02).
024500     02  WKS-ORDEN-COMBINADO   PIC 9(150).
024600******************************************************************
024700*                   AREAS DE TRABAJO DEL CICLO DIARIO            *
024800******************************************************************
024900 01  WKS-DIA-CICLO.
025000     02  WKS-DIA               PIC 9(05)    COMP VALUE ZEROES.
025100     02  WKS-IX-NODO            PIC 9(03)    COMP VALUE ZEROES.
025200     02  WKS-IX-PADRE           PIC 9(03)    COMP VALUE ZEROES.
025300     02  WKS-IX-HIJO            PIC 9(03)    COMP VALUE ZEROES.
025400     02  WKS-IX-TRANSITO        PIC 9(03)    COMP VALUE ZEROES.
025500     02  WKS-BACKLOG-EFECTIVO   PIC 9(09)    COMP VALUE ZEROES.
025600     02  WKS-PEDIDO-TOTAL       PIC 9(09)    COMP VALUE ZEROES.
025700     02  WKS-DISPONIBLE-INICIAL PIC 9(09)    COMP VALUE ZEROES.
025800     02  WKS-ALLOC-CHILD        PIC 9(09)    COMP VALUE ZEROES.
025900     02  WKS-RESIDUO            PIC 9(05)    COMP VALUE ZEROES.
026000     02  WKS-PROMEDIO-DEMANDA   PIC 9(09)V99 VALUE ZEROES.
026100     02  WKS-OBJETIVO-ADAPT     PIC 9(09)V99 VALUE ZEROES.
026200     02  WKS-IP-PERIODICO       PIC S9(09) VALUE ZEROES.
026300     02  WKS-PIPELINE-IN        PIC 9(09)    COMP VALUE ZEROES.
026400     02  WKS-DIA-LLEGADA        PIC 9(05)    COMP VALUE ZEROES.
026500     02  WKS-IX-COMPACTA        PIC 9(03)    COMP VALUE ZEROES.
026600     02  WKS-IX-PASADA          PIC 9(03)    COMP VALUE ZEROES.
026700     02  WKS-COSTO-DIA-NODO     PIC 9(09)V99 VALUE ZEROES.
026800     02  WKS-IX-HIJO-NODO        PIC 9(03)    COMP VALUE ZEROES.
026900     02  WKS-RESTO-MOD           PIC 9(05)    COMP VALUE ZEROES.
027000     02  WKS-COCIENTE-MOD        PIC 9(05)    COMP VALUE ZEROES.
027100     02  WKS-HORIZONTE-COBERTURA PIC 9(07)    COMP VALUE ZEROES.
027200     02  FILLER                  PIC X(02).
027300******************************************************************
027400*                 LINEA DE DEMANDA PARA BUSQUEDA                 *
027500******************************************************************
027600 01  WKS-LLAVE-DEMANDA.
027700     02  WKS-LLAVE-NODO-DDA    PIC X(12) VALUE SPACES.
027800     02  WKS-LLAVE-DIA-DDA     PIC 9(05) VALUE ZEROES.
027900*        VISTA ALTERNA DE LA LLAVE COMO UNA SOLA CADENA PARA
028000*        COMPARACIONES RAPIDAS EN LA BUSQUEDA DE DEMANDA.
028100 01  WKS-LLAVE-DEMANDA-PAR REDEFINES WKS-LLAVE-DEMANDA.
028200     02  WKS-LLAVE-COMBINADA   PIC X(17).
028300******************************************************************
028400*              AREAS DE AUTOVERIFICACION (900-)                  *
028500******************************************************************
028600 01  WKS-AUTOVERIFICACION.
028700     02  WKS-AV-CASOS           PIC 9(03)   COMP VALUE ZEROES.
028800     02  WKS-AV-FALLOS          PIC 9(03)   COMP VALUE ZEROES.
028900     02  FILLER                 PIC X(02).
029000******************************************************************
029100*                MAQUETACION REPORTE DE SALIDA                   *
029200******************************************************************
029300 REPORT SECTION.
029400 RD  RPS1010-REPORTE-SAT
029500     CONTROLS ARE FINAL
029600     LINE LIMIT IS 66
029700     PAGE LIMIT IS 60
029800     HEADING 1
029900     FIRST DETAIL 4
030000     LAST DETAIL 52
030100     FOOTING 56.
030200 01  TYPE IS PH.
030300     02  LINE 1.
030400         03  COLUMN   1          PIC X(30) VALUE
030500             'RED DE PLANIFICACION DE SUMIN.'.
030600         03  COLUMN  40          PIC X(28) VALUE
030700             'REPORTE DE COSTOS Y DE OTIF'.
030800         03  COLUMN  90          PIC X(06) VALUE 'PAGINA'.
030900         03  COLUMN  97          PIC Z(05) SOURCE PAGE-COUNTER IN
031000                                            RPS1010-REPORTE-SAT.
031100     02  LINE 2.
031200         03  COLUMN   1          PIC X(16) VALUE
031300             'PROGRAMA RPS1010'.
031400         03  COLUMN  40          PIC X(18) VALUE
031500             'FECHA DE CORRIDA :'.
031600         03  COLUMN  59          PIC 9(08) SOURCE
031700                                            WKS-FECHA-CORRIDA.
031800     02  LINE 3.
031900         03  COLUMN   1          PIC X(102) VALUE ALL '='.
032000 01  ENCABEZADO-COSTO TYPE IS DETAIL.
032100     02  LINE IS PLUS 1.
032200         03  COLUMN   3          PIC X(20) VALUE
032300             '=== COST SUMMARY ==='.
032400 01  DETALLE-COSTO-NODO TYPE IS DETAIL.
032500     02  LINE IS PLUS 1.
032600         03  COLUMN   3          PIC X(12) SOURCE TBN-NOMBRE
032700                                            IN TBN-NODO.
032800         03  COLUMN  17          PIC X(13) VALUE
032900             'TOTAL COST = '.
033000         03  COLUMN  30          PIC ZZZ,ZZZ,ZZ9.99 SOURCE
033100                                            TBN-COSTO-ACUM
033200                                            IN TBN-NODO.
033300 01  TOTAL-COSTO-RED TYPE IS DETAIL.
033400     02  LINE IS PLUS 1.
033500         03  COLUMN   3          PIC X(12) VALUE 'RED'.
033600         03  COLUMN  17          PIC X(13) VALUE
033700             'TOTAL COST = '.
033800         03  COLUMN  30          PIC ZZZ,ZZZ,ZZ9.99 SOURCE
033900                                            WKS-COSTO-TOTAL-RED.
034000 01  ENCABEZADO-OTIF TYPE IS DETAIL.
034100     02  LINE IS PLUS 1.
034200         03  COLUMN   3          PIC X(20) VALUE
034300             '=== OTIF SUMMARY ==='.
034400 01  DETALLE-OTIF-NODO TYPE IS DETAIL.
034500     02  LINE IS PLUS 1.
034600         03  COLUMN   3          PIC X(12) SOURCE TBN-NOMBRE
034700                                            IN TBN-NODO.
034800         03  COLUMN  17          PIC X(07) VALUE 'OTIF = '.
034900         03  COLUMN  24          PIC ZZ9.99 SOURCE
035000                                            WKS-OTIF-NODO-PCT.
035100         03  COLUMN  30          PIC X(01) VALUE '%'.
035200 01  DETALLE-SIN-NODOS TYPE IS DETAIL.
035300     02  LINE IS PLUS 1.
035400         03  COLUMN  20          PIC X(43) VALUE
035500             'LA RED NO TIENE NODOS QUE REPORTAR.'.
035600 01  TYPE IS CF FINAL.
035700     02  LINE IS PLUS 1.
035800         03  COLUMN   1          PIC X(102) VALUE ALL '-'.
035900 01  TYPE IS PF.
036000     02  LINE PLUS 1.
036100         03  COLUMN   1          PIC X(20) VALUE
036200             'FIN DE PAGINA RPS1010'.
036300         03  COLUMN  80          PIC 9(08) SOURCE
036400                                            WKS-FECHA-CORRIDA.
036500******************************************************************
036600*           ACUMULADORES FINALES PARA EL PIE DE REPORTE          *
036700******************************************************************
036800 01  WKS-TOTALES-REPORTE.
036900     02  WKS-COSTO-TOTAL-RED    PIC S9(11)V99 VALUE ZEROES.
037000     02  WKS-OTIF-NODO-PCT      PIC 9(03)V99 VALUE ZEROES.
037100     02  FILLER                 PIC X(02).
037200******************************************************************
037300 PROCEDURE DIVISION.
037400******************************************************************
037500*                S E C C I O N   P R I N C I P A L               *
037600******************************************************************
037700 100-SECCION-PRINCIPAL SECTION.
037800     PERFORM 110-APERTURA-ARCHIVOS
037900     PERFORM 200-CARGA-TOPOLOGIA
038000     PERFORM 210-ORDEN-TOPOLOGICO
038100     PERFORM 230-CARGA-DEMANDA
038200     PERFORM 900-AUTOVERIFICACIONES
038300     PERFORM 250-CICLO-DIARIO
038400             VARYING WKS-DIA FROM 0 BY 1
038500             UNTIL WKS-DIA NOT < WKS-HORIZONTE
038600     PERFORM 400-REPORTE-COSTOS-OTIF
038700     PERFORM 800-ESTADISTICAS
038800     PERFORM 999-CIERRA-ARCHIVOS
038900     STOP RUN.
039000 100-SECCION-PRINCIPAL-E. EXIT.
039100
039200 110-APERTURA-ARCHIVOS SECTION.
039300     ACCEPT WKS-HORIZONTE     FROM SYSIN
039400     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
039500     MOVE 'RPS1010' TO PROGRAMA
039600     INITIATE RPS1010-REPORTE-SAT
039700     OPEN INPUT  NODES EDGES DEMAND
039800          OUTPUT METRICS REPORTE
039900     IF FS-NODES NOT = 0
040000        MOVE 'OPEN'   TO ACCION
040100        MOVE SPACES   TO LLAVE
040200        MOVE 'NODES'  TO ARCHIVO
040300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
040400                              FS-NODES, FSE-NODES
040500        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO NODES <<<'
040600                UPON CONSOLE
040700        MOVE 91 TO RETURN-CODE
040800        STOP RUN
040900     END-IF
041000     IF FS-EDGES NOT = 0
041100        MOVE 'OPEN'   TO ACCION
041200        MOVE SPACES   TO LLAVE
041300        MOVE 'EDGES'  TO ARCHIVO
041400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
041500                              FS-EDGES, FSE-EDGES
041600        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO EDGES <<<'
041700                UPON CONSOLE
041800        MOVE 91 TO RETURN-CODE
041900        STOP RUN
042000     END-IF
042100     IF FS-DEMAND NOT = 0
042200        MOVE 'OPEN'   TO ACCION
042300        MOVE SPACES   TO LLAVE
042400        MOVE 'DEMAND' TO ARCHIVO
042500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
042600                              FS-DEMAND, FSE-DEMAND
042700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DEMAND <<<'
042800                UPON CONSOLE
042900        MOVE 91 TO RETURN-CODE
043000        STOP RUN
043100     END-IF
043200     IF FS-METRICS NOT = 0
043300        MOVE 'OPEN'    TO ACCION
043400        MOVE SPACES    TO LLAVE
043500        MOVE 'METRICS' TO ARCHIVO
043600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
043700                              FS-METRICS, FSE-METRICS
043800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO METRICS <<<'
043900                UPON CONSOLE
044000        MOVE 91 TO RETURN-CODE
044100        STOP RUN
044200     END-IF
044300     IF FS-REPORTE NOT = 0
044400        MOVE 'OPEN'    TO ACCION
044500        MOVE SPACES    TO LLAVE
044600        MOVE 'REPORTE' TO ARCHIVO
044700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
044800                              FS-REPORTE, FSE-REPORTE
044900        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO REPORTE <<<'
045000                UPON CONSOLE
045100        MOVE 91 TO RETURN-CODE
045200        STOP RUN
045300     END-IF.
045400 110-APERTURA-ARCHIVOS-E. EXIT.
045500
045600******************************************************************
045700*     U1 - CARGA DE TOPOLOGIA (NODOS Y ARCOS PADRE->HIJO)        *
045800******************************************************************
045900 200-CARGA-TOPOLOGIA SECTION.
046000     PERFORM 201-LEE-NODOS
046100     PERFORM 205-ACUMULA-UN-NODO UNTIL FIN-NODES
046200     PERFORM 202-LEE-ARCOS
046300     PERFORM 206-ACUMULA-UN-ARCO UNTIL FIN-EDGES.
046400 200-CARGA-TOPOLOGIA-E. EXIT.
046500
046600 201-LEE-NODOS SECTION.
046700     READ NODES
046800          AT END SET FIN-NODES TO TRUE
046900     END-READ.
047000 201-LEE-NODOS-E. EXIT.
047100
047200*    INCORPORA UN NODO LEIDO DEL MAESTRO NODES A LA TABLA TBN.
047300 205-ACUMULA-UN-NODO SECTION.
047400     ADD 1 TO WKS-NODOS-LEIDOS
047500     ADD 1 TO TBN-TOTAL-NODOS
047600     SET TBN-IX TO TBN-TOTAL-NODOS
047700     MOVE NOD-NOMBRE           TO TBN-NOMBRE (TBN-IX)
047800     MOVE NOD-TIPO             TO TBN-TIPO (TBN-IX)
047900     MOVE NOD-POLITICA         TO TBN-POLITICA (TBN-IX)
048000     MOVE NOD-PARM-UNO         TO TBN-PARM-UNO (TBN-IX)
048100     MOVE NOD-PARM-DOS         TO TBN-PARM-DOS (TBN-IX)
048200     MOVE NOD-INVENTARIO-INICIAL
048300                               TO TBN-EXISTENCIA (TBN-IX)
048400     MOVE ZERO                 TO TBN-PENDIENTES (TBN-IX)
048500     MOVE ZERO                 TO TBN-BACKLOG-HIJOS (TBN-IX)
048600     MOVE NOD-TIEMPO-ENTREGA   TO TBN-TIEMPO-ENTREGA (TBN-IX)
048700     MOVE NOD-COSTO-ALMACENAJE TO TBN-COSTO-ALMACENAJE (TBN-IX)
048800     MOVE NOD-COSTO-FALTANTE   TO TBN-COSTO-FALTANTE (TBN-IX)
048900     MOVE ZERO                 TO TBN-GRADO-ENTRADA (TBN-IX)
049000     MOVE ZERO                 TO TBN-COSTO-ACUM (TBN-IX)
049100     MOVE ZERO                 TO TBN-DIAS-OTIF (TBN-IX)
049200     MOVE ZERO                 TO TBN-DIAS-TOTAL (TBN-IX)
049300     MOVE ZERO                 TO TBN-SUMA-DEMANDA (TBN-IX)
049400     MOVE ZERO                 TO TBN-CONTA-DEMANDA (TBN-IX)
049500     MOVE ZERO                 TO TBN-NUM-PADRES (TBN-IX)
049600     MOVE ZERO                 TO TBN-NUM-HIJOS (TBN-IX)
049700     MOVE ZERO                 TO TBN-NUM-TRANSITO (TBN-IX)
049800     PERFORM 201-LEE-NODOS.
049900 205-ACUMULA-UN-NODO-E. EXIT.
050000
050100*    INCORPORA UN ARCO LEIDO DE EDGES A LAS LISTAS DE ADYACENCIA.
050200 206-ACUMULA-UN-ARCO SECTION.
050300     ADD 1 TO WKS-ARCOS-LEIDOS
050400     PERFORM 203-RESUELVE-PADRE-HIJO
050500     PERFORM 202-LEE-ARCOS.
050600 206-ACUMULA-UN-ARCO-E. EXIT.
050700
050800 202-LEE-ARCOS SECTION.
050900     READ EDGES
051000          AT END SET FIN-EDGES TO TRUE
051100     END-READ.
051200 202-LEE-ARCOS-E. EXIT.
051300
051400*    RESUELVE LOS INDICES DE PADRE E HIJO POR NOMBRE Y ACTUALIZA
051500*    LAS LISTAS DE ADYACENCIA Y EL GRADO DE ENTRADA DEL HIJO.
051600 203-RESUELVE-PADRE-HIJO SECTION.
051700     SET TBN-IX TO 1
051800     SEARCH TBN-NODO
051900        AT END SET WKS-IX-PADRE TO TBN-TOTAL-NODOS
052000               ADD 1 TO WKS-IX-PADRE
052100        WHEN ARC-NODO-PADRE = TBN-NOMBRE (TBN-IX)
052200             SET WKS-IX-PADRE TO TBN-IX
052300     END-SEARCH
052400     SET TBN-IX TO 1
052500     SEARCH TBN-NODO
052600        AT END SET WKS-IX-HIJO TO TBN-TOTAL-NODOS
052700               ADD 1 TO WKS-IX-HIJO
052800        WHEN ARC-NODO-HIJO = TBN-NOMBRE (TBN-IX)
052900             SET WKS-IX-HIJO TO TBN-IX
053000     END-SEARCH
053100
053200     IF WKS-IX-PADRE <= TBN-TOTAL-NODOS AND
053300        WKS-IX-HIJO  <= TBN-TOTAL-NODOS
053400        ADD 1 TO TBN-NUM-HIJOS (WKS-IX-PADRE)
053500        MOVE WKS-IX-HIJO
053600             TO TBN-HIJO (WKS-IX-PADRE
053700                          TBN-NUM-HIJOS (WKS-IX-PADRE))
053800        ADD 1 TO TBN-NUM-PADRES (WKS-IX-HIJO)
053900        MOVE WKS-IX-PADRE
054000             TO TBN-PADRE (WKS-IX-HIJO
054100                           TBN-NUM-PADRES (WKS-IX-HIJO))
054200        ADD 1 TO TBN-GRADO-ENTRADA (WKS-IX-HIJO)
054300     END-IF.
054400 203-RESUELVE-PADRE-HIJO-E. EXIT.
054500
054600******************************************************************
054700*     U1 - ORDEN TOPOLOGICO (ALGORITMO DE KAHN)                  *
054800******************************************************************
054900 210-ORDEN-TOPOLOGICO SECTION.
055000     MOVE ZERO TO WKS-TOTAL-ORDEN
055100     PERFORM 211-EMITE-UN-NODO
055200             VARYING WKS-IX-PASADA FROM 1 BY 1
055300             UNTIL WKS-IX-PASADA > TBN-TOTAL-NODOS.
055400 210-ORDEN-TOPOLOGICO-E. EXIT.
055500
055600*    UNA PASADA DE KAHN SOBRE TODOS LOS NODOS: EXAMINA CADA UNO Y,
055700*    SI YA TIENE GRADO DE ENTRADA 0 Y NO SE HA EMITIDO, LO AGREGA
055800*    AL ORDEN Y DECREMENTA EL GRADO DE ENTRADA DE SUS HIJOS. SE
055900*    REPITE TANTAS VECES COMO NODOS HAYA (WKS-IX-PASADA, VEASE
056000*    210 ARRIBA) PARA GARANTIZAR LA TERMINACION DEL ALGORITMO.
056100 211-EMITE-UN-NODO SECTION.
056200     PERFORM 214-EVALUA-UN-NODO
056300             VARYING WKS-IX-NODO FROM 1 BY 1
056400             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS.
056500 211-EMITE-UN-NODO-E. EXIT.
056600
056700 214-EVALUA-UN-NODO SECTION.
056800     IF TBN-GRADO-ENTRADA (WKS-IX-NODO) = 0
056900        MOVE ZERO TO WKS-BUSCA-IX
057000        IF WKS-TOTAL-ORDEN > 0
057100           SET WKS-IXO TO 1
057200           SEARCH WKS-ORDEN-NODO
057300              WHEN WKS-ORDEN-NODO (WKS-IXO) = WKS-IX-NODO
057400                   MOVE 1 TO WKS-BUSCA-IX
057500           END-SEARCH
057600        END-IF
057700        IF WKS-BUSCA-IX = 0
057800           ADD 1 TO WKS-TOTAL-ORDEN
057900           MOVE WKS-IX-NODO TO WKS-ORDEN-NODO (WKS-TOTAL-ORDEN)
058000           MOVE 999 TO TBN-GRADO-ENTRADA (WKS-IX-NODO)
058100           PERFORM 213-DECREMENTA-HIJOS
058200        END-IF
058300     END-IF.
058400 214-EVALUA-UN-NODO-E. EXIT.
058500
058600 213-DECREMENTA-HIJOS SECTION.
058700     PERFORM 216-DECREMENTA-UN-HIJO
058800             VARYING WKS-IX-HIJO FROM 1 BY 1
058900             UNTIL WKS-IX-HIJO > TBN-NUM-HIJOS (WKS-IX-NODO).
059000 213-DECREMENTA-HIJOS-E. EXIT.
059100
059200 216-DECREMENTA-UN-HIJO SECTION.
059300     SUBTRACT 1 FROM TBN-GRADO-ENTRADA
059400          (TBN-HIJO (WKS-IX-NODO WKS-IX-HIJO)).
059500 216-DECREMENTA-UN-HIJO-E. EXIT.
059600
059700******************************************************************
059800*     CARGA DE LA DEMANDA DIARIA EN LA HISTORIA DE CADA NODO     *
059900******************************************************************
060000 230-CARGA-DEMANDA SECTION.
060100     PERFORM 231-LEE-DEMANDA
060200     PERFORM 232-ACUMULA-UNA-DEMANDA UNTIL FIN-DEMAND.
060300 230-CARGA-DEMANDA-E. EXIT.
060400
060500 232-ACUMULA-UNA-DEMANDA SECTION.
060600     ADD 1 TO WKS-DEMANDAS-LEIDAS
060700     SET TBN-IX TO 1
060800     SEARCH TBN-NODO
060900        AT END SET WKS-IX-NODO TO TBN-TOTAL-NODOS
061000               ADD 1 TO WKS-IX-NODO
061100        WHEN DDA-NODO = TBN-NOMBRE (TBN-IX)
061200             SET WKS-IX-NODO TO TBN-IX
061300     END-SEARCH
061400     IF WKS-IX-NODO <= TBN-TOTAL-NODOS AND
061500        DDA-DIA <= 1000
061600        MOVE DDA-CANTIDAD
061700             TO TBN-DEMANDA-DIA (WKS-IX-NODO, DDA-DIA + 1)
061800     END-IF
061900     PERFORM 231-LEE-DEMANDA.
062000 232-ACUMULA-UNA-DEMANDA-E. EXIT.
062100
062200 231-LEE-DEMANDA SECTION.
062300     READ DEMAND
062400          AT END SET FIN-DEMAND TO TRUE
062500     END-READ.
062600 231-LEE-DEMANDA-E. EXIT.
062700
062800******************************************************************
062900*     U4 - CICLO DIARIO DE LA SIMULACION (UN DIA COMPLETO)       *
063000*     PASADA 1 - RECIBIR EMBARQUES EN TODOS LOS NODOS.           *
063100*     PASADA 2 - ATENDER LA DEMANDA Y DECIDIR EL PEDIDO DE CADA  *
063200*                NODO (NO DEPENDE DE OTRO NODO EN EL MISMO DIA). *
063300*     PASADA 3 - EN ORDEN TOPOLOGICO (PADRE ANTES QUE HIJO),     *
063400*                ASIGNAR EMBARQUES A LOS HIJOS, ABASTECER LOS    *
063500*                NODOS RAIZ DESDE EL EXTERIOR Y REGISTRAR COSTO. *
063600*     EL PEDIDO DE UN HIJO DEBE QUEDAR CALCULADO (PASADA 2) ANTES*
063700*     DE QUE SU PADRE LE ASIGNE EMBARQUE (PASADA 3); POR ESO NO  *
063800*     SE PUEDE HACER TODO EN UNA SOLA PASADA EN ORDEN TOPOLOGICO.*
063900******************************************************************
064000 250-CICLO-DIARIO SECTION.
064100     PERFORM 300-RECIBE-EMBARQUES
064200             VARYING WKS-IX-NODO FROM 1 BY 1
064300             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
064400     PERFORM 305-DEMANDA-Y-PEDIDO
064500             VARYING WKS-IX-NODO FROM 1 BY 1
064600             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
064700     PERFORM 310-PROCESA-NODO-DEL-DIA
064800             VARYING WKS-IXO FROM 1 BY 1
064900             UNTIL WKS-IXO > WKS-TOTAL-ORDEN.
065000 250-CICLO-DIARIO-E. EXIT.
065100
065200*    U2/U3 - CALCULA LA DEMANDA ATENDIDA Y LA DECISION DE PEDIDO
065300*    DEL NODO WKS-IX-NODO, INDEPENDIENTE DE LOS DEMAS NODOS.
065400 305-DEMANDA-Y-PEDIDO SECTION.
065500     PERFORM 311-ATIENDE-DEMANDA
065600     PERFORM 320-DECIDE-PEDIDO.
065700 305-DEMANDA-Y-PEDIDO-E. EXIT.
065800
065900*    PASO 1 - RECIBIR: MUEVE A EXISTENCIA TODO EMBARQUE EN
066000*    TRANSITO CUYO DIA DE LLEGADA ES HOY, Y LO RETIRA DE LA LISTA.
066100 300-RECIBE-EMBARQUES SECTION.
066200     MOVE ZERO TO WKS-IX-TRANSITO
066300     MOVE ZERO TO TBN-RECIBIDO-HOY (WKS-IX-NODO)
066400     PERFORM 302-RECIBE-UN-TRANSITO
066500             UNTIL WKS-IX-TRANSITO >=
066600                   TBN-NUM-TRANSITO (WKS-IX-NODO).
066700 300-RECIBE-EMBARQUES-E. EXIT.
066800
066900 302-RECIBE-UN-TRANSITO SECTION.
067000     ADD 1 TO WKS-IX-TRANSITO
067100     IF TBN-TR-LLEGADA (WKS-IX-NODO WKS-IX-TRANSITO) = WKS-DIA
067200        ADD TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-TRANSITO)
067300            TO TBN-EXISTENCIA (WKS-IX-NODO)
067400        ADD TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-TRANSITO)
067500            TO TBN-RECIBIDO-HOY (WKS-IX-NODO)
067600        PERFORM 301-ELIMINA-TRANSITO
067700        SUBTRACT 1 FROM WKS-IX-TRANSITO
067800     END-IF.
067900 302-RECIBE-UN-TRANSITO-E. EXIT.
068000
068100*    COMPACTA LA LISTA DE EMBARQUES EN TRANSITO ELIMINANDO LA
068200*    ENTRADA YA RECIBIDA (DESPLAZA LAS SIGUIENTES UNA POSICION).
068300 301-ELIMINA-TRANSITO SECTION.
068400     PERFORM 303-COMPACTA-UNA-POSICION
068500             VARYING WKS-IX-COMPACTA FROM WKS-IX-TRANSITO BY 1
068600             UNTIL WKS-IX-COMPACTA >=
068700                   TBN-NUM-TRANSITO (WKS-IX-NODO)
068800     SUBTRACT 1 FROM TBN-NUM-TRANSITO (WKS-IX-NODO).
068900 301-ELIMINA-TRANSITO-E. EXIT.
069000
069100 303-COMPACTA-UNA-POSICION SECTION.
069200     MOVE TBN-TR-LLEGADA (WKS-IX-NODO, WKS-IX-COMPACTA + 1)
069300          TO TBN-TR-LLEGADA (WKS-IX-NODO WKS-IX-COMPACTA)
069400     MOVE TBN-TR-CANTIDAD (WKS-IX-NODO, WKS-IX-COMPACTA + 1)
069500          TO TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-COMPACTA).
069600 303-COMPACTA-UNA-POSICION-E. EXIT.
069700
069800*    RECORRE LOS NODOS EN ORDEN TOPOLOGICO Y REALIZA LOS PASOS
069900*    4 A 6 DEL DIA PARA EL NODO WKS-ORDEN-NODO(WKS-IXO). LOS
070000*    PASOS 2 Y 3 (DEMANDA Y PEDIDO) YA SE HICIERON EN 305- PARA
070100*    TODOS LOS NODOS ANTES DE ENTRAR AQUI.
070200 310-PROCESA-NODO-DEL-DIA SECTION.
070300     MOVE WKS-ORDEN-NODO (WKS-IXO) TO WKS-IX-NODO
070400     IF TBN-NUM-HIJOS (WKS-IX-NODO) > 0
070500        PERFORM 330-ASIGNA-EMBARQUES
070600     END-IF
070700     IF TBN-NUM-PADRES (WKS-IX-NODO) = 0
070800        PERFORM 340-ABASTECE-RAIZ
070900     END-IF
071000     PERFORM 360-REGISTRA-COSTO-DIA.
071100 310-PROCESA-NODO-DEL-DIA-E. EXIT.
071200
071300******************************************************************
071400*    U2 - CONTABILIDAD DE INVENTARIO: ATENCION DE LA DEMANDA     *
071500******************************************************************
071600 311-ATIENDE-DEMANDA SECTION.
071700     MOVE ZERO TO TBN-DEMANDA-HOY (WKS-IX-NODO)
071800                  TBN-FULFILLED-HOY (WKS-IX-NODO)
071900
072000     IF TBN-NUM-HIJOS (WKS-IX-NODO) = 0 AND
072100        TBN-ES-DETALLISTA (WKS-IX-NODO)
072200        IF WKS-DIA < 1000
072300           MOVE TBN-DEMANDA-DIA (WKS-IX-NODO, WKS-DIA + 1)
072400                TO TBN-DEMANDA-HOY (WKS-IX-NODO)
072500        END-IF
072600        ADD TBN-DEMANDA-HOY (WKS-IX-NODO)
072700            TO TBN-SUMA-DEMANDA (WKS-IX-NODO)
072800        ADD 1 TO TBN-CONTA-DEMANDA (WKS-IX-NODO)
072900
073000        COMPUTE WKS-BACKLOG-EFECTIVO =
073100                TBN-DEMANDA-HOY (WKS-IX-NODO)
073200                + TBN-PENDIENTES (WKS-IX-NODO)
073300        IF TBN-EXISTENCIA (WKS-IX-NODO) < WKS-BACKLOG-EFECTIVO
073400           MOVE TBN-EXISTENCIA (WKS-IX-NODO)
073500                TO TBN-FULFILLED-HOY (WKS-IX-NODO)
073600        ELSE
073700           MOVE WKS-BACKLOG-EFECTIVO
073800                TO TBN-FULFILLED-HOY (WKS-IX-NODO)
073900        END-IF
074000        SUBTRACT TBN-FULFILLED-HOY (WKS-IX-NODO)
074100             FROM TBN-EXISTENCIA (WKS-IX-NODO)
074200        COMPUTE TBN-PENDIENTES (WKS-IX-NODO) =
074300                WKS-BACKLOG-EFECTIVO
074400                - TBN-FULFILLED-HOY (WKS-IX-NODO)
074500     END-IF
074600
074700     ADD 1 TO TBN-DIAS-TOTAL (WKS-IX-NODO)
074800     IF TBN-PENDIENTES (WKS-IX-NODO) = 0
074900        ADD 1 TO TBN-DIAS-OTIF (WKS-IX-NODO)
075000     END-IF.
075100 311-ATIENDE-DEMANDA-E. EXIT.
075200
075300******************************************************************
075400*    U3 - DECISION DE PEDIDO SEGUN LA POLITICA DEL NODO          *
075500******************************************************************
075600 320-DECIDE-PEDIDO SECTION.
075700     MOVE ZERO TO TBN-ORDEN-HOY (WKS-IX-NODO)
075800     EVALUATE TRUE
075900        WHEN TBN-POL-BASE-STOCK (WKS-IX-NODO)
076000             PERFORM 321-POLITICA-BASE-STOCK
076100        WHEN TBN-POL-S-S (WKS-IX-NODO)
076200             PERFORM 322-POLITICA-S-S
076300        WHEN TBN-POL-ADAPTATIVA (WKS-IX-NODO)
076400             PERFORM 323-POLITICA-ADAPTATIVA
076500        WHEN TBN-POL-PERIODICA (WKS-IX-NODO)
076600             PERFORM 324-POLITICA-PERIODICA
076700     END-EVALUATE.
076800 320-DECIDE-PEDIDO-E. EXIT.
076900
077000*    POLITICA B - BASE STOCK: ORDENA TODOS LOS DIAS HASTA EL
077100*    NIVEL BASE (PARM-UNO).
077200 321-POLITICA-BASE-STOCK SECTION.
077300     IF TBN-PARM-UNO (WKS-IX-NODO) > TBN-EXISTENCIA (WKS-IX-NODO)
077400        COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) =
077500                TBN-PARM-UNO (WKS-IX-NODO)
077600                - TBN-EXISTENCIA (WKS-IX-NODO)
077700     END-IF.
077800 321-POLITICA-BASE-STOCK-E. EXIT.
077900
078000*    POLITICA S - (s,S): SI EXISTENCIA <= s ORDENA HASTA S.
078100 322-POLITICA-S-S SECTION.
078200     IF TBN-EXISTENCIA (WKS-IX-NODO) <= TBN-PARM-UNO (WKS-IX-NODO)
078300        IF TBN-PARM-DOS (WKS-IX-NODO) >
078400           TBN-EXISTENCIA (WKS-IX-NODO)
078500           COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) =
078600                   TBN-PARM-DOS (WKS-IX-NODO)
078700                   - TBN-EXISTENCIA (WKS-IX-NODO)
078800        END-IF
078900     END-IF.
079000 322-POLITICA-S-S-E. EXIT.
079100
079200*    POLITICA A - ADAPTATIVA: PRONOSTICO = PROMEDIO HISTORICO,
079300*    OBJETIVO = HORIZONTE-COBERTURA (PARM-UNO DEL NODO, 3 SI NO
079400*    VIENE EN EL ARCHIVO DE NODOS) * PRONOSTICO * (1 + COLCHON).
079500 323-POLITICA-ADAPTATIVA SECTION.
079600     MOVE ZERO TO WKS-PROMEDIO-DEMANDA
079700     IF TBN-CONTA-DEMANDA (WKS-IX-NODO) > 0
079800        COMPUTE WKS-PROMEDIO-DEMANDA ROUNDED =
079900                TBN-SUMA-DEMANDA (WKS-IX-NODO) /
080000                TBN-CONTA-DEMANDA (WKS-IX-NODO)
080100     END-IF
080200     MOVE TBN-PARM-UNO (WKS-IX-NODO) TO WKS-HORIZONTE-COBERTURA
080300     IF WKS-HORIZONTE-COBERTURA = 0
080400        MOVE 3 TO WKS-HORIZONTE-COBERTURA
080500     END-IF
080600     COMPUTE WKS-OBJETIVO-ADAPT ROUNDED =
080700             WKS-HORIZONTE-COBERTURA * WKS-PROMEDIO-DEMANDA *
080800             (1 + (TBN-PARM-DOS (WKS-IX-NODO) / 100))
080900     IF WKS-OBJETIVO-ADAPT > TBN-EXISTENCIA (WKS-IX-NODO)
081000        COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) ROUNDED =
081100                WKS-OBJETIVO-ADAPT - TBN-EXISTENCIA (WKS-IX-NODO)
081200     END-IF.
081300 323-POLITICA-ADAPTATIVA-E. EXIT.
081400
081500*    POLITICA P - PERIODICA ORDER-UP-TO: REVISA CADA PARM-UNO
081600*    (R) DIAS; IP = EXISTENCIA - BACKLOG + PIPELINE-IN; ORDENA
081700*    HASTA PARM-DOS (S).
081800 324-POLITICA-PERIODICA SECTION.
081900     DIVIDE WKS-DIA BY TBN-PARM-UNO (WKS-IX-NODO)
082000            GIVING WKS-COCIENTE-MOD REMAINDER WKS-RESTO-MOD
082100     IF WKS-RESTO-MOD = 0
082200        MOVE ZERO TO WKS-PIPELINE-IN
082300        PERFORM 325-ACUMULA-PIPELINE
082400                VARYING WKS-IX-TRANSITO FROM 1 BY 1
082500                UNTIL WKS-IX-TRANSITO >
082600                      TBN-NUM-TRANSITO (WKS-IX-NODO)
082700        COMPUTE WKS-IP-PERIODICO =
082800                TBN-EXISTENCIA (WKS-IX-NODO)
082900                - TBN-PENDIENTES (WKS-IX-NODO)
083000                - TBN-BACKLOG-HIJOS (WKS-IX-NODO)
083100                + WKS-PIPELINE-IN
083200        IF TBN-PARM-DOS (WKS-IX-NODO) > WKS-IP-PERIODICO
083300           COMPUTE TBN-ORDEN-HOY (WKS-IX-NODO) =
083400                   TBN-PARM-DOS (WKS-IX-NODO) - WKS-IP-PERIODICO
083500        END-IF
083600     END-IF.
083700 324-POLITICA-PERIODICA-E. EXIT.
083800
083900 325-ACUMULA-PIPELINE SECTION.
084000     ADD TBN-TR-CANTIDAD (WKS-IX-NODO WKS-IX-TRANSITO)
084100         TO WKS-PIPELINE-IN.
084200 325-ACUMULA-PIPELINE-E. EXIT.
084300
084400******************************************************************
084500*    U4 - ASIGNACION PROPORCIONAL DE EMBARQUES A LOS HIJOS       *
084600*    TAMBIEN ACTUALIZA, PARA EL NODO PADRE: EL HISTORIAL DE       *
084700*    DEMANDA DE LA POLITICA A (CON BASE EN LO QUE LOS HIJOS LE    *
084800*    PIDEN, NO SOLO LA DEMANDA EXTERNA DE UN DETALLISTA HOJA) Y   *
084900*    EL BACKLOG DE HIJOS QUE QUEDA SIN EMBARCAR HOY.              *
085000******************************************************************
085100 330-ASIGNA-EMBARQUES SECTION.
085200     MOVE ZERO TO WKS-PEDIDO-TOTAL
085300     PERFORM 332-SUMA-PEDIDO-HIJO
085400             VARYING WKS-IX-HIJO FROM 1 BY 1
085500             UNTIL WKS-IX-HIJO > TBN-NUM-HIJOS (WKS-IX-NODO)
085600
085700     IF TBN-POL-ADAPTATIVA (WKS-IX-NODO)
085800        ADD WKS-PEDIDO-TOTAL TO TBN-SUMA-DEMANDA (WKS-IX-NODO)
085900        ADD 1 TO TBN-CONTA-DEMANDA (WKS-IX-NODO)
086000     END-IF
086100
086200     ADD WKS-PEDIDO-TOTAL TO TBN-BACKLOG-HIJOS (WKS-IX-NODO)
086300     MOVE TBN-EXISTENCIA (WKS-IX-NODO) TO WKS-DISPONIBLE-INICIAL
086400     IF WKS-PEDIDO-TOTAL > 0
086500        PERFORM 331-ASIGNA-UN-HIJO
086600                VARYING WKS-IX-HIJO FROM 1 BY 1
086700                UNTIL WKS-IX-HIJO > TBN-NUM-HIJOS (WKS-IX-NODO)
086800     END-IF
086900     COMPUTE TBN-BACKLOG-HIJOS (WKS-IX-NODO) =
087000             TBN-BACKLOG-HIJOS (WKS-IX-NODO) -
087100             (WKS-DISPONIBLE-INICIAL - TBN-EXISTENCIA (WKS-IX-NODO)).
087200 330-ASIGNA-EMBARQUES-E. EXIT.
087300
087400 332-SUMA-PEDIDO-HIJO SECTION.
087500     MOVE TBN-HIJO (WKS-IX-NODO WKS-IX-HIJO) TO WKS-IX-HIJO-NODO
087600     DIVIDE TBN-ORDEN-HOY (WKS-IX-HIJO-NODO)
087700            BY TBN-NUM-PADRES (WKS-IX-HIJO-NODO)
087800            GIVING WKS-COCIENTE-MOD
087900     ADD WKS-COCIENTE-MOD TO WKS-PEDIDO-TOTAL.
088000 332-SUMA-PEDIDO-HIJO-E. EXIT.
088100
088200*    ASIGNA AL HIJO WKS-IX-HIJO SU PARTE PROPORCIONAL DEL
088300*    INVENTARIO DISPONIBLE DEL PADRE, RESPETANDO SU PEDIDO Y EL
088400*    INVENTARIO REMANENTE DEL PADRE.
088500 331-ASIGNA-UN-HIJO SECTION.
088600     MOVE TBN-HIJO (WKS-IX-NODO WKS-IX-HIJO) TO WKS-IX-HIJO-NODO
088700     DIVIDE TBN-ORDEN-HOY (WKS-IX-HIJO-NODO)
088800            BY TBN-NUM-PADRES (WKS-IX-HIJO-NODO)
088900            GIVING WKS-RESIDUO
089000
089100     IF WKS-RESIDUO > 0 AND TBN-EXISTENCIA (WKS-IX-NODO) > 0
089200        COMPUTE WKS-ALLOC-CHILD ROUNDED =
089300                WKS-RESIDUO / WKS-PEDIDO-TOTAL *
089400                WKS-DISPONIBLE-INICIAL
089500        IF WKS-ALLOC-CHILD > WKS-RESIDUO
089600           MOVE WKS-RESIDUO TO WKS-ALLOC-CHILD
089700        END-IF
089800        IF WKS-ALLOC-CHILD > TBN-EXISTENCIA (WKS-IX-NODO)
089900           MOVE TBN-EXISTENCIA (WKS-IX-NODO) TO WKS-ALLOC-CHILD
090000        END-IF
090100        SUBTRACT WKS-ALLOC-CHILD FROM TBN-EXISTENCIA (WKS-IX-NODO)
090200        IF WKS-ALLOC-CHILD > 0
090300           COMPUTE WKS-DIA-LLEGADA = WKS-DIA +
090400                   TBN-TIEMPO-ENTREGA (WKS-IX-NODO)
090500           IF WKS-DIA-LLEGADA < WKS-HORIZONTE
090600              PERFORM 350-AGREGA-TRANSITO
090700           END-IF
090800        END-IF
090900     END-IF.
091000 331-ASIGNA-UN-HIJO-E. EXIT.
091100
091200******************************************************************
091300*    U4 - ABASTECIMIENTO EXTERNO PARA NODOS RAIZ (SIN PADRES)    *
091400******************************************************************
091500 340-ABASTECE-RAIZ SECTION.
091600     IF TBN-ORDEN-HOY (WKS-IX-NODO) > 0
091700        COMPUTE WKS-DIA-LLEGADA = WKS-DIA +
091800                TBN-TIEMPO-ENTREGA (WKS-IX-NODO)
091900        IF WKS-DIA-LLEGADA < WKS-HORIZONTE
092000           MOVE WKS-IX-NODO TO WKS-IX-HIJO-NODO
092100           MOVE TBN-ORDEN-HOY (WKS-IX-NODO) TO WKS-ALLOC-CHILD
092200           PERFORM 350-AGREGA-TRANSITO
092300        END-IF
092400     END-IF.
092500 340-ABASTECE-RAIZ-E. EXIT.
092600
092700*    AGREGA UN EMBARQUE EN TRANSITO HACIA EL NODO WKS-IX-HIJO-NODO,
092800*    DE CANTIDAD WKS-ALLOC-CHILD, CON LLEGADA WKS-DIA-LLEGADA.
092900 350-AGREGA-TRANSITO SECTION.
093000     ADD 1 TO TBN-NUM-TRANSITO (WKS-IX-HIJO-NODO)
093100     MOVE WKS-DIA-LLEGADA
093200          TO TBN-TR-LLEGADA (WKS-IX-HIJO-NODO
093300                             TBN-NUM-TRANSITO (WKS-IX-HIJO-NODO))
093400     MOVE WKS-ALLOC-CHILD
093500          TO TBN-TR-CANTIDAD (WKS-IX-HIJO-NODO
093600                              TBN-NUM-TRANSITO (WKS-IX-HIJO-NODO)).
093700 350-AGREGA-TRANSITO-E. EXIT.
093800
093900******************************************************************
094000*    U2 - REGISTRO DEL COSTO DEL DIA Y ESCRITURA DE METRICAS     *
094100******************************************************************
094200 360-REGISTRA-COSTO-DIA SECTION.
094300     COMPUTE WKS-COSTO-DIA-NODO ROUNDED =
094400             TBN-EXISTENCIA (WKS-IX-NODO) *
094500             TBN-COSTO-ALMACENAJE (WKS-IX-NODO)
094600             + TBN-PENDIENTES (WKS-IX-NODO) *
094700             TBN-COSTO-FALTANTE (WKS-IX-NODO)
094800     ADD WKS-COSTO-DIA-NODO TO TBN-COSTO-ACUM (WKS-IX-NODO)
094900
095000     INITIALIZE REG-RPSMET
095100     MOVE TBN-NOMBRE (WKS-IX-NODO)           TO MT-NODO
095200     MOVE WKS-DIA                            TO MT-DIA
095300     MOVE TBN-EXISTENCIA (WKS-IX-NODO)       TO MT-EXISTENCIA
095400     MOVE TBN-RECIBIDO-HOY (WKS-IX-NODO)     TO MT-RECIBIDO
095500     MOVE TBN-DEMANDA-HOY (WKS-IX-NODO)      TO MT-DEMANDA
095600     MOVE TBN-FULFILLED-HOY (WKS-IX-NODO)    TO MT-DESPACHADO
095700     MOVE TBN-PENDIENTES (WKS-IX-NODO)       TO MT-PENDIENTES
095800     MOVE TBN-ORDEN-HOY (WKS-IX-NODO)        TO MT-CANTIDAD-ORDEN
095900     MOVE WKS-COSTO-DIA-NODO                 TO MT-COSTO-DIA
096000     IF TBN-PENDIENTES (WKS-IX-NODO) = 0
096100        MOVE 1 TO MT-BANDERA-OTIF
096200     ELSE
096300        MOVE 0 TO MT-BANDERA-OTIF
096400     END-IF
096500     WRITE REG-RPSMET
096600     IF FS-METRICS = 0
096700        ADD 1 TO WKS-METRICAS-ESCRITAS
096800     END-IF.
096900 360-REGISTRA-COSTO-DIA-E. EXIT.
097000
097100******************************************************************
097200*    U9 - REPORTE DE COSTOS Y OTIF: DOS BLOQUES SEPARADOS, COSTO   *
097300*    PARA TODOS LOS NODOS Y OTIF SOLO PARA LOS DETALLISTAS        *
097400******************************************************************
097500 400-REPORTE-COSTOS-OTIF SECTION.
097600     MOVE ZERO TO WKS-COSTO-TOTAL-RED
097700     IF TBN-TOTAL-NODOS = 0
097800        GENERATE DETALLE-SIN-NODOS
097900     ELSE
098000        GENERATE ENCABEZADO-COSTO
098100        PERFORM 401-LINEA-COSTO-NODO
098200                VARYING WKS-IX-NODO FROM 1 BY 1
098300                UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
098400        GENERATE TOTAL-COSTO-RED
098500        GENERATE ENCABEZADO-OTIF
098600        PERFORM 402-LINEA-OTIF-NODO
098700                VARYING WKS-IX-NODO FROM 1 BY 1
098800                UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
098900     END-IF
099000     GENERATE FINAL.
099100 400-REPORTE-COSTOS-OTIF-E. EXIT.
099200
099300 401-LINEA-COSTO-NODO SECTION.
099400     ADD TBN-COSTO-ACUM (WKS-IX-NODO)   TO WKS-COSTO-TOTAL-RED
099500     GENERATE DETALLE-COSTO-NODO.
099600 401-LINEA-COSTO-NODO-E. EXIT.
099700
099800 402-LINEA-OTIF-NODO SECTION.
099900     IF TBN-ES-DETALLISTA (WKS-IX-NODO)
100000        MOVE ZERO TO WKS-OTIF-NODO-PCT
100100        IF TBN-DIAS-TOTAL (WKS-IX-NODO) > 0
100200           COMPUTE WKS-OTIF-NODO-PCT ROUNDED =
100300                   TBN-DIAS-OTIF (WKS-IX-NODO) /
100400                   TBN-DIAS-TOTAL (WKS-IX-NODO) * 100
100500        END-IF
100600        GENERATE DETALLE-OTIF-NODO
100700     END-IF.
100800 402-LINEA-OTIF-NODO-E. EXIT.
100900
101000******************************************************************
101100*     900 - AUTOVERIFICACIONES (REEMPLAZO DE LA SUITE PYTEST)    *
101200******************************************************************
101300 900-AUTOVERIFICACIONES SECTION.
101400     MOVE ZERO TO WKS-AV-CASOS WKS-AV-FALLOS
101500
101600*        CASO 1: EXISTENCIA NUNCA NEGATIVA TRAS LA CARGA INICIAL
101700     ADD 1 TO WKS-AV-CASOS
101800     PERFORM 901-VERIFICA-EXISTENCIA-NODO
101900             VARYING WKS-IX-NODO FROM 1 BY 1
102000             UNTIL WKS-IX-NODO > TBN-TOTAL-NODOS
102100
102200*        CASO 2: TODO NODO CON PADRES DEBE TENER AL MENOS UN
102300*        ARCO REGISTRADO (VALIDA QUE EDGES NO ESTE VACIO O MAL
102400*        FORMADO CUANDO HAY MAS DE UN NODO).
102500     ADD 1 TO WKS-AV-CASOS
102600     IF TBN-TOTAL-NODOS > 1 AND WKS-ARCOS-LEIDOS = 0
102700        ADD 1 TO WKS-AV-FALLOS
102800     END-IF
102900
103000     IF WKS-AV-FALLOS = 0
103100        DISPLAY 'RPS1010 900-AUTOVERIFICACIONES: PASS ('
103200                WKS-AV-CASOS ' CASOS)' UPON CONSOLE
103300     ELSE
103400        DISPLAY 'RPS1010 900-AUTOVERIFICACIONES: FAIL ('
103500                WKS-AV-FALLOS ' DE ' WKS-AV-CASOS ')'
103600                UPON CONSOLE
103700     END-IF.
103800 900-AUTOVERIFICACIONES-E. EXIT.
103900
104000 901-VERIFICA-EXISTENCIA-NODO SECTION.
104100     IF TBN-EXISTENCIA (WKS-IX-NODO) < 0
104200        ADD 1 TO WKS-AV-FALLOS
104300     END-IF.
104400 901-VERIFICA-EXISTENCIA-NODO-E. EXIT.
104500
104600 800-ESTADISTICAS SECTION.
104700     DISPLAY '*****************************************' UPON
104800             CONSOLE
104900     DISPLAY '*     RPS1010 - ESTADISTICAS DE CORRIDA  *' UPON
105000             CONSOLE
105100     DISPLAY '*****************************************' UPON
105200             CONSOLE
105300     DISPLAY ' NODOS CARGADOS          : ' WKS-NODOS-LEIDOS
105400             UPON CONSOLE
105500     DISPLAY ' ARCOS CARGADOS           : ' WKS-ARCOS-LEIDOS
105600             UPON CONSOLE
105700     DISPLAY ' REGISTROS DE DEMANDA     : ' WKS-DEMANDAS-LEIDAS
105800             UPON CONSOLE
105900     DISPLAY ' HORIZONTE SIMULADO (DIAS): ' WKS-HORIZONTE
106000             UPON CONSOLE
106100     DISPLAY ' METRICAS ESCRITAS        : '
106200             WKS-METRICAS-ESCRITAS UPON CONSOLE
106300     DISPLAY '*****************************************' UPON
106400             CONSOLE.
106500 800-ESTADISTICAS-E. EXIT.
106600
106700 999-CIERRA-ARCHIVOS SECTION.
106800     TERMINATE RPS1010-REPORTE-SAT
106900     CLOSE NODES EDGES DEMAND METRICS REPORTE.
107000 999-CIERRA-ARCHIVOS-E. EXIT.
