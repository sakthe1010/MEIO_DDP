000100******************************************************************
000200*                    C O P Y   R P S S E R                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSSER                                           *
000600* DESCRIPCION : LAYOUT DE SERIE DE DEMANDA DIARIA POR TIENDA      *
000700*             : (DEMSER), PRODUCIDO POR RPS1050 A PARTIR DE LAS   *
000800*             : TRANSACCIONES DE VENTA (SALES).                  *
000900* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
001000*-----------------------------------------------------------------
001100* HISTORIAL DE CAMBIOS                                           *
001200*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001300*  15/05/1997 JCHV          RPS-0181    CREACION DEL LAYOUT.      *
001400******************************************************************
001500 01  REG-RPSSER.
001600     02  SER-LLAVE.
001700         03  SER-TIENDA            PIC X(08).
001800         03  SER-FECHA             PIC 9(08).
001900     02  SER-CANTIDAD              PIC 9(07).
002000     02  FILLER                    PIC X(57).
002100******************************************************************
