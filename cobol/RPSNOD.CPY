000100******************************************************************
000200*                    C O P Y   R P S N O D                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSNOD                                           *
000600* DESCRIPCION : LAYOUT DEL MAESTRO DE NODOS DE LA RED (NODES).    *
000700*             : UN REGISTRO POR NODO (PROVEEDOR, BODEGA O        *
000800*             : DETALLISTA) CON SU POLITICA DE REABASTECIMIENTO  *
000900*             : Y SUS COSTOS DE INVENTARIO.                      *
001000* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
001100*-----------------------------------------------------------------
001200* HISTORIAL DE CAMBIOS                                           *
001300*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001400*  10/03/1994 EDRD          RPS-0001    CREACION DEL LAYOUT.      *
001500*  22/11/1996 MQAX          RPS-0118    SE AGREGA POL-PARM-2      *
001600*                                       PARA POLITICA (S,S).     *
001700*  04/02/1999 JCHV          RPS-Y2K07   REVISION Y2K, SIN CAMBIOS *
001800*                                       DE LONGITUD EN FECHAS.    *
001900******************************************************************
002000 01  REG-RPSNOD.
002100     02  NOD-LLAVE.
002200         03  NOD-NOMBRE            PIC X(12).
002300*            TIPO DE NODO EN LA RED DE SUMINISTROS
002400     02  NOD-TIPO                  PIC X(01).
002500         88  NOD-ES-PROVEEDOR                VALUE "S".
002600         88  NOD-ES-BODEGA                    VALUE "W".
002700         88  NOD-ES-DETALLISTA                VALUE "R".
002800*            POLITICA DE REABASTECIMIENTO ASIGNADA AL NODO
002900     02  NOD-POLITICA              PIC X(01).
003000         88  NOD-POL-BASE-STOCK               VALUE "B".
003100         88  NOD-POL-S-S                      VALUE "S".
003200         88  NOD-POL-ADAPTATIVA               VALUE "A".
003300         88  NOD-POL-PERIODICA                VALUE "P".
003400*            PARAMETROS DE LA POLITICA (SEGUN NOD-POLITICA)
003500*            B: NIVEL BASE STOCK     S: PUNTO DE REORDEN s
003600*            A: HORIZONTE COBERTURA  P: PERIODO DE REVISION R
003700     02  NOD-PARM-UNO              PIC 9(07).
003800*            B: ORDER-UP-TO S(S,S)  S: ORDER-UP-TO S
003900*            P: ORDER-UP-TO S       A: RATIO DE COLCHON X 100
004000     02  NOD-PARM-DOS              PIC 9(07).
004100     02  NOD-INVENTARIO-INICIAL    PIC 9(07).
004200     02  NOD-TIEMPO-ENTREGA        PIC 9(03).
004300     02  NOD-COSTO-ALMACENAJE      PIC 9(05)V99.
004400     02  NOD-COSTO-FALTANTE        PIC 9(05)V99.
004500     02  FILLER                    PIC X(28).
004600*
004700*    VISTA ALTERNA PARA VALIDACION RAPIDA DE LOS DOS PARAMETROS
004800*    DE POLITICA COMO UN SOLO GRUPO NUMERICO DE 14 DIGITOS.
004900 01  NOD-PARM-PAR REDEFINES REG-RPSNOD.
005000     02  FILLER                    PIC X(14).
005100     02  NOD-PARMS-COMBINADOS       PIC 9(14).
005200     02  FILLER                    PIC X(52).
005300******************************************************************
