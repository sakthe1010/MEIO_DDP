000100******************************************************************
000200*                    C O P Y   R P S T O P                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSTOP                                           *
000600* DESCRIPCION : LAYOUT DE OPCIONES DE TRANSPORTE (TRANSOPT),     *
000700*             : USADO POR EL PLANIFICADOR DE EMBARQUES RPS1030.  *
000800* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
000900*-----------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS                                           *
001100*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001200*  20/08/1996 EDRD          RPS-0133    CREACION DEL LAYOUT.      *
001300*  09/12/1999 JCHV          RPS-Y2K22   REVISION Y2K, SIN CAMBIOS *
001400*                                       DE LONGITUD EN FECHAS.    *
001500******************************************************************
001600 01  REG-RPSTOP.
001700     02  TRO-LLAVE.
001800         03  TRO-RUTA              PIC X(08).
001900*            RANGO DE MODO DE TRANSPORTE; A MENOR VALOR, MAYOR
002000*            PRIORIDAD DE USO.
002100     02  TRO-MODO                  PIC 9(02).
002200     02  TRO-CAPACIDAD             PIC 9(07)V99.
002300     02  TRO-COSTO-LLENO           PIC 9(07)V99.
002400     02  TRO-COSTO-MEDIO           PIC 9(07)V99.
002500     02  TRO-COSTO-CUARTO          PIC 9(07)V99.
002600     02  TRO-TIEMPO-TRANSITO       PIC 9(03).
002700     02  FILLER                    PIC X(31).
002800******************************************************************
