000100******************************************************************
000200*                    C O P Y   R P S V T A                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSVTA                                           *
000600* DESCRIPCION : LAYOUT DE TRANSACCIONES DE VENTA (SALES), FUENTE *
000700*             : CRUDA PARA EL CONSTRUCTOR DE SERIES RPS1050.     *
000800* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
000900*-----------------------------------------------------------------
001000* HISTORIAL DE CAMBIOS                                           *
001100*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001200*  15/05/1997 JCHV          RPS-0180    CREACION DEL LAYOUT.      *
001300*  21/10/1999 JCHV          RPS-Y2K31   VTA-FECHA CONFIRMADA      *
001400*                                       CON SIGLO COMPLETO AAAAMM *
001500*                                       DD, SIN CAMBIO DE ANCHO. *
001600******************************************************************
001700 01  REG-RPSVTA.
001800     02  VTA-FECHA                 PIC 9(08).
001900     02  VTA-ARTICULO              PIC X(12).
002000     02  VTA-TIENDA                PIC X(08).
002100     02  VTA-CANTIDAD              PIC 9(07).
002200     02  FILLER                    PIC X(45).
002300******************************************************************
