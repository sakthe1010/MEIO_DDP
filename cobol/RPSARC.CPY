000100******************************************************************
000200*                    C O P Y   R P S A R C                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSARC                                           *
000600* DESCRIPCION : LAYOUT DE ARCOS PADRE->HIJO DE LA RED (EDGES).   *
000700*             : UN REGISTRO POR RELACION DE ABASTECIMIENTO       *
000800*             : ENTRE UN NODO PADRE Y UN NODO HIJO.              *
000900* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
001000*-----------------------------------------------------------------
001100* HISTORIAL DE CAMBIOS                                           *
001200*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001300*  10/03/1994 EDRD          RPS-0002    CREACION DEL LAYOUT.      *
001400*  18/07/1998 MQAX          RPS-0204    SE PERMITEN VARIOS PADRES*
001500*                                       POR HIJO (RED NO ARBOL). *
001600******************************************************************
001700 01  REG-RPSARC.
001800     02  ARC-LLAVE.
001900         03  ARC-NODO-PADRE        PIC X(12).
002000         03  ARC-NODO-HIJO         PIC X(12).
002100     02  FILLER                    PIC X(56).
002200******************************************************************
