000100******************************************************************
000200* FECHA       : 22/06/1997                                       *
000300* PROGRAMADOR : JUAN CARLOS HIDALGO (JCHV)                       *
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* PROGRAMA    : RPS1050                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ESTE PROGRAMA TOMA LAS TRANSACCIONES DE VENTA DE *
000800*             : UN SOLO ARTICULO (SALES), LAS AGREGA POR TIENDA Y*
000900*             : FECHA, RELLENA LOS DIAS SIN VENTA CON CANTIDAD   *
001000*             : CERO DENTRO DE LA VENTANA COMUN A TODAS LAS      *
001100*             : TIENDAS, Y ESCRIBE LA SERIE DE DEMANDA DIARIA    *
001200*             : (DEMSER) QUE ALIMENTA AL GENERADOR DE PATRONES   *
001300*             : RPS1020 Y AL SIMULADOR RPS1010. AL FINAL MUESTRA *
001400*             : UN MANIFIESTO CON EL ARTICULO, LAS TIENDAS Y LA  *
001500*             : VENTANA DE FECHAS UTILIZADA.                     *
001600* ARCHIVOS    : SALES=E, DEMSER=S                                *
001700* ACCION (ES) : UNICA, CORRIDA BAJO DEMANDA                       *
001800* INSTALADO   : 30/06/1997                                       *
001900* BPM/RATIONAL: RPS-0190                                         *
002000* NOMBRE      : CONSTRUCTOR DE SERIE DE DEMANDA DESDE VENTAS     *
002100*-----------------------------------------------------------------
002200* HISTORIAL DE CAMBIOS                                           *
002300*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
002400*  22/06/1997 JCHV          RPS-0190    VERSION INICIAL.          *
002500*  21/10/1999 JCHV          RPS-Y2K32   REVISION Y2K DEL CALCULO  *
002600*                                       DE AÑOS BISIESTOS; SE     *
002700*                                       CONFIRMA LA REGLA DE      *
002800*                                       SIGLO (DIVISIBLE ENTRE    *
002900*                                       400) PARA EL AÑO 2000.   *
003000*  05/05/2002 MQAX          RPS-0340    SE AGREGA LA VALIDACION   *
003100*                                       DE VENTANA COMUN VACIA    *
003200*                                       (FIN ANTERIOR A INICIO)   *
003300*                                       TRAS EL INCIDENTE DE      *
003400*                                       CARGA RPS-0339.           *
003500*  09/10/2003 JMPR          RPS-0406    SE AGREGA 900-            *
003600*                                       AUTOVERIFICACIONES DEL    *
003700*                                       CALCULO DE FECHAS.        *
003800*  18/09/2008 SCHR          RPS-0473    AUDITORIA DE CONTRALORIA:  *
003900*                                       110-APERTURA-ARCHIVOS NO   *
004000*                                       BITACORABA LOS ERRORES DE  *
004100*                                       OPEN EN DEBD1R00. TAMBIEN  *
004200*                                       210-ACUMULA-VENTA, 212-    *
004300*                                       ACUMULA-TIENDA Y 232-      *
004400*                                       ESCRIBE-UNA-FECHA USABAN   *
004500*                                       PERFORM VARYING PARA       *
004600*                                       BUSCAR EN LAS TABLAS; SE   *
004700*                                       CORRIGEN CON SEARCH.       *
004800*  19/09/2008 SCHR          RPS-0480    AGR-CANTIDAD Y WKS-        *
004900*                                       CANTIDAD-DIA ERAN COMP-3,  *
005000*                                       SIN OTRO CAMPO COMP-3 EN   *
005100*                                       TODO EL PROGRAMA. SE QUITA *
005200*                                       COMP-3 Y QUEDAN EN DISPLAY.*
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500 PROGRAM-ID. RPS1050.
005600 AUTHOR. JUAN CARLOS HIDALGO.
005700 INSTALLATION. RED DE PLANIFICACION DE SUMINISTROS.
005800 DATE-WRITTEN. 22/06/1997.
005900 DATE-COMPILED.
006000 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     CURRENCY SIGN IS "Q" WITH PICTURE SYMBOL "Q"
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT SALES   ASSIGN TO SALES
006900                    ORGANIZATION IS LINE SEQUENTIAL
007000                    FILE STATUS  IS FS-SALES FSE-SALES.
007100     SELECT DEMSER  ASSIGN TO DEMSER
007200                    ORGANIZATION IS LINE SEQUENTIAL
007300                    FILE STATUS  IS FS-DEMSER FSE-DEMSER.
007400 DATA DIVISION.
007500 FILE SECTION.
007600*    TRANSACCIONES CRUDAS DE VENTA DEL ARTICULO OBJETIVO
007700 FD  SALES.
007800     COPY RPSVTA.
007900*    SERIE DE DEMANDA DIARIA POR TIENDA, UN REGISTRO POR DIA
008000 FD  DEMSER.
008100     COPY RPSSER.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*                 VARIABLES DE FILE STATUS                       *
008500******************************************************************
008600 01  WKS-STATUS-ARCHIVOS.
008700     02  FS-SALES              PIC 9(02) VALUE ZEROES.
008800     02  FSE-SALES.
008900         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009000         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009100         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009200     02  FS-DEMSER             PIC 9(02) VALUE ZEROES.
009300     02  FSE-DEMSER.
009400         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
009500         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
009600         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009700     02  PROGRAMA              PIC X(08) VALUE SPACES.
009800     02  ARCHIVO               PIC X(08) VALUE SPACES.
009900     02  ACCION                PIC X(10) VALUE SPACES.
010000     02  LLAVE                 PIC X(32) VALUE SPACES.
010100     02  FILLER                PIC X(02).
010200******************************************************************
010300*        PARAMETROS DE CORRIDA Y CONTADORES DE PROCESO           *
010400******************************************************************
010500 01  WKS-PARAMETROS-CORRIDA.
010600     02  WKS-ITEM-OBJETIVO     PIC X(12) VALUE SPACES.
010700     02  WKS-FECHA-CORRIDA     PIC 9(08) VALUE ZEROES.
010800     02  FILLER                PIC X(02).
010900 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-PARAMETROS-CORRIDA.
011000     02  FILLER                PIC X(12).
011100     02  WKS-AC-ANIO           PIC 9(04).
011200     02  WKS-AC-MES            PIC 9(02).
011300     02  WKS-AC-DIA            PIC 9(02).
011400 01  WKS-CONTADORES.
011500     02  WKS-FIN-SALES         PIC 9(01)    COMP VALUE ZEROES.
011600         88  FIN-SALES VALUE 1.
011700     02  WKS-VENTAS-LEIDAS     PIC 9(07)    COMP VALUE ZEROES.
011800     02  WKS-VENTAS-ENCONTRADAS PIC 9(07)   COMP VALUE ZEROES.
011900     02  WKS-SERIES-ESCRITAS   PIC 9(09)    COMP VALUE ZEROES.
012000     02  FILLER                PIC X(02).
012100******************************************************************
012200*    TABLA DE AGREGACION POR TIENDA Y FECHA (U8, PASO 2)          *
012300******************************************************************
012400 01  WKS-TABLA-AGREGADOS.
012500     02  WKS-TOTAL-AGREGADOS   PIC 9(05)    COMP VALUE ZEROES.
012600     02  FILLER                PIC X(02).
012700     02  WKS-AGREGADO OCCURS 1 TO 2000 TIMES
012800                      DEPENDING ON WKS-TOTAL-AGREGADOS
012900                      INDEXED BY WKS-IX-AGR.
013000         03  AGR-TIENDA        PIC X(08).
013100         03  AGR-FECHA         PIC 9(08).
013200         03  AGR-CANTIDAD      PIC 9(07).
013300******************************************************************
013400*    LISTA DE TIENDAS DISTINTAS DEL ARTICULO, CON SU PRIMERA Y   *
013500*    ULTIMA FECHA OBSERVADA (U8, PASO 3)                          *
013600******************************************************************
013700 01  WKS-TABLA-TIENDAS.
013800     02  WKS-TOTAL-TIENDAS     PIC 9(03)    COMP VALUE ZEROES.
013900     02  FILLER                PIC X(03).
014000     02  WKS-TIENDA OCCURS 1 TO 50 TIMES
014100                    DEPENDING ON WKS-TOTAL-TIENDAS
014200                    INDEXED BY WKS-IX-TDA.
014300         03  TDA-NOMBRE            PIC X(08).
014400         03  TDA-PRIMERA-FECHA     PIC 9(08).
014500         03  TDA-ULTIMA-FECHA      PIC 9(08).
014600******************************************************************
014700*        VENTANA COMUN DE FECHAS (U8, PASO 4)                    *
014800******************************************************************
014900 01  WKS-VENTANA.
015000     02  WKS-VENTANA-INICIO    PIC 9(08) VALUE ZEROES.
015100     02  WKS-VENTANA-FIN       PIC 9(08) VALUE ZEROES.
015200     02  FILLER                PIC X(02).
015300 01  WKS-VENTANA-PAR REDEFINES WKS-VENTANA.
015400     02  WKS-VENTANA-COMBINADA PIC 9(16).
015500******************************************************************
015600*     CALENDARIO DE TRABAJO Y TABLA DE DIAS POR MES (U8, PASO 3) *
015700******************************************************************
015800 01  WKS-FECHA-TRABAJO         PIC 9(08) VALUE ZEROES.
015900 01  WKS-FECHA-TRABAJO-R REDEFINES WKS-FECHA-TRABAJO.
016000     02  WKS-FT-ANIO           PIC 9(04).
016100     02  WKS-FT-MES            PIC 9(02).
016200     02  WKS-FT-DIA            PIC 9(02).
016300 01  WKS-CALENDARIO.
016400     02  WKS-DIAS-EN-MES       PIC 9(02)    COMP   OCCURS 12 TIMES
016500 VALUES ARE 31 28 31 30 31 30
016600                                31 31 30 31 30 31.
016700     02  WKS-IND-BISIESTO      PIC 9(01)    COMP VALUE ZEROES.
016800         88  ANIO-BISIESTO VALUE 1.
016900     02  WKS-RESTO-4           PIC 9(02)    COMP VALUE ZEROES.
017000     02  WKS-RESTO-100         PIC 9(02)    COMP VALUE ZEROES.
017100     02  WKS-RESTO-400         PIC 9(02)    COMP VALUE ZEROES.
017200     02  WKS-COCIENTE-CAL      PIC 9(05)    COMP VALUE ZEROES.
017300     02  FILLER                PIC X(02).
017400 01  WKS-TIENDA-ACTUAL         PIC X(08) VALUE SPACES.
017500 01  WKS-CANTIDAD-DIA          PIC 9(07) VALUE ZEROES.
017600******************************************************************
017700*              AREAS DE AUTOVERIFICACION (900-)                  *
017800******************************************************************
017900 01  WKS-AUTOVERIFICACION.
018000     02  WKS-AV-CASOS          PIC 9(03)    COMP VALUE ZEROES.
018100     02  WKS-AV-FALLOS         PIC 9(03)    COMP VALUE ZEROES.
018200     02  FILLER                PIC X(02).
018300     02  WKS-AV-FECHA          PIC 9(08) VALUE ZEROES.
018400     02  WKS-AV-FECHA-R REDEFINES WKS-AV-FECHA.
018500         03  WKS-AV-ANIO       PIC 9(04).
018600         03  WKS-AV-MES        PIC 9(02).
018700         03  WKS-AV-DIA        PIC 9(02).
018800******************************************************************
018900 PROCEDURE DIVISION.
019000******************************************************************
019100*                S E C C I O N   P R I N C I P A L               *
019200******************************************************************
019300 100-SECCION-PRINCIPAL SECTION.
019400     PERFORM 110-APERTURA-ARCHIVOS
019500     PERFORM 900-AUTOVERIFICACIONES
019600     PERFORM 200-PROCESA-VENTAS
019700     PERFORM 220-VENTANA-COMUN
019800     PERFORM 230-ESCRIBE-SERIE
019900     PERFORM 260-MUESTRA-MANIFIESTO
020000     PERFORM 800-ESTADISTICAS
020100     PERFORM 999-CIERRA-ARCHIVOS
020200     STOP RUN.
020300 100-SECCION-PRINCIPAL-E. EXIT.
020400
020500 110-APERTURA-ARCHIVOS SECTION.
020600     ACCEPT WKS-ITEM-OBJETIVO FROM SYSIN
020700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
020800     MOVE 'RPS1050' TO PROGRAMA
020900     OPEN INPUT  SALES
021000          OUTPUT DEMSER
021100     IF FS-SALES NOT = 0
021200        MOVE 'OPEN'   TO ACCION
021300        MOVE SPACES   TO LLAVE
021400        MOVE 'SALES'  TO ARCHIVO
021500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021600                              FS-SALES, FSE-SALES
021700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO SALES <<<'
021800                UPON CONSOLE
021900        MOVE 91 TO RETURN-CODE
022000        STOP RUN
022100     END-IF
022200     IF FS-DEMSER NOT = 0
022300        MOVE 'OPEN'   TO ACCION
022400        MOVE SPACES   TO LLAVE
022500        MOVE 'DEMSER' TO ARCHIVO
022600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022700                              FS-DEMSER, FSE-DEMSER
022800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DEMSER <<<'
022900                UPON CONSOLE
023000        MOVE 91 TO RETURN-CODE
023100        STOP RUN
023200     END-IF.
023300 110-APERTURA-ARCHIVOS-E. EXIT.
023400
023500******************************************************************
023600*     U8 PASOS 1-2: FILTRA POR ARTICULO OBJETIVO Y AGREGA LA     *
023700*     CANTIDAD VENDIDA POR TIENDA Y FECHA.                        *
023800******************************************************************
023900 200-PROCESA-VENTAS SECTION.
024000     PERFORM 201-LEE-VENTA
024100     PERFORM 202-EVALUA-UNA-VENTA UNTIL FIN-SALES
024200     IF WKS-VENTAS-ENCONTRADAS = 0
024300        DISPLAY '=====================================' UPON
024400                CONSOLE
024500        DISPLAY '  RPS1050 - NO HAY VENTAS DEL ARTICULO' UPON
024600                CONSOLE
024700        DISPLAY '  ARTICULO SOLICITADO : ' WKS-ITEM-OBJETIVO
024800                UPON CONSOLE
024900        DISPLAY '=====================================' UPON
025000                CONSOLE
025100        PERFORM 999-CIERRA-ARCHIVOS
025200        MOVE 92 TO RETURN-CODE
025300        STOP RUN
025400     END-IF.
025500 200-PROCESA-VENTAS-E. EXIT.
025600
025700 201-LEE-VENTA SECTION.
025800     READ SALES
025900          AT END SET FIN-SALES TO TRUE
026000     END-READ.
026100 201-LEE-VENTA-E. EXIT.
026200
026300 202-EVALUA-UNA-VENTA SECTION.
026400     ADD 1 TO WKS-VENTAS-LEIDAS
026500     IF VTA-ARTICULO = WKS-ITEM-OBJETIVO
026600        ADD 1 TO WKS-VENTAS-ENCONTRADAS
026700        PERFORM 210-ACUMULA-VENTA
026800     END-IF
026900     PERFORM 201-LEE-VENTA.
027000 202-EVALUA-UNA-VENTA-E. EXIT.
027100
027200*    ACUMULA LA CANTIDAD VENDIDA EN LA CELDA (TIENDA,FECHA) DE LA
027300*    TABLA DE AGREGADOS, Y AMPLIA LA PRIMERA/ULTIMA FECHA DE LA
027400*    TIENDA EN LA LISTA DE TIENDAS DISTINTAS.
027500 210-ACUMULA-VENTA SECTION.
027600     SET WKS-IX-AGR TO 1
027700     SEARCH WKS-AGREGADO
027800        AT END SET WKS-IX-AGR TO WKS-TOTAL-AGREGADOS
027900               ADD 1 TO WKS-IX-AGR
028000        WHEN AGR-TIENDA (WKS-IX-AGR) = VTA-TIENDA AND
028100             AGR-FECHA (WKS-IX-AGR)  = VTA-FECHA
028200             CONTINUE
028300     END-SEARCH
028400     IF WKS-IX-AGR > WKS-TOTAL-AGREGADOS
028500        ADD 1 TO WKS-TOTAL-AGREGADOS
028600        SET WKS-IX-AGR TO WKS-TOTAL-AGREGADOS
028700        MOVE VTA-TIENDA   TO AGR-TIENDA (WKS-IX-AGR)
028800        MOVE VTA-FECHA    TO AGR-FECHA (WKS-IX-AGR)
028900        MOVE VTA-CANTIDAD TO AGR-CANTIDAD (WKS-IX-AGR)
029000     ELSE
029100        ADD VTA-CANTIDAD TO AGR-CANTIDAD (WKS-IX-AGR)
029200     END-IF
029300     PERFORM 212-ACUMULA-TIENDA.
029400 210-ACUMULA-VENTA-E. EXIT.
029500
029600 212-ACUMULA-TIENDA SECTION.
029700     SET WKS-IX-TDA TO 1
029800     SEARCH WKS-TIENDA
029900        AT END SET WKS-IX-TDA TO WKS-TOTAL-TIENDAS
030000               ADD 1 TO WKS-IX-TDA
030100        WHEN TDA-NOMBRE (WKS-IX-TDA) = VTA-TIENDA
030200             CONTINUE
030300     END-SEARCH
030400     IF WKS-IX-TDA > WKS-TOTAL-TIENDAS
030500        ADD 1 TO WKS-TOTAL-TIENDAS
030600        SET WKS-IX-TDA TO WKS-TOTAL-TIENDAS
030700        MOVE VTA-TIENDA TO TDA-NOMBRE (WKS-IX-TDA)
030800        MOVE VTA-FECHA  TO TDA-PRIMERA-FECHA (WKS-IX-TDA)
030900        MOVE VTA-FECHA  TO TDA-ULTIMA-FECHA (WKS-IX-TDA)
031000     ELSE
031100        IF VTA-FECHA < TDA-PRIMERA-FECHA (WKS-IX-TDA)
031200           MOVE VTA-FECHA TO TDA-PRIMERA-FECHA (WKS-IX-TDA)
031300        END-IF
031400        IF VTA-FECHA > TDA-ULTIMA-FECHA (WKS-IX-TDA)
031500           MOVE VTA-FECHA TO TDA-ULTIMA-FECHA (WKS-IX-TDA)
031600        END-IF
031700     END-IF.
031800 212-ACUMULA-TIENDA-E. EXIT.
031900
032000******************************************************************
032100*     U8 PASO 4: VENTANA COMUN = MAYOR DE LAS PRIMERAS FECHAS Y  *
032200*     MENOR DE LAS ULTIMAS FECHAS, A TRAVES DE TODAS LAS TIENDAS.*
032300******************************************************************
032400 220-VENTANA-COMUN SECTION.
032500     MOVE TDA-PRIMERA-FECHA (1) TO WKS-VENTANA-INICIO
032600     MOVE TDA-ULTIMA-FECHA (1)  TO WKS-VENTANA-FIN
032700     PERFORM 221-EVALUA-VENTANA-TIENDA
032800             VARYING WKS-IX-TDA FROM 2 BY 1
032900             UNTIL WKS-IX-TDA > WKS-TOTAL-TIENDAS
033000     IF WKS-VENTANA-FIN < WKS-VENTANA-INICIO
033100        DISPLAY '=====================================' UPON
033200                CONSOLE
033300        DISPLAY '  RPS1050 - VENTANA COMUN VACIA       ' UPON
033400                CONSOLE
033500        DISPLAY '  INICIO SOLICITADO : ' WKS-VENTANA-INICIO
033600                UPON CONSOLE
033700        DISPLAY '  FIN SOLICITADO    : ' WKS-VENTANA-FIN
033800                UPON CONSOLE
033900        DISPLAY '=====================================' UPON
034000                CONSOLE
034100        PERFORM 999-CIERRA-ARCHIVOS
034200        MOVE 93 TO RETURN-CODE
034300        STOP RUN
034400     END-IF.
034500 220-VENTANA-COMUN-E. EXIT.
034600
034700 221-EVALUA-VENTANA-TIENDA SECTION.
034800     IF TDA-PRIMERA-FECHA (WKS-IX-TDA) > WKS-VENTANA-INICIO
034900        MOVE TDA-PRIMERA-FECHA (WKS-IX-TDA) TO WKS-VENTANA-INICIO
035000     END-IF
035100     IF TDA-ULTIMA-FECHA (WKS-IX-TDA) < WKS-VENTANA-FIN
035200        MOVE TDA-ULTIMA-FECHA (WKS-IX-TDA) TO WKS-VENTANA-FIN
035300     END-IF.
035400 221-EVALUA-VENTANA-TIENDA-E. EXIT.
035500
035600******************************************************************
035700*     U8 PASO 5: UNA SERIE POR TIENDA, UN REGISTRO POR DIA       *
035800*     DENTRO DE LA VENTANA COMUN, EN ORDEN ASCENDENTE DE FECHA.  *
035900******************************************************************
036000 230-ESCRIBE-SERIE SECTION.
036100     PERFORM 231-ESCRIBE-TIENDA
036200             VARYING WKS-IX-TDA FROM 1 BY 1
036300             UNTIL WKS-IX-TDA > WKS-TOTAL-TIENDAS.
036400 230-ESCRIBE-SERIE-E. EXIT.
036500
036600 231-ESCRIBE-TIENDA SECTION.
036700     MOVE TDA-NOMBRE (WKS-IX-TDA) TO WKS-TIENDA-ACTUAL
036800     MOVE WKS-VENTANA-INICIO      TO WKS-FECHA-TRABAJO
036900     PERFORM 232-ESCRIBE-UNA-FECHA
037000             UNTIL WKS-FECHA-TRABAJO > WKS-VENTANA-FIN.
037100 231-ESCRIBE-TIENDA-E. EXIT.
037200
037300 232-ESCRIBE-UNA-FECHA SECTION.
037400     SET WKS-IX-AGR TO 1
037500     SEARCH WKS-AGREGADO
037600        AT END SET WKS-IX-AGR TO WKS-TOTAL-AGREGADOS
037700               ADD 1 TO WKS-IX-AGR
037800        WHEN AGR-TIENDA (WKS-IX-AGR) = WKS-TIENDA-ACTUAL AND
037900             AGR-FECHA (WKS-IX-AGR)  = WKS-FECHA-TRABAJO
038000             CONTINUE
038100     END-SEARCH
038200     IF WKS-IX-AGR > WKS-TOTAL-AGREGADOS
038300        MOVE ZERO TO WKS-CANTIDAD-DIA
038400     ELSE
038500        MOVE AGR-CANTIDAD (WKS-IX-AGR) TO WKS-CANTIDAD-DIA
038600     END-IF
038700
038800     INITIALIZE REG-RPSSER
038900     MOVE WKS-TIENDA-ACTUAL TO SER-TIENDA
039000     MOVE WKS-FECHA-TRABAJO TO SER-FECHA
039100     MOVE WKS-CANTIDAD-DIA  TO SER-CANTIDAD
039200     WRITE REG-RPSSER
039300     IF FS-DEMSER = 0
039400        ADD 1 TO WKS-SERIES-ESCRITAS
039500     END-IF
039600     PERFORM 250-SUMA-UN-DIA.
039700 232-ESCRIBE-UNA-FECHA-E. EXIT.
039800
039900******************************************************************
040000*     CALENDARIO: AVANZA WKS-FECHA-TRABAJO UN DIA, RESPETANDO    *
040100*     LA LONGITUD DE CADA MES Y LA REGLA DE AÑOS BISIESTOS       *
040200*     (DIVISIBLE ENTRE 4, SALVO SIGLOS NO DIVISIBLES ENTRE 400). *
040300******************************************************************
040400 250-SUMA-UN-DIA SECTION.
040500     PERFORM 251-DETERMINA-BISIESTO
040600     ADD 1 TO WKS-FT-DIA
040700     IF WKS-FT-DIA > WKS-DIAS-EN-MES (WKS-FT-MES)
040800        MOVE 1 TO WKS-FT-DIA
040900        ADD 1 TO WKS-FT-MES
041000        IF WKS-FT-MES > 12
041100           MOVE 1 TO WKS-FT-MES
041200           ADD 1 TO WKS-FT-ANIO
041300        END-IF
041400     END-IF.
041500 250-SUMA-UN-DIA-E. EXIT.
041600
041700 251-DETERMINA-BISIESTO SECTION.
041800     MOVE 0 TO WKS-IND-BISIESTO
041900     DIVIDE WKS-FT-ANIO BY 4   GIVING WKS-COCIENTE-CAL
042000            REMAINDER WKS-RESTO-4
042100     DIVIDE WKS-FT-ANIO BY 100 GIVING WKS-COCIENTE-CAL
042200            REMAINDER WKS-RESTO-100
042300     DIVIDE WKS-FT-ANIO BY 400 GIVING WKS-COCIENTE-CAL
042400            REMAINDER WKS-RESTO-400
042500     IF (WKS-RESTO-4 = 0 AND WKS-RESTO-100 NOT = 0)
042600        OR WKS-RESTO-400 = 0
042700        SET ANIO-BISIESTO TO TRUE
042800        MOVE 29 TO WKS-DIAS-EN-MES (2)
042900     ELSE
043000        MOVE 28 TO WKS-DIAS-EN-MES (2)
043100     END-IF.
043200 251-DETERMINA-BISIESTO-E. EXIT.
043300
043400******************************************************************
043500*     U8 PASO 6: MANIFIESTO DE LA CORRIDA (ARTICULO, TIENDAS Y   *
043600*     VENTANA DE FECHAS UTILIZADA).                               *
043700******************************************************************
043800 260-MUESTRA-MANIFIESTO SECTION.
043900     DISPLAY '========== MANIFIESTO RPS1050 ==========' UPON
044000             CONSOLE
044100     DISPLAY ' ARTICULO         : ' WKS-ITEM-OBJETIVO UPON
044200             CONSOLE
044300     DISPLAY ' VENTANA INICIO   : ' WKS-VENTANA-INICIO UPON
044400             CONSOLE
044500     DISPLAY ' VENTANA FIN      : ' WKS-VENTANA-FIN UPON
044600             CONSOLE
044700     DISPLAY ' TIENDAS INCLUIDAS: ' WKS-TOTAL-TIENDAS UPON
044800             CONSOLE
044900     PERFORM 261-MUESTRA-UNA-TIENDA
045000             VARYING WKS-IX-TDA FROM 1 BY 1
045100             UNTIL WKS-IX-TDA > WKS-TOTAL-TIENDAS
045200     DISPLAY '=========================================' UPON
045300             CONSOLE.
045400 260-MUESTRA-MANIFIESTO-E. EXIT.
045500
045600 261-MUESTRA-UNA-TIENDA SECTION.
045700     DISPLAY '   - ' TDA-NOMBRE (WKS-IX-TDA) UPON CONSOLE.
045800 261-MUESTRA-UNA-TIENDA-E. EXIT.
045900
046000******************************************************************
046100*     900 - AUTOVERIFICACIONES (REEMPLAZO DE LA SUITE PYTEST)    *
046200*     DEL CALCULO DE FECHAS Y AÑOS BISIESTOS.                    *
046300******************************************************************
046400 900-AUTOVERIFICACIONES SECTION.
046500     MOVE ZERO TO WKS-AV-CASOS WKS-AV-FALLOS
046600
046700*        CASO 1: 28/02/2000 + 1 DIA = 29/02/2000 (BISIESTO, EL
046800*        AÑO 2000 ES DIVISIBLE ENTRE 400).
046900     ADD 1 TO WKS-AV-CASOS
047000     MOVE 20000228 TO WKS-AV-FECHA
047100     MOVE WKS-AV-FECHA TO WKS-FECHA-TRABAJO
047200     PERFORM 250-SUMA-UN-DIA
047300     IF WKS-FECHA-TRABAJO NOT = 20000229
047400        ADD 1 TO WKS-AV-FALLOS
047500     END-IF
047600
047700*        CASO 2: 28/02/1900 + 1 DIA = 01/03/1900 (NO BISIESTO,
047800*        1900 ES DIVISIBLE ENTRE 100 PERO NO ENTRE 400).
047900     ADD 1 TO WKS-AV-CASOS
048000     MOVE 19000228 TO WKS-FECHA-TRABAJO
048100     PERFORM 250-SUMA-UN-DIA
048200     IF WKS-FECHA-TRABAJO NOT = 19000301
048300        ADD 1 TO WKS-AV-FALLOS
048400     END-IF
048500
048600*        CASO 3: 31/12/1998 + 1 DIA = 01/01/1999 (CAMBIO DE AÑO).
048700     ADD 1 TO WKS-AV-CASOS
048800     MOVE 19981231 TO WKS-FECHA-TRABAJO
048900     PERFORM 250-SUMA-UN-DIA
049000     IF WKS-FECHA-TRABAJO NOT = 19990101
049100        ADD 1 TO WKS-AV-FALLOS
049200     END-IF
049300
049400     MOVE ZERO TO WKS-FECHA-TRABAJO
049500
049600     IF WKS-AV-FALLOS = 0
049700        DISPLAY 'RPS1050 900-AUTOVERIFICACIONES: PASS ('
049800                WKS-AV-CASOS ' CASOS)' UPON CONSOLE
049900     ELSE
050000        DISPLAY 'RPS1050 900-AUTOVERIFICACIONES: FAIL ('
050100                WKS-AV-FALLOS ' DE ' WKS-AV-CASOS ')'
050200                UPON CONSOLE
050300     END-IF.
050400 900-AUTOVERIFICACIONES-E. EXIT.
050500
050600 800-ESTADISTICAS SECTION.
050700     DISPLAY '*****************************************' UPON
050800             CONSOLE
050900     DISPLAY '*     RPS1050 - ESTADISTICAS DE CORRIDA  *' UPON
051000             CONSOLE
051100     DISPLAY '*****************************************' UPON
051200             CONSOLE
051300     DISPLAY ' VENTAS LEIDAS             : ' WKS-VENTAS-LEIDAS
051400             UPON CONSOLE
051500     DISPLAY ' VENTAS DEL ARTICULO       : '
051600             WKS-VENTAS-ENCONTRADAS UPON CONSOLE
051700     DISPLAY ' TIENDAS DISTINTAS         : ' WKS-TOTAL-TIENDAS
051800             UPON CONSOLE
051900     DISPLAY ' REGISTROS DE SERIE ESCR.  : '
052000             WKS-SERIES-ESCRITAS UPON CONSOLE
052100     DISPLAY '*****************************************' UPON
052200             CONSOLE.
052300 800-ESTADISTICAS-E. EXIT.
052400
052500 999-CIERRA-ARCHIVOS SECTION.
052600     CLOSE SALES DEMSER.
052700 999-CIERRA-ARCHIVOS-E. EXIT.
