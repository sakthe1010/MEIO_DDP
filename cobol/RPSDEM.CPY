000100******************************************************************
000200*                    C O P Y   R P S D E M                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSDEM                                           *
000600* DESCRIPCION : LAYOUT DE DEMANDA DIARIA POR NODO (DEMAND).      *
000700*             : UN REGISTRO POR NODO DETALLISTA Y DIA DEL        *
000800*             : HORIZONTE, EN ORDEN ASCENDENTE DE DIA.           *
000900* LONGITUD    : 80 POSICIONES, ORGANIZACION LINE SEQUENTIAL.     *
001000*-----------------------------------------------------------------
001100* HISTORIAL DE CAMBIOS                                           *
001200*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001300*  11/03/1994 EDRD          RPS-0003    CREACION DEL LAYOUT.      *
001400*  05/09/1997 JCHV          RPS-0171    DDA-DIA AMPLIADO A 5      *
001500*                                       DIGITOS (HORIZONTES      *
001600*                                       MAYORES A 999 DIAS).     *
001700******************************************************************
001800 01  REG-RPSDEM.
001900     02  DDA-LLAVE.
002000         03  DDA-NODO              PIC X(12).
002100         03  DDA-DIA               PIC 9(05).
002200     02  DDA-CANTIDAD              PIC 9(07).
002300     02  FILLER                    PIC X(56).
002400******************************************************************
