000100******************************************************************
000200* FECHA       : 02/06/1995                                       *
000300* PROGRAMADOR : EDUARDO DIAZ                                     *
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* PROGRAMA    : RPS1020                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : GENERADOR DE SERIES DE DEMANDA DIARIA. LEE UN     *
000800*             : REGISTRO DE PARAMETROS DE PATRON (PATTERNS) POR  *
000900*             : NODO Y PRODUCE SU SERIE DE DEMANDA DIARIA SOBRE  *
001000*             : EL HORIZONTE DE SIMULACION, YA SEA CON UN NIVEL  *
001100*             : ESTACIONAL CONSTANTE (PATRON S) O CON UN NIVEL   *
001200*             : QUE CRECE/DECRECE POR UN FACTOR DE TENDENCIA     *
001300*             : COMPUESTO DIA A DIA (PATRON T).  EL NOMBRE DEL   *
001400*             : NODO Y EL HORIZONTE A GENERAR SE RECIBEN POR     *
001500*             : TARJETA DE CONTROL (SYSIN), UNA POR CADA PATRON  *
001600*             : LEIDO, EN EL MISMO ORDEN DEL ARCHIVO PATTERNS.   *
001700* ARCHIVOS    : PATTERNS (ENTRADA), DEMAND (SALIDA)              *
001800* PROGRAMA(S) : NINGUNO                                          *
001900*-----------------------------------------------------------------
002000* HISTORIAL DE CAMBIOS                                           *
002100*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
002200*  02/06/1995 EDRD          RPS-0044    VERSION INICIAL, SOLO      *
002300*                                       PATRON ESTACIONAL.        *
002400*  14/01/1998 MQAX          RPS-0196    SE AGREGA EL PATRON DE     *
002500*                                       TENDENCIA COMPUESTA (T).   *
002600*  11/02/1999 JCHV          RPS-Y2K10   REVISION Y2K DE LA TARJETA *
002700*                                       DE CONTROL, SIN CAMBIOS    *
002800*                                       DE ANCHO.                  *
002900*  19/07/2001 MQAX          RPS-0319    SE ELIMINA EL RUIDO        *
003000*                                       ALEATORIO DE LA SERIE;     *
003100*                                       LA GENERACION QUEDA        *
003200*                                       COMPLETAMENTE DETERMINISTA.*
003300*  09/10/2003 JMPR          RPS-0403    SE AGREGA LA ESTADISTICA   *
003400*                                       DE SERIES ESCRITAS AL      *
003500*                                       CIERRE DEL PROGRAMA.       *
003600*  18/09/2008 SCHR          RPS-0472    AUDITORIA DE CONTRALORIA:  *
003700*                                       110-APERTURA-ARCHIVOS NO   *
003800*                                       BITACORABA LOS ERRORES DE  *
003900*                                       OPEN EN DEBD1R00, IGUAL    *
004000*                                       QUE EN EL RESTO DEL RPS.   *
004100*                                       SE AGREGA FSE- POR ARCHIVO *
004200*                                       Y LA LLAMADA A DEBD1R00.   *
004300*  19/09/2008 SCHR          RPS-0477    WKS-NIVEL ERA COMP-3, SIN  *
004400*                                       OTRO CAMPO COMP-3 EN TODO  *
004500*                                       EL PROGRAMA. SE QUITA EL   *
004600*                                       USO Y QUEDA EN DISPLAY.    *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. RPS1020.
005000 AUTHOR. EDUARDO DIAZ.
005100 INSTALLATION. RED DE PLANIFICACION DE SUMINISTROS.
005200 DATE-WRITTEN. 02/06/1995.
005300 DATE-COMPILED.
005400 SECURITY. CONFIDENCIAL - USO INTERNO UNICAMENTE.
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     CURRENCY SIGN IS "Q"
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT PATTERNS ASSIGN TO PATTERNS
006300            ORGANIZATION IS LINE SEQUENTIAL
006400            FILE STATUS  IS FS-PATTERNS FSE-PATTERNS.
006500     SELECT DEMAND    ASSIGN TO DEMAND
006600            ORGANIZATION IS LINE SEQUENTIAL
006700            FILE STATUS  IS FS-DEMAND FSE-DEMAND.
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  PATTERNS.
007100     COPY RPSPAT.
007200 FD  DEMAND.
007300     COPY RPSDEM.
007400******************************************************************
007500 WORKING-STORAGE SECTION.
007600******************************************************************
007700*                VARIABLES DE FILE STATUS                        *
007800******************************************************************
007900 01  WKS-STATUS-ARCHIVOS.
008000     02  FS-PATTERNS           PIC 9(02) VALUE ZEROES.
008100     02  FSE-PATTERNS.
008200         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
008300         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
008400         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
008500     02  FS-DEMAND              PIC 9(02) VALUE ZEROES.
008600     02  FSE-DEMAND.
008700         03  FSE-RETURN        PIC S9(4) COMP-5 VALUE 0.
008800         03  FSE-FUNCTION      PIC S9(4) COMP-5 VALUE 0.
008900         03  FSE-FEEDBACK      PIC S9(4) COMP-5 VALUE 0.
009000     02  PROGRAMA               PIC X(08) VALUE SPACES.
009100     02  ARCHIVO                PIC X(08) VALUE SPACES.
009200     02  ACCION                 PIC X(10) VALUE SPACES.
009300     02  LLAVE                  PIC X(32) VALUE SPACES.
009400     02  FILLER                 PIC X(02).
009500******************************************************************
009600*            PARAMETROS DE CORRIDA (TARJETA DE CONTROL)           *
009700******************************************************************
009800 01  WKS-PARAMETROS-CORRIDA.
009900     02  WKS-NODO-DESTINO      PIC X(12) VALUE SPACES.
010000     02  WKS-HORIZONTE         PIC 9(05)    COMP VALUE ZERO.
010100     02  FILLER                PIC X(02).
010200*        VISTA ALTERNA DE LA TARJETA DE CONTROL PARA VOLCADO DE
010300*        DEPURACION COMO UNA SOLA CADENA DE DIGITOS.
010400 01  WKS-PARM-PAR REDEFINES WKS-PARAMETROS-CORRIDA.
010500     02  FILLER                PIC X(12).
010600     02  WKS-HORIZONTE-DIGITOS PIC 9(05).
010700******************************************************************
010800*            AREA DE TRABAJO DE LA GENERACION DE LA SERIE         *
010900******************************************************************
011000 01  WKS-GENERACION-SERIE.
011100     02  WKS-DIA               PIC 9(05)    COMP VALUE ZERO.
011200     02  WKS-NIVEL             PIC 9(09)V9(04) VALUE ZERO.
011300     02  WKS-FACTOR-APLICADO   PIC 9(01)V9(03) VALUE ZERO.
011400     02  WKS-VALOR-DEMANDA     PIC S9(07)   COMP VALUE ZERO.
011500     02  WKS-IX-FACTOR         PIC 9(02)    COMP VALUE ZERO.
011600     02  WKS-COCIENTE-EST      PIC 9(05)    COMP VALUE ZERO.
011700     02  WKS-RESTO-ESTACION    PIC 9(02)    COMP VALUE ZERO.
011800     02  FILLER                PIC X(02).
011900*        VISTA ALTERNA DEL NIVEL DE DEMANDA PARA RASTREO EN
012000*        CONSOLA (PARTE ENTERA Y FRACCION POR SEPARADO).
012100 01  WKS-NIVEL-PAR REDEFINES WKS-GENERACION-SERIE.
012200     02  FILLER                PIC X(05).
012300     02  WKS-NIVEL-ENTERO      PIC 9(09).
012400     02  WKS-NIVEL-FRACCION    PIC 9(04).
012500     02  FILLER                PIC X(14).
012600******************************************************************
012700*                    CONTADORES Y INDICADORES                    *
012800******************************************************************
012900 01  WKS-CONTADORES-CARGA.
013000     02  WKS-FECHA-CORRIDA     PIC 9(08) VALUE ZERO.
013100     02  WKS-PATRONES-LEIDOS   PIC 9(05)    COMP VALUE ZERO.
013200     02  WKS-SERIES-ESCRITAS   PIC 9(07)    COMP VALUE ZERO.
013300     02  WKS-IND-FIN-PATTERNS  PIC X(01) VALUE "N".
013400         88  FIN-PATTERNS VALUE "S".
013500     02  FILLER                PIC X(02).
013600*        VISTA ALTERNA DE LA FECHA DE CORRIDA PARA LOS
013700*        ENCABEZADOS DE LA ESTADISTICA DE CIERRE.
013800 01  WKS-FECHA-CORRIDA-R REDEFINES WKS-CONTADORES-CARGA.
013900     02  WKS-FC-ANIO           PIC 9(04).
014000     02  WKS-FC-MES            PIC 9(02).
014100     02  WKS-FC-DIA            PIC 9(02).
014200     02  FILLER                PIC X(13).
014300******************************************************************
014400 PROCEDURE DIVISION.
014500******************************************************************
014600*                S E C C I O N   P R I N C I P A L               *
014700******************************************************************
014800 100-SECCION-PRINCIPAL SECTION.
014900     PERFORM 110-APERTURA-ARCHIVOS
015000     PERFORM 200-GENERA-TODOS-LOS-PATRONES
015100     PERFORM 800-ESTADISTICAS
015200     PERFORM 999-CIERRA-ARCHIVOS
015300     STOP RUN.
015400 100-SECCION-PRINCIPAL-E. EXIT.
015500
015600 110-APERTURA-ARCHIVOS SECTION.
015700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD
015800     MOVE 'RPS1020' TO PROGRAMA
015900     OPEN INPUT  PATTERNS
016000          OUTPUT DEMAND
016100     IF FS-PATTERNS NOT = 0
016200        MOVE 'OPEN'     TO ACCION
016300        MOVE SPACES     TO LLAVE
016400        MOVE 'PATTERNS' TO ARCHIVO
016500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
016600                              FS-PATTERNS, FSE-PATTERNS
016700        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO PATTERNS<<<'
016800                UPON CONSOLE
016900        MOVE 91 TO RETURN-CODE
017000        STOP RUN
017100     END-IF
017200     IF FS-DEMAND NOT = 0
017300        MOVE 'OPEN'   TO ACCION
017400        MOVE SPACES   TO LLAVE
017500        MOVE 'DEMAND' TO ARCHIVO
017600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
017700                              FS-DEMAND, FSE-DEMAND
017800        DISPLAY '>>> ALGO SALIO MAL AL ABRIR ARCHIVO DEMAND <<<'
017900                UPON CONSOLE
018000        MOVE 91 TO RETURN-CODE
018100        STOP RUN
018200     END-IF.
018300 110-APERTURA-ARCHIVOS-E. EXIT.
018400
018500******************************************************************
018600*     U5 - UN REGISTRO DE PATTERNS POR NODO, LEIDO EN SECUENCIA  *
018700******************************************************************
018800 200-GENERA-TODOS-LOS-PATRONES SECTION.
018900     PERFORM 201-LEE-PATRON
019000     PERFORM 210-PROCESA-UN-PATRON UNTIL FIN-PATTERNS.
019100 200-GENERA-TODOS-LOS-PATRONES-E. EXIT.
019200
019300 201-LEE-PATRON SECTION.
019400     READ PATTERNS
019500          AT END SET FIN-PATTERNS TO TRUE
019600     END-READ.
019700 201-LEE-PATRON-E. EXIT.
019800
019900*    UNA TARJETA DE CONTROL POR PATRON: NOMBRE DE NODO DESTINO Y
020000*    HORIZONTE DE DIAS A GENERAR PARA ESE NODO.
020100 210-PROCESA-UN-PATRON SECTION.
020200     ADD 1 TO WKS-PATRONES-LEIDOS
020300     ACCEPT WKS-NODO-DESTINO FROM SYSIN
020400     ACCEPT WKS-HORIZONTE    FROM SYSIN
020500     MOVE PAT-DEMANDA-BASE TO WKS-NIVEL
020600     PERFORM 300-GENERA-UN-DIA
020700             VARYING WKS-DIA FROM 0 BY 1
020800             UNTIL WKS-DIA >= WKS-HORIZONTE
020900     PERFORM 201-LEE-PATRON.
021000 210-PROCESA-UN-PATRON-E. EXIT.
021100
021200*    U5 - CALCULA Y ESCRIBE LA DEMANDA DE UN DIA: NIVEL VIGENTE
021300*    POR EL FACTOR ESTACIONAL DEL DIA, REDONDEADO AL ENTERO MAS
021400*    CERCANO Y NUNCA NEGATIVO; SI EL PATRON ES DE TENDENCIA, EL
021500*    NIVEL SE COMPONE PARA EL DIA SIGUIENTE.
021600 300-GENERA-UN-DIA SECTION.
021700     PERFORM 310-CALCULA-INDICE-ESTACION
021800     COMPUTE WKS-VALOR-DEMANDA ROUNDED =
021900             WKS-NIVEL * WKS-FACTOR-APLICADO
022000     IF WKS-VALOR-DEMANDA < 0
022100        MOVE ZERO TO WKS-VALOR-DEMANDA
022200     END-IF
022300     MOVE WKS-NODO-DESTINO  TO DDA-NODO
022400     MOVE WKS-DIA           TO DDA-DIA
022500     MOVE WKS-VALOR-DEMANDA TO DDA-CANTIDAD
022600     WRITE REG-RPSDEM
022700     ADD 1 TO WKS-SERIES-ESCRITAS
022800     IF PAT-ES-TENDENCIA
022900        COMPUTE WKS-NIVEL ROUNDED =
023000                WKS-NIVEL * PAT-FACTOR-TENDENCIA
023100     END-IF.
023200 300-GENERA-UN-DIA-E. EXIT.
023300
023400*    INDICE ESTACIONAL DEL DIA = DIA MODULO NUMERO DE FACTORES,
023500*    MAS 1 (LA TABLA PAT-FACTORES ES 1-BASADA).
023600 310-CALCULA-INDICE-ESTACION SECTION.
023700     DIVIDE WKS-DIA BY PAT-NUM-FACTORES
023800            GIVING WKS-COCIENTE-EST
023900            REMAINDER WKS-RESTO-ESTACION
024000     COMPUTE WKS-IX-FACTOR = WKS-RESTO-ESTACION + 1
024100     MOVE PAT-FACTORES (WKS-IX-FACTOR) TO WKS-FACTOR-APLICADO.
024200 310-CALCULA-INDICE-ESTACION-E. EXIT.
024300
024400 800-ESTADISTICAS SECTION.
024500     DISPLAY '*****************************************' UPON
024600             CONSOLE
024700     DISPLAY '*     RPS1020 - ESTADISTICAS DE CORRIDA  *' UPON
024800             CONSOLE
024900     DISPLAY '*****************************************' UPON
025000             CONSOLE
025100     DISPLAY ' FECHA DE CORRIDA         : ' WKS-FC-ANIO '-'
025200             WKS-FC-MES '-' WKS-FC-DIA UPON CONSOLE
025300     DISPLAY ' PATRONES LEIDOS          : ' WKS-PATRONES-LEIDOS
025400             UPON CONSOLE
025500     DISPLAY ' REGISTROS DE SERIE ESCRITOS: ' WKS-SERIES-ESCRITAS
025600             UPON CONSOLE
025700     DISPLAY '*****************************************' UPON
025800             CONSOLE.
025900 800-ESTADISTICAS-E. EXIT.
026000
026100 999-CIERRA-ARCHIVOS SECTION.
026200     CLOSE PATTERNS DEMAND.
026300 999-CIERRA-ARCHIVOS-E. EXIT.
