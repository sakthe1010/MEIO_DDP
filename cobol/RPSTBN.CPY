000100******************************************************************
000200*                    C O P Y   R P S T B N                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSTBN                                           *
000600* DESCRIPCION : TABLA DE TRABAJO CON EL ESTADO DE CADA NODO DE LA*
000700*             : RED DURANTE LA SIMULACION (EXISTENCIA, PEDIDOS    *
000800*             : PENDIENTES, EMBARQUES EN TRANSITO, PADRES/HIJOS   *
000900*             : E HISTORIAL DE DEMANDA). COMPARTIDA POR EL        *
001000*             : SIMULADOR RPS1010 Y EL OPTIMIZADOR RPS1040.       *
001100* LONGITUD    : SOLO WORKING-STORAGE, NO CORRESPONDE A UN FD.     *
001200*-----------------------------------------------------------------
001300* HISTORIAL DE CAMBIOS                                           *
001400*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001500*  18/03/1994 EDRD          RPS-0006    CREACION DE LA TABLA.      *
001600*  25/11/1996 MQAX          RPS-0120    SE AMPLIA W-MAX-PADRES A  *
001700*                                       10 POR NODO (RED CON      *
001800*                                       MULTIPLES ABASTECEDORES). *
001900*  11/02/1999 JCHV          RPS-Y2K09   REVISION Y2K DE LA TABLA  *
002000*                                       DE PEDIDOS EN TRANSITO,   *
002100*                                       SIN CAMBIOS DE ANCHO.     *
002200*  19/07/2001 MQAX          RPS-0318    SE AGREGAN ACUMULADORES   *
002300*                                       DE COSTO Y OTIF POR NODO  *
002400*                                       PARA EL REPORTE RPS1010.  *
002500*  03/09/2003 JMPR          RPS-0396    SE AGREGAN LOS 88-NIVELES *
002600*                                       DE TIPO/POLITICA Y LOS    *
002700*                                       CAMPOS DE TRABAJO DEL     *
002800*                                       DIA (DEMANDA/FULFILLED/   *
002900*                                       ORDEN) PARA SEPARAR LA    *
003000*                                       DECISION DE PEDIDO DE LA  *
003100*                                       ASIGNACION EN DOS PASADAS.*
003200*  14/05/2004 MQAX          RPS-0411    SE AMPLIA EL HISTORIAL DE *
003300*                                       DEMANDA DE 400 A 1000 DIAS*
003400*                                       PARA CUBRIR HORIZONTES DE *
003500*                                       CORRIDA LARGOS.           *
003600*  21/06/2006 RPAL          RPS-0458    SE AGREGA TBN-BACKLOG-    *
003700*                                       HIJOS PARA QUE LOS NODOS  *
003800*                                       CON HIJOS (BODEGAS) TAM-  *
003900*                                       BIEN ACUMULEN BACKLOG,    *
004000*                                       IGUAL QUE LOS DETALLISTAS *
004100*                                       LO HACEN EN TBN-PENDIENTES*
004110*  18/09/2008 SCHR          RPS-0475    AUDITORIA DE CONTRALORIA:  *
004120*                                       LOS CONTADORES Y ACUMULA-  *
004130*                                       DORES DE ESTA TABLA ERAN   *
004140*                                       COMP-3, CUANDO EL RESTO    *
004150*                                       DEL RPS SIEMPRE HA LLEVADO *
004160*                                       SUS CANTIDADES Y MONTOS EN *
004170*                                       DISPLAY. SE QUITA COMP-3   *
004180*                                       DE TODOS LOS CAMPOS DE     *
004190*                                       TBN-CONSTANTES Y TBN-NODO. *
004200******************************************************************
004300 01  TBN-CONSTANTES.
004400     02  TBN-MAX-NODOS             PIC 9(03) VALUE 50.
004500     02  TBN-MAX-PADRES            PIC 9(02) VALUE 10.
004600     02  TBN-MAX-HIJOS             PIC 9(02) VALUE 10.
004700     02  TBN-MAX-TRANSITO          PIC 9(03) VALUE 060.
004800     02  TBN-MAX-HISTORIA          PIC 9(04) VALUE 1000.
004900     02  FILLER                    PIC X(05).
005000*
005100 01  TBN-TABLA-NODOS.
005200     02  TBN-TOTAL-NODOS           PIC 9(03)  COMP.
005300     02  TBN-NODO OCCURS 1 TO 50 TIMES
005400                  DEPENDING ON TBN-TOTAL-NODOS
005500                  INDEXED BY TBN-IX ASCENDING KEY IS TBN-NOMBRE.
005600         03  TBN-NOMBRE            PIC X(12).
005700         03  TBN-TIPO              PIC X(01).
005800             88  TBN-ES-PROVEEDOR VALUE "S".
005900             88  TBN-ES-BODEGA VALUE "W".
006000             88  TBN-ES-DETALLISTA VALUE "R".
006100         03  TBN-POLITICA          PIC X(01).
006200             88  TBN-POL-BASE-STOCK VALUE "B".
006300             88  TBN-POL-S-S VALUE "S".
006400             88  TBN-POL-ADAPTATIVA VALUE "A".
006500             88  TBN-POL-PERIODICA VALUE "P".
006600         03  TBN-PARM-UNO          PIC 9(07).
006700         03  TBN-PARM-DOS          PIC 9(07).
006800         03  TBN-EXISTENCIA        PIC S9(07).
006900         03  TBN-PENDIENTES        PIC S9(07).
007000         03  TBN-BACKLOG-HIJOS     PIC S9(07).
007100         03  TBN-TIEMPO-ENTREGA    PIC 9(03)    COMP.
007200         03  TBN-COSTO-ALMACENAJE  PIC 9(05)V99.
007300         03  TBN-COSTO-FALTANTE    PIC 9(05)V99.
007400         03  TBN-GRADO-ENTRADA     PIC 9(03)    COMP.
007500*            CAMPOS DE TRABAJO DEL DIA EN CURSO (SE RECALCULAN
007600*            CADA DIA; NO SE ACUMULAN DE UN DIA PARA OTRO)
007700         03  TBN-RECIBIDO-HOY      PIC 9(07).
007800         03  TBN-DEMANDA-HOY       PIC 9(07).
007900         03  TBN-FULFILLED-HOY     PIC 9(07).
008000         03  TBN-ORDEN-HOY         PIC 9(07).
008100*            ACUMULADORES PARA EL REPORTE DE COSTOS Y OTIF (U9)
008200         03  TBN-COSTO-ACUM        PIC S9(09)V99.
008300         03  TBN-DIAS-OTIF         PIC 9(05)    COMP.
008400         03  TBN-DIAS-TOTAL        PIC 9(05)    COMP.
008500*            ACUMULADORES DE HISTORIA DE DEMANDA (POLITICA A)
008600         03  TBN-SUMA-DEMANDA      PIC 9(09).
008700         03  TBN-CONTA-DEMANDA     PIC 9(05)    COMP.
008800         03  FILLER                PIC X(04).
008900*            DEMANDA DIARIA HISTORICA, POSICION = DIA + 1
009000         03  TBN-DEMANDA-DIA       PIC 9(07)
009100                     OCCURS 1000 TIMES.
009200*            LISTAS DE ADYACENCIA DE LA RED
009300         03  TBN-NUM-PADRES        PIC 9(02)    COMP.
009400         03  TBN-PADRE             PIC 9(03)    COMP
009500                     OCCURS 10 TIMES
009600                     INDEXED BY TBN-IXP.
009700         03  TBN-NUM-HIJOS         PIC 9(02)    COMP.
009800         03  TBN-HIJO              PIC 9(03)    COMP
009900                     OCCURS 10 TIMES
010000                     INDEXED BY TBN-IXH.
010100*            EMBARQUES EN TRANSITO HACIA ESTE NODO
010200         03  TBN-NUM-TRANSITO      PIC 9(03)    COMP.
010300         03  TBN-TRANSITO OCCURS 1 TO 60 TIMES
010400                     DEPENDING ON TBN-NUM-TRANSITO
010500                     INDEXED BY TBN-IXT.
010600             04  TBN-TR-LLEGADA    PIC 9(05)    COMP.
010700             04  TBN-TR-CANTIDAD   PIC 9(07).
010800******************************************************************
