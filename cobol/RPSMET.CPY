000100******************************************************************
000200*                    C O P Y   R P S M E T                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSMET                                           *
000600* DESCRIPCION : LAYOUT DE METRICAS DIARIAS POR NODO (METRICS),    *
000700*             : PRODUCIDO POR EL SIMULADOR RPS1010 (Y REUTILIZADO*
000800*             : POR EL OPTIMIZADOR RPS1040) COMO BITACORA DE      *
000900*             : AUDITORIA DIA A DIA.                              *
001000* LONGITUD    : 132 POSICIONES, ORGANIZACION LINE SEQUENTIAL.    *
001100*-----------------------------------------------------------------
001200* HISTORIAL DE CAMBIOS                                           *
001300*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001400*  12/03/1994 EDRD          RPS-0005    CREACION DEL LAYOUT.      *
001500*  30/06/1998 MQAX          RPS-0210    SE AGREGA MT-OTIF-FLAG Y  *
001600*                                       MT-DAY-COST PARA EL        *
001700*                                       RESUMEN DE COSTOS DIARIO. *
001800******************************************************************
001900 01  REG-RPSMET.
002000     02  MT-LLAVE.
002100         03  MT-NODO               PIC X(12).
002200         03  MT-DIA                PIC 9(05).
002300     02  MT-EXISTENCIA             PIC 9(07).
002400     02  MT-RECIBIDO               PIC 9(07).
002500     02  MT-DEMANDA                PIC 9(07).
002600     02  MT-DESPACHADO             PIC 9(07).
002700     02  MT-PENDIENTES             PIC 9(07).
002800     02  MT-CANTIDAD-ORDEN         PIC 9(07).
002900*            1 = SIN PENDIENTES AL CIERRE DEL DIA (OTIF), 0 = NO
003000     02  MT-BANDERA-OTIF           PIC 9(01).
003100     02  MT-COSTO-DIA              PIC 9(09)V99.
003200     02  FILLER                    PIC X(61).
003300******************************************************************
