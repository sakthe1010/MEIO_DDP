000100******************************************************************
000200*                    C O P Y   R P S O P T                       *
000300******************************************************************
000400* APLICACION  : RED DE PLANIFICACION DE SUMINISTROS (RPS)        *
000500* MIEMBRO     : RPSOPT                                           *
000600* DESCRIPCION : LAYOUT DE RESULTADOS DEL BARRIDO DE PARAMETROS    *
000700*             : DE POLITICA (OPTRES), PRODUCIDO POR EL            *
000800*             : OPTIMIZADOR RPS1040, UNA LINEA POR COMBINACION    *
000900*             : DE PARAMETROS EVALUADA.                          *
001000* LONGITUD    : 132 POSICIONES, ORGANIZACION LINE SEQUENTIAL.    *
001100*-----------------------------------------------------------------
001200* HISTORIAL DE CAMBIOS                                           *
001300*  FECHA      PROGRAMADOR   TICKET      DESCRIPCION               *
001400*  05/02/1999 JCHV          RPS-0240    CREACION DEL LAYOUT.      *
001500******************************************************************
001600 01  REG-RPSOPT.
001700     02  OPT-BASE-STOCK-PROV       PIC 9(07).
001800     02  OPT-S-CHICA-DET           PIC 9(07).
001900     02  OPT-S-GRANDE-DET          PIC 9(07).
002000     02  OPT-COLCHON-BODEGA        PIC 9(01)V99.
002100     02  OPT-COSTO-RED             PIC 9(09)V99.
002200     02  OPT-OTIF-DETALLISTA       PIC 9(03)V99.
002300     02  FILLER                    PIC X(92).
002400******************************************************************
